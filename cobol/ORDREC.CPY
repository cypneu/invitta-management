000100*************************************************************             
000200* ORDREC - LAYOUT DE ORDEN DE PEDIDO                                      
000300* SISTEMA DE PRODUCCION - OBRUS S.A.                                      
000400* UNA ORDEN AGRUPA POSICIONES (VER POSREC) Y LLEVA UN                     
000500* ESTADO DE AVANCE MANTENIDO POR ORDSTAT.                                 
000600* LARGO REGISTRO NOMINAL: 133 BYTES DE DATOS + RELLENO.                   
000700*************************************************************             
000800                                                                          
000900 01  REG-ORDEN.                                                           
001000     05  ORD-ID               PIC 9(05).                                  
001100     05  ORD-EXT-ID           PIC 9(09).                                  
001200*         ID DE ORDEN EN CANAL EXTERNO (0 = NINGUNO)                      
001300     05  ORD-SOURCE           PIC X(30).                                  
001400     05  ORD-SHIP-DATE        PIC 9(08).                                  
001500     05  ORD-SHIP-DATE-R REDEFINES ORD-SHIP-DATE.                         
001600         10  ORD-SHIP-AAAA    PIC 9(04).                                  
001700         10  ORD-SHIP-MM      PIC 9(02).                                  
001800         10  ORD-SHIP-DD      PIC 9(02).                                  
001900     05  ORD-FULLNAME         PIC X(40).                                  
002000     05  ORD-COMPANY          PIC X(40).                                  
002100     05  ORD-STATUS           PIC X(01).                                  
002200         88  ORD-ST-FETCHED   VALUE "F".                                  
002300         88  ORD-ST-PROGRESO  VALUE "P".                                  
002400         88  ORD-ST-DONE      VALUE "D".                                  
002500         88  ORD-ST-CANCELADA VALUE "C".                                  
002600     05  FILLER               PIC X(04).                                  
002700                                                                          

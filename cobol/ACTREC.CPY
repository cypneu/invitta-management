000100*************************************************************             
000200* ACTREC - LAYOUT DE ACCION DE PRODUCCION (BITACORA)                      
000300* SISTEMA DE PRODUCCION - OBRUS S.A.                                      
000400* REGISTRA CADA ACCION DE TALLER (CORTE, COSTURA,                         
000500* PLANCHADO, EMBALAJE) CON SU COSTO CALCULADO POR                         
000600* ACTCOST.  ACT-COST VIAJA ZONED/DISPLAY EN EL ARCHIVO,                   
000700* NUNCA EMPACADO.                                                         
000800* LARGO REGISTRO NOMINAL: 38 BYTES DE DATOS, SIN RELLENO.                 
000900*************************************************************             
001000                                                                          
001100 01  REG-ACCION.                                                          
001200     05  ACT-ID               PIC 9(06).                                  
001300     05  ACT-POSITION-ID      PIC 9(05).                                  
001400     05  ACT-TYPE             PIC X(01).                                  
001500         88  ACT-TIPO-CORTE   VALUE "C".                                  
001600         88  ACT-TIPO-COSTURA VALUE "S".                                  
001700         88  ACT-TIPO-PLANCHA VALUE "I".                                  
001800         88  ACT-TIPO-EMBALA  VALUE "P".                                  
001900     05  ACT-QUANTITY         PIC 9(05).                                  
002000     05  ACT-COST             PIC S9(07)V99.                              
002100*         COSTO EN PLN, SIGNO ZONED (COSTO SNAPSHOT)                      
002200     05  ACT-COST-ABS REDEFINES ACT-COST PIC 9(07)V99.                    
002300*         VISTA SIN SIGNO PARA IMPRESION EN REPORTES                      
002400     05  ACT-WORKER-ID        PIC 9(04).                                  
002500     05  ACT-DATE             PIC 9(08).                                  
002600     05  ACT-DATE-R REDEFINES ACT-DATE.                                   
002700         10  ACT-DATE-AAAA    PIC 9(04).                                  
002800         10  ACT-DATE-MM      PIC 9(02).                                  
002900         10  ACT-DATE-DD      PIC 9(02).                                  
003000                                                                          

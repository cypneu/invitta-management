000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        PRICER.                                               
000300 AUTHOR.            C. RUZ VARELA.                                        
000400 INSTALLATION.      OBRUS S.A. - DEPTO. SISTEMAS.                         
000500 DATE-WRITTEN.      MARZO 1987.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          USO INTERNO OBRUS S.A.                                
000800*************************************************************             
000900* CALCULA EL PRECIO BRUTO DE VENTA DE UN MANTEL A PARTIR                  
001000* DE SU TIPO DE BORDE, ANCHO Y ALTO, Y EL RECARGO DE                      
001100* DESPACHO ASOCIADO.  PROCESO POR REGISTRO, SIN QUIEBRES                  
001200* DE CONTROL.  LOS FACTORES DE BORDE SON LOS MISMOS QUE                   
001300* USA ACTCOST (VER CSTCFG) PERO AQUI SIEMPRE SE USAN LOS                  
001400* VALORES POR DEFECTO (EL BORDE U5 NO SE COTIZA).                         
001500*                                                                         
001600* ARCHIVOS:                                                               
001700*   PRICE-REQ  (ENTRADA)  - PETICIONES BORDE/ANCHO/ALTO                   
001800*   PRICE-OUT  (SALIDA)   - LINEA SEQUENTIAL, ECO + PRECIOS               
001900*************************************************************             
002000* BITACORA DE MODIFICACIONES                                              
002100* 1987-03-11 CRV 0001  VERSION ORIGINAL, REGLA DE 13 PASOS                
002200* 1988-07-02 CRV 0014  SE AGREGA RECARGO DE DESPACHO                      
002300* 1990-01-19 CRV 0022  CORRIGE INTERCAMBIO DE LADO CORRIENDO              
002400* 1991-11-05 MSO 0037  TABLA DE BORDES PASA A COPY CSTCFG                 
002500* 1994-04-30 MSO 0041  AGREGA BORDE OGK (CINTA GUIPUR)                    
002600* 1996-09-14 PIN 0058  REVISION GENERAL DE COMENTARIOS                    
002700* 1998-12-01 PIN 0066  AMPLIACION DE CAMPOS DE FECHA A 4                  
002800*            DIGITOS DE ANO (AJUSTE Y2K), SIN IMPACTO EN                  
002900*            ESTE PROGRAMA (NO USA FECHAS) - SE DEJA                      
003000*            CONSTANCIA POR REVISION DE TODO EL SISTEMA                   
003100* 2001-02-27 LFI 0079  RECALCULO DEL RECARGO DE DESPACHO                  
003200*            SEGUN NUEVA TABLA DE TRAMOS DE OBRUS S.A.                    
003300* 2003-06-10 RCI 0091  LIMPIEZA DE VARIABLES SIN USO                      
003400*************************************************************             
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM                                                   
004000     CLASS BORDE-VALIDO IS "U" "O" "L"                                    
004100     UPSI-0 ON STATUS IS FLAG-REPROCESO.                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400                                                                          
004500     SELECT PRICE-REQ ASSIGN TO "PRICEREQ"                                
004600         ORGANIZATION IS SEQUENTIAL                                       
004700         FILE STATUS IS WS-FS-REQ.                                        
004800                                                                          
004900     SELECT PRICE-OUT ASSIGN TO "PRICEOUT"                                
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-FS-OUT.                                        
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500                                                                          
005600* PETICION DE COTIZACION - BORDE, ANCHO, ALTO                             
005700 FD  PRICE-REQ                                                            
005800         RECORD CONTAINS 13 CHARACTERS                                    
005900         LABEL RECORD IS STANDARD.                                        
006000 01  REG-PETICION.                                                        
006100     05  PET-BORDE            PIC X(03).                                  
006200     05  PET-ANCHO            PIC 9(04).                                  
006300     05  PET-ALTO             PIC 9(04).                                  
006400     05  FILLER               PIC X(02).                                  
006500                                                                          
006600* REGISTRO DE PETICION VISTO COMO CAMPO UNICO - USADO                     
006700* PARA VALIDAR SI VINO EN BLANCO ANTES DE PARSEARLO                       
006800 01  REG-PETICION-CRUDO REDEFINES REG-PETICION.                           
006900     05  PET-TEXTO-CRUDO      PIC X(13).                                  
007000                                                                          
007100* SALIDA IMPRESA - ECO DE LA PETICION + PRECIOS                           
007200 FD  PRICE-OUT                                                            
007300         RECORD CONTAINS 80 CHARACTERS                                    
007400         LABEL RECORD IS OMITTED.                                         
007500 01  LIN-SALIDA               PIC X(80).                                  
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800                                                                          
007900* COPY DE LA TABLA DE FACTORES POR BORDE (VALORES POR                     
008000* DEFECTO); EL PRICER NUNCA LEE UN COSTCFG DE DISCO.                      
008100 COPY CSTCFG.                                                             
008200                                                                          
008300 01  WS-SWITCHES.                                                         
008400     05  WS-FS-REQ            PIC X(02) VALUE "00".                       
008500     05  WS-FS-OUT            PIC X(02) VALUE "00".                       
008600     05  WS-FIN-PETICIONES    PIC X(03) VALUE "NO ".                      
008700         88  NO-HAY-MAS-PETICIONES VALUE "SI ".                           
008800     05  FLAG-REPROCESO       PIC X(01).                                  
008900     05  FILLER               PIC X(02).                                  
009000                                                                          
009100 77  WS-PETICIONES-LEIDAS PIC 9(07) COMP.                                 
009200 77  WS-PETICIONES-ESCRITAS PIC 9(07) COMP.                               
009300                                                                          
009400 01  WS-CONTADORES.                                                       
009500     05  WS-IDX-BORDE         PIC 9(02) COMP.                             
009600     05  WS-N-TELAS           PIC 9(03) COMP.                             
009700     05  FILLER               PIC X(01).                                  
009800                                                                          
009900* FACTORES DEL BORDE PEDIDO, LOCALIZADOS EN LA TABLA                      
010000 01  WS-FACTOR-BORDE.                                                     
010100     05  WS-CORNER            PIC S9(01)V9(04).                           
010200     05  WS-SEWING            PIC S9(01)V9(04).                           
010300     05  WS-WASTE             PIC S9(03).                                 
010400     05  FILLER               PIC X(02).                                  
010500                                                                          
010600* LADOS CORRIENDO / LADO OTRO, CON REDEFINES A TABLA DE                   
010700* 2 OCURRENCIAS PARA EL PASO 2 DE LA REGLA (COMPARA M1/M2)                
010800 01  WS-LADOS.                                                            
010900     05  WS-EW                PIC S9(05)V9(04).                           
011000     05  WS-EL                PIC S9(05)V9(04).                           
011100     05  WS-RS                PIC S9(05)V9(04).                           
011200     05  WS-OS                PIC S9(05)V9(04).                           
011300     05  WS-N-TELAS-ANCHO     PIC 9(03).                                  
011400     05  FILLER               PIC X(02).                                  
011500                                                                          
011600 01  WS-MARGENES.                                                         
011700     05  WS-MARGEN-1          PIC S9(05)V9(04).                           
011800     05  WS-MARGEN-2          PIC S9(05)V9(04).                           
011900     05  FILLER               PIC X(02).                                  
012000 01  WS-MARGENES-TABLA REDEFINES WS-MARGENES.                             
012100     05  WS-MARGEN OCCURS 2 TIMES PIC S9(05)V9(04).                       
012200     05  FILLER               PIC X(02).                                  
012300                                                                          
012400* ACUMULADORES DE COSTO DE FABRICACION (4 DECIMALES)                      
012500 01  WS-COSTO.                                                            
012600     05  WS-MATERIAL          PIC S9(07)V9(04).                           
012700     05  WS-LAG               PIC S9(07)V9(04).                           
012800     05  WS-CUTTING           PIC S9(07)V9(04).                           
012900     05  WS-SEWING-COSTO      PIC S9(07)V9(04).                           
013000     05  WS-PACKING           PIC S9(07)V9(04).                           
013100     05  WS-COSTO-TOTAL       PIC S9(07)V9(04).                           
013200     05  FILLER               PIC X(02).                                  
013300                                                                          
013400 01  WS-PRECIOS.                                                          
013500     05  WS-PRECIO-BRUTO      PIC S9(05)V99.                              
013600     05  WS-PRECIO-DESPACHO   PIC S9(05)V99.                              
013700     05  FILLER               PIC X(02).                                  
013800                                                                          
013900* LINEA DE SALIDA ARMADA, LUEGO REDEFINIDA PLANA PARA                     
014000* ESCRIBIRLA A PRICE-OUT (LINE SEQUENTIAL)                                
014100 01  WS-LINEA-DETALLE.                                                    
014200     05  WD-BORDE             PIC X(03).                                  
014300     05  FILLER               PIC X(01) VALUE SPACE.                      
014400     05  WD-ANCHO             PIC ZZZ9.                                   
014500     05  FILLER               PIC X(01) VALUE SPACE.                      
014600     05  WD-ALTO              PIC ZZZ9.                                   
014700     05  FILLER               PIC X(01) VALUE SPACE.                      
014800     05  WD-PRECIO-BRUTO      PIC ZZ,ZZ9.99.                              
014900     05  FILLER               PIC X(01) VALUE SPACE.                      
015000     05  WD-PRECIO-DESPACHO   PIC ZZ,ZZ9.99.                              
015100     05  FILLER               PIC X(50) VALUE SPACES.                     
015200 01  WS-LINEA-DETALLE-X REDEFINES WS-LINEA-DETALLE                        
015300         PIC X(80).                                                       
015400                                                                          
015500 PROCEDURE DIVISION.                                                      
015600                                                                          
015700* PARRAFO PRINCIPAL                                                       
015800 0000-PRICER.                                                             
015900     PERFORM 1000-INICIO.                                                 
016000     PERFORM 2000-LEER-PETICION.                                          
016100     PERFORM 3000-PROCESAR-PETICION                                       
016200         UNTIL NO-HAY-MAS-PETICIONES.                                     
016300     PERFORM 8000-CIERRE.                                                 
016400     STOP RUN.                                                            
016500                                                                          
016600* ABRE ARCHIVOS Y LEE LA PRIMERA PETICION                                 
016700 1000-INICIO.                                                             
016800     OPEN INPUT PRICE-REQ.                                                
016900     OPEN OUTPUT PRICE-OUT.                                               
017000                                                                          
017100* LEE UNA PETICION; AL FIN DE ARCHIVO PRENDE 88                           
017200 2000-LEER-PETICION.                                                      
017300     READ PRICE-REQ                                                       
017400         AT END                                                           
017500             MOVE "SI " TO WS-FIN-PETICIONES                              
017600         NOT AT END                                                       
017700             ADD 1 TO WS-PETICIONES-LEIDAS                                
017800     END-READ.                                                            
017900                                                                          
018000* CALCULA EL PRECIO DE UNA PETICION Y LO ESCRIBE                          
018100 3000-PROCESAR-PETICION.                                                  
018200     PERFORM 3100-UBICAR-FACTOR-BORDE.                                    
018300     PERFORM 3200-CALCULAR-LADOS.                                         
018400     PERFORM 3300-CALCULAR-COSTO.                                         
018500     PERFORM 3400-CALCULAR-PRECIO-BRUTO.                                  
018600     PERFORM 3500-CALCULAR-DESPACHO.                                      
018700     PERFORM 4000-ESCRIBIR-SALIDA.                                        
018800     PERFORM 2000-LEER-PETICION.                                          
018900                                                                          
019000* PASO 1 (PARCIAL): BUSCA CORNER/SEWING/WASTE DEL BORDE                   
019100* PEDIDO EN LA TABLA POR DEFECTO (CFG-D-BORDE); SI NO                     
019200* APARECE (BORDE DESCONOCIDO), USA CFG-D-DESCONOCIDO.                     
019300 3100-UBICAR-FACTOR-BORDE.                                                
019400     MOVE CFG-D-U-CORNER TO WS-CORNER.                                    
019500     MOVE CFG-D-U-SEWING TO WS-SEWING.                                    
019600     MOVE CFG-D-U-WASTE  TO WS-WASTE.                                     
019700     MOVE 1 TO WS-IDX-BORDE.                                              
019800     PERFORM 3110-BUSCAR-BORDE THRU 3110-EXIT.                            
019900                                                                          
020000* RECORRE LA TABLA DE 8 BORDES; SALE SI CALZA O SI                        
020100* SE AGOTARON LAS 8 ENTRADAS (QUEDA EL DEFECTO)                           
020200 3110-BUSCAR-BORDE.                                                       
020300     IF WS-IDX-BORDE > 8                                                  
020400         GO TO 3110-EXIT                                                  
020500     END-IF.                                                              
020600     IF PET-BORDE = CFG-D-EDGE-CODE (WS-IDX-BORDE)                        
020700         MOVE CFG-D-CORNER (WS-IDX-BORDE) TO WS-CORNER                    
020800         MOVE CFG-D-SEWING (WS-IDX-BORDE) TO WS-SEWING                    
020900         MOVE CFG-D-WASTE  (WS-IDX-BORDE) TO WS-WASTE                     
021000         GO TO 3110-EXIT                                                  
021100     END-IF.                                                              
021200     ADD 1 TO WS-IDX-BORDE.                                               
021300     GO TO 3110-BUSCAR-BORDE.                                             
021400 3110-EXIT.                                                               
021500     EXIT.                                                                
021600                                                                          
021700* PASOS 1-3 DE LA REGLA: BORDES EFECTIVOS, LADO CORRIENDO                 
021800* (RS) Y LADO OTRO (OS), Y TELAS POR ANCHO (N)                            
021900 3200-CALCULAR-LADOS.                                                     
022000     COMPUTE WS-EW = PET-ANCHO + WS-WASTE.                                
022100     COMPUTE WS-EL = PET-ALTO + WS-WASTE.                                 
022200     IF WS-EW < WS-EL                                                     
022300         MOVE WS-EW TO WS-RS                                              
022400         MOVE WS-EL TO WS-OS                                              
022500     ELSE                                                                 
022600         MOVE WS-EL TO WS-RS                                              
022700         MOVE WS-EW TO WS-OS                                              
022800     END-IF.                                                              
022900     IF WS-OS > 160                                                       
023000         MOVE WS-OS TO WS-MARGEN-1                                        
023100         MOVE WS-RS TO WS-MARGEN-2                                        
023200         MOVE WS-MARGEN-1 TO WS-RS                                        
023300         MOVE WS-MARGEN-2 TO WS-OS                                        
023400     ELSE                                                                 
023500         COMPUTE WS-N-TELAS-ANCHO = 160 / WS-OS                           
023600         COMPUTE WS-MARGEN (1) ROUNDED =                                  
023700             WS-RS * 0.01 * 12 / WS-N-TELAS-ANCHO                         
023800         COMPUTE WS-N-TELAS-ANCHO = 160 / WS-RS                           
023900         COMPUTE WS-MARGEN (2) ROUNDED =                                  
024000             WS-OS * 0.01 * 12 / WS-N-TELAS-ANCHO                         
024100         IF WS-MARGEN (2) < WS-MARGEN (1)                                 
024200             MOVE WS-RS TO WS-MARGEN-1                                    
024300             MOVE WS-OS TO WS-RS                                          
024400             MOVE WS-MARGEN-1 TO WS-OS                                    
024500         END-IF                                                           
024600     END-IF.                                                              
024700     COMPUTE WS-N-TELAS = 160 / WS-OS.                                    
024800                                                                          
024900* PASOS 4-12: MATERIAL, LAG, CORTE, COSTURA, EMBALAJE,                    
025000* MAS RECARGOS DE GUIPUR, PLANCHADO O DEPRECIACION                        
025100 3300-CALCULAR-COSTO.                                                     
025200     COMPUTE WS-MATERIAL =                                                
025300         WS-RS * 0.01 * 12 / WS-N-TELAS.                                  
025400     COMPUTE WS-LAG =                                                     
025500         WS-EW * 0.01 * WS-EL * 0.01 * 0.35.                              
025600     COMPUTE WS-CUTTING =                                                 
025700         (WS-EW + WS-EL) * 0.01 * 1.86.                                   
025800     COMPUTE WS-SEWING-COSTO =                                            
025900         (4 * WS-CORNER) +                                                
026000         (2 * (PET-ANCHO + PET-ALTO) * 0.01 * WS-SEWING).                 
026100     COMPUTE WS-PACKING =                                                 
026200         0.3539 + (PET-ANCHO * PET-ALTO * 0.0001 * 0.2045).               
026300     COMPUTE WS-COSTO-TOTAL =                                             
026400         WS-MATERIAL + WS-LAG + WS-CUTTING +                              
026500         WS-SEWING-COSTO + WS-PACKING + 3.20.                             
026600     IF PET-BORDE = "OGK"                                         REQ0041 
026700         COMPUTE WS-COSTO-TOTAL = WS-COSTO-TOTAL +                        
026800             (2 * (PET-ANCHO * 0.01 + PET-ALTO * 0.01) * 3.58)            
026900     END-IF.                                                              
027000     IF PET-BORDE = "U3" OR PET-BORDE = "U4"                              
027100         COMPUTE WS-COSTO-TOTAL = WS-COSTO-TOTAL +                        
027200             (2 * (PET-ANCHO + PET-ALTO) * 0.01 * 0.062)                  
027300     ELSE                                                                 
027400         COMPUTE WS-COSTO-TOTAL = WS-COSTO-TOTAL +                        
027500             (PET-ANCHO * PET-ALTO * 0.0001 * 0.65)                       
027600     END-IF.                                                              
027700                                                                          
027800* PASO 13: MARGEN Y VAT, REDONDEO A 2 DECIMALES                           
027900 3400-CALCULAR-PRECIO-BRUTO.                                              
028000     COMPUTE WS-PRECIO-BRUTO ROUNDED =                                    
028100         2.15 * WS-COSTO-TOTAL * 1.23.                                    
028200                                                                          
028300* RECARGO DE DESPACHO POR TRAMO (PRIMER TRAMO QUE CALZA)                  
028400 3500-CALCULAR-DESPACHO.                                          REQ0079 
028500     EVALUATE TRUE                                                        
028600         WHEN WS-PRECIO-BRUTO >= 150                                      
028700             COMPUTE WS-PRECIO-DESPACHO = WS-PRECIO-BRUTO + 11.50         
028800         WHEN WS-PRECIO-BRUTO >= 100                                      
028900             COMPUTE WS-PRECIO-DESPACHO = WS-PRECIO-BRUTO + 9.00          
029000         WHEN WS-PRECIO-BRUTO >= 65                                       
029100             COMPUTE WS-PRECIO-DESPACHO = WS-PRECIO-BRUTO + 5.80          
029200         WHEN WS-PRECIO-BRUTO >= 45                                       
029300             COMPUTE WS-PRECIO-DESPACHO = WS-PRECIO-BRUTO + 4.00          
029400         WHEN WS-PRECIO-BRUTO >= 30                                       
029500             COMPUTE WS-PRECIO-DESPACHO = WS-PRECIO-BRUTO + 2.00          
029600         WHEN OTHER                                                       
029700             MOVE WS-PRECIO-BRUTO TO WS-PRECIO-DESPACHO                   
029800     END-EVALUATE.                                                        
029900                                                                          
030000* ARMA Y ESCRIBE LA LINEA DE SALIDA (ECO + 2 PRECIOS)                     
030100 4000-ESCRIBIR-SALIDA.                                                    
030200     MOVE PET-BORDE          TO WD-BORDE.                                 
030300     MOVE PET-ANCHO          TO WD-ANCHO.                                 
030400     MOVE PET-ALTO           TO WD-ALTO.                                  
030500     MOVE WS-PRECIO-BRUTO    TO WD-PRECIO-BRUTO.                          
030600     MOVE WS-PRECIO-DESPACHO TO WD-PRECIO-DESPACHO.                       
030700     WRITE LIN-SALIDA FROM WS-LINEA-DETALLE-X.                            
030800     ADD 1 TO WS-PETICIONES-ESCRITAS.                                     
030900                                                                          
031000* CIERRA ARCHIVOS Y TERMINA                                               
031100 8000-CIERRE.                                                             
031200     CLOSE PRICE-REQ.                                                     
031300     CLOSE PRICE-OUT.                                                     
031400                                                                          

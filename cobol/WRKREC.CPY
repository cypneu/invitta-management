000100*************************************************************             
000200* WRKREC - LAYOUT DE TRABAJADOR                                           
000300* SISTEMA DE PRODUCCION - OBRUS S.A.                                      
000400* MAESTRO DE TRABAJADORES DE TALLER.  SE CARGA COMPLETO                   
000500* EN TABLA DE MEMORIA (WRK-TABLA) Y SE BUSCA POR                          
000600* WRK-ID CON BUSQUEDA BINARIA (NO REQUIERE ARCHIVO                        
000700* INDEXADO).                                                              
000800* LARGO REGISTRO NOMINAL: 65 BYTES DE DATOS, SIN RELLENO.                 
000900*************************************************************             
001000                                                                          
001100 01  REG-TRABAJADOR.                                                      
001200     05  WRK-ID               PIC 9(04).                                  
001300     05  WRK-FIRST-NAME       PIC X(20).                                  
001400     05  WRK-LAST-NAME        PIC X(20).                                  
001500     05  WRK-CODE             PIC X(20).                                  
001600*         CODIGO DE INGRESO AL SISTEMA (UNICO)                            
001700     05  WRK-ROLE             PIC X(01).                                  
001800         88  WRK-ROL-ADMIN    VALUE "A".                                  
001900         88  WRK-ROL-OPERARIO VALUE "W".                                  
002000                                                                          

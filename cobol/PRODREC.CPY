000100*************************************************************             
000200* PRODREC - LAYOUT DE PRODUCTO (MANTELERIA)                               
000300* SISTEMA DE PRODUCCION - OBRUS S.A.                                      
000400* DESCRIBE UN PRODUCTO DEL CATALOGO: MANTEL IDENTIFICADO                  
000500* POR SKU, CON SUS ATRIBUTOS DERIVADOS (TELA, PATRON,                     
000600* FORMA, DIMENSIONES Y TIPO DE BORDE).                                    
000700* LARGO REGISTRO NOMINAL: 101 BYTES (SPEC), SIN RELLENO.                  
000800* MANTENIDO POR SKUPARSE (ALTA) Y LEIDO POR PRICER Y                      
000900* ACTCOST (TABLA EN MEMORIA, BUSQUEDA BINARIA POR ID).                    
001000*************************************************************             
001100                                                                          
001200 01  REG-PRODUCTO.                                                        
001300     05  PROD-ID              PIC 9(05).                                  
001400     05  PROD-SKU             PIC X(40).                                  
001500     05  PROD-FABRIC          PIC X(20).                                  
001600     05  PROD-PATTERN         PIC X(20).                                  
001700     05  PROD-SHAPE           PIC X(01).                                  
001800*         R = RECTANGULAR  O = REDONDO  V = OVALADO                       
001900         88  PROD-SHAPE-RECT  VALUE "R".                                  
002000         88  PROD-SHAPE-OVAL  VALUE "O".                                  
002100         88  PROD-SHAPE-OVALADA VALUE "V".                                
002200     05  PROD-WIDTH           PIC 9(04).                                  
002300*         ANCHO EN CM (0 = DESCONOCIDO, 100 EN COSTEO)                    
002400     05  PROD-HEIGHT          PIC 9(04).                                  
002500     05  PROD-DIAMETER        PIC 9(04).                                  
002600     05  PROD-EDGE-TYPE       PIC X(03).                                  
002700*         U3 U4 U5 O1 O3 O5 OGK LA, O ESPACIOS = DESCONOCIDO              
002800                                                                          

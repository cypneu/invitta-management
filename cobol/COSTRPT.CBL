000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        COSTRPT.                                              
000300 AUTHOR.            M. SOTO ORTIZ.                                        
000400 INSTALLATION.      OBRUS S.A. - DEPTO. SISTEMAS.                         
000500 DATE-WRITTEN.      ABRIL 1993.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          USO INTERNO OBRUS S.A.                                
000800*************************************************************             
000900* REPORTE RESUMEN DE COSTOS DE PRODUCCION.  ACUMULA, DESDE LA             
001000* BITACORA DE ACCIONES YA COSTEADAS POR ACTCOST, EL GRAN TOTAL,           
001100* EL TOTAL POR TIPO DE ACCION Y EL DETALLE POR TRABAJADOR (COSTO          
001200* Y CANTIDAD POR TIPO), CON EL DETALLE DE TRABAJADORES ORDENADO           
001300* DE MAYOR A MENOR COSTO TOTAL.  SOLO PARTICIPAN ACCIONES CON             
001400* COSTO CALCULADO (ACT-COST DISTINTO DE CERO).  ADMITE UN RANGO           
001500* DE FECHAS OPCIONAL VIA EL ARCHIVO RPTPARM.                              
001600*                                                                         
001700* ARCHIVOS:                                                               
001800*   ACTIONS  (ENTRADA) - BITACORA DE ACCIONES YA COSTEADAS                
001900*   WORKERS  (ENTRADA) - MAESTRO DE TRABAJADORES (TABLA)                  
002000*   RPTPARM  (ENTRADA) - RANGO DE FECHAS OPCIONAL; SI NO                  
002100*                        EXISTE SE INFORMA SIN FILTRO                     
002200*   WRKTOT   (TRABAJO) - TOTALES POR TRABAJADOR SIN ORDENAR               
002300*   WRKSORT  (TRABAJO) - TOTALES POR TRABAJADOR ORDENADOS                 
002400*                        POR COSTO TOTAL DESCENDENTE                      
002500*   REPORTS  (SALIDA)  - REPORTE IMPRESO DE 132 COLUMNAS                  
002600*************************************************************             
002700* BITACORA DE MODIFICACIONES                                              
002800* 1993-04-05 MSO 0044  VERSION ORIGINAL                                   
002900* 1993-11-19 MSO 0046  AGREGA RANGO DE FECHAS OPCIONAL (RPTPARM)          
003000* 1995-02-08 PIN 0053  DETALLE DE TRABAJADOR AHORA ORDENADO POR           
003100*            COSTO TOTAL DESCENDENTE (SD SORT-WORK)                       
003200* 1996-09-20 PIN 0061  REVISION GENERAL DE COMENTARIOS                    
003300* 1997-06-16 MSO 0064  AJUSTA SALTO DE PAGINA (C01) ENTRE                 
003400*            EL ENCABEZADO Y EL DETALLE DE TRABAJADORES                   
003500* 1998-12-01 PIN 0069  AMPLIACION DE CAMPOS DE FECHA A 4                  
003600*            DIGITOS DE ANO (AJUSTE Y2K) EN ACTREC; SIN                   
003700*            IMPACTO EN LOS TOTALES DE ESTE PROGRAMA                      
003800* 2004-01-09 RCI 0097  LIMPIEZA DE VARIABLES SIN USO                      
003900*************************************************************             
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS TIPO-ACCION-VALIDO IS "C" "S" "I" "P".                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800                                                                          
004900     SELECT ACTIONS ASSIGN TO "ACTIONS"                                   
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         FILE STATUS IS WS-FS-ACT.                                        
005200                                                                          
005300     SELECT WORKERS ASSIGN TO "WORKERS"                                   
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         FILE STATUS IS WS-FS-WRK.                                        
005600                                                                          
005700     SELECT RPTPARM ASSIGN TO "RPTPARM"                                   
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS IS WS-FS-PRM.                                        
006000                                                                          
006100     SELECT WRKTOT ASSIGN TO "WRKTOT"                                     
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS IS WS-FS-TOT.                                        
006400                                                                          
006500     SELECT WRKSORT ASSIGN TO "WRKSORT"                                   
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS IS WS-FS-SRT.                                        
006800                                                                          
006900     SELECT SORT-WORK ASSIGN TO "SRTWORK".                                
007000                                                                          
007100     SELECT REPORTS ASSIGN TO "REPORTS"                                   
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-FS-RPT.                                        
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800* BITACORA DE ACCIONES YA COSTEADAS - SOLO LECTURA                        
007900 FD  ACTIONS                                                              
008000         RECORD CONTAINS 38 CHARACTERS                                    
008100         LABEL RECORD IS STANDARD.                                        
008200 COPY ACTREC.                                                             
008300                                                                          
008400* MAESTRO DE TRABAJADORES - SE CARGA COMPLETO A TABLA                     
008500 FD  WORKERS                                                              
008600         RECORD CONTAINS 65 CHARACTERS                                    
008700         LABEL RECORD IS STANDARD.                                        
008800 COPY WRKREC.                                                             
008900                                                                          
009000* RANGO DE FECHAS OPCIONAL; SI EL ARCHIVO NO EXISTE SE                    
009100* REPORTA SIN FILTRO DE FECHA (VER 1200-CARGAR-PARM)                      
009200 FD  RPTPARM                                                              
009300         RECORD CONTAINS 20 CHARACTERS                                    
009400         LABEL RECORD IS STANDARD.                                        
009500 01  REG-PARM-RPT.                                                        
009600     05  PRM-FECHA-DESDE       PIC 9(08).                                 
009700     05  PRM-FECHA-HASTA       PIC 9(08).                                 
009800     05  FILLER                PIC X(04).                                 
009900                                                                          
010000* TOTALES POR TRABAJADOR SIN ORDENAR - ARCHIVO DE TRABAJO                 
010100* ESCRITO EN 3100, LEIDO POR EL SORT COMO USING                           
010200 FD  WRKTOT                                                               
010300         RECORD CONTAINS 112 CHARACTERS                                   
010400         LABEL RECORD IS STANDARD.                                        
010500 01  REG-TRAB-TOTAL.                                                      
010600     05  TOT-WRK-ID             PIC 9(04).                                
010700     05  TOT-NOMBRE             PIC X(41).                                
010800     05  TOT-COSTO-CORTE        PIC S9(07)V99.                            
010900     05  TOT-COSTO-COSTURA      PIC S9(07)V99.                            
011000     05  TOT-COSTO-PLANCHA      PIC S9(07)V99.                            
011100     05  TOT-COSTO-EMBALA       PIC S9(07)V99.                            
011200     05  TOT-CANT-CORTE         PIC 9(05).                                
011300     05  TOT-CANT-COSTURA       PIC 9(05).                                
011400     05  TOT-CANT-PLANCHA       PIC 9(05).                                
011500     05  TOT-CANT-EMBALA        PIC 9(05).                                
011600     05  TOT-COSTO-TOTAL        PIC S9(08)V99.                            
011700     05  FILLER                PIC X(01).                                 
011800                                                                          
011900* TOTALES POR TRABAJADOR YA ORDENADOS POR COSTO TOTAL                     
012000* DESCENDENTE - SALIDA DEL SORT, LEIDA PARA EL REPORTE                    
012100 FD  WRKSORT                                                              
012200         RECORD CONTAINS 112 CHARACTERS                                   
012300         LABEL RECORD IS STANDARD.                                        
012400 01  REG-TRAB-ORDENADO.                                                   
012500     05  SAL-WRK-ID             PIC 9(04).                                
012600     05  SAL-NOMBRE             PIC X(41).                                
012700     05  SAL-COSTO-CORTE        PIC S9(07)V99.                            
012800     05  SAL-COSTO-COSTURA      PIC S9(07)V99.                            
012900     05  SAL-COSTO-PLANCHA      PIC S9(07)V99.                            
013000     05  SAL-COSTO-EMBALA       PIC S9(07)V99.                            
013100     05  SAL-CANT-CORTE         PIC 9(05).                                
013200     05  SAL-CANT-COSTURA       PIC 9(05).                                
013300     05  SAL-CANT-PLANCHA       PIC 9(05).                                
013400     05  SAL-CANT-EMBALA        PIC 9(05).                                
013500     05  SAL-COSTO-TOTAL        PIC S9(08)V99.                            
013600     05  FILLER                PIC X(01).                                 
013700                                                                          
013800* VISTA PLANA DEL REGISTRO ORDENADO - VOLCADOS DE DEPURACION              
013900 01  REG-TRAB-ORDENADO-X REDEFINES REG-TRAB-ORDENADO.                     
014000     05  SAL-REG-PLANO        PIC X(112).                                 
014100                                                                          
014200* REGISTRO CLAVE DEL SORT - MISMA FORMA QUE WRKTOT/WRKSORT,               
014300* SOLO SE USA EL CAMPO DE COSTO TOTAL COMO CLAVE                          
014400 SD  SORT-WORK.                                                           
014500 01  REG-CLAVE-ORDEN.                                                     
014600     05  CLV-WRK-ID             PIC 9(04).                                
014700     05  CLV-NOMBRE             PIC X(41).                                
014800     05  CLV-COSTO-CORTE        PIC S9(07)V99.                            
014900     05  CLV-COSTO-COSTURA      PIC S9(07)V99.                            
015000     05  CLV-COSTO-PLANCHA      PIC S9(07)V99.                            
015100     05  CLV-COSTO-EMBALA       PIC S9(07)V99.                            
015200     05  CLV-CANT-CORTE         PIC 9(05).                                
015300     05  CLV-CANT-COSTURA       PIC 9(05).                                
015400     05  CLV-CANT-PLANCHA       PIC 9(05).                                
015500     05  CLV-CANT-EMBALA        PIC 9(05).                                
015600     05  CLV-COSTO-TOTAL        PIC S9(08)V99.                            
015700     05  FILLER                PIC X(01).                                 
015800                                                                          
015900* LINEA IMPRESA DE 132 COLUMNAS                                           
016000 FD  REPORTS                                                              
016100         RECORD CONTAINS 132 CHARACTERS                                   
016200         LABEL RECORD IS OMITTED.                                         
016300 01  LIN-IMPRESION           PIC X(132).                                  
016400                                                                          
016500 WORKING-STORAGE SECTION.                                                 
016600                                                                          
016700 01  WS-SWITCHES.                                                         
016800     05  WS-FS-ACT            PIC X(02) VALUE "00".                       
016900     05  WS-FS-WRK            PIC X(02) VALUE "00".                       
017000     05  WS-FS-PRM            PIC X(02) VALUE "00".                       
017100     05  WS-FS-TOT            PIC X(02) VALUE "00".                       
017200     05  WS-FS-SRT            PIC X(02) VALUE "00".                       
017300     05  WS-FS-RPT            PIC X(02) VALUE "00".                       
017400     05  WS-FIN-ACCIONES      PIC X(03) VALUE "NO ".                      
017500         88  NO-HAY-MAS-ACCIONES VALUE "SI ".                             
017600     05  WS-FIN-TRABAJADORES  PIC X(03) VALUE "NO ".                      
017700         88  NO-HAY-MAS-TRABAJADORES VALUE "SI ".                         
017800     05  WS-TRABAJADOR-HALLADO PIC X(01).                                 
017900         88  TW-HALLADO           VALUE "S".                              
018000     05  FLAG-REPROCESO       PIC X(01).                                  
018100     05  FILLER               PIC X(01).                                  
018200                                                                          
018300 77  WS-N-TRABAJADORES    PIC 9(04) COMP VALUE ZERO.                      
018400 77  WS-ACCIONES-LEIDAS   PIC 9(07) COMP VALUE ZERO.                      
018500                                                                          
018600 01  WS-CONTADORES.                                                       
018700     05  WS-ACCIONES-CONTADAS PIC 9(07) COMP VALUE ZERO.                  
018800     05  IX-WRK                PIC 9(04) COMP.                            
018900     05  FILLER                PIC X(01).                                 
019000                                                                          
019100* TOTALES GLOBALES POR TIPO DE ACCION Y GRAN TOTAL                        
019200 01  WS-TOTALES-GLOBALES.                                                 
019300     05  WS-TOTAL-CORTE        PIC S9(08)V99 VALUE ZERO.                  
019400     05  WS-TOTAL-COSTURA      PIC S9(08)V99 VALUE ZERO.                  
019500     05  WS-TOTAL-PLANCHA      PIC S9(08)V99 VALUE ZERO.                  
019600     05  WS-TOTAL-EMBALA       PIC S9(08)V99 VALUE ZERO.                  
019700     05  WS-GRAN-TOTAL         PIC S9(09)V99 VALUE ZERO.                  
019800     05  FILLER                PIC X(01).                                 
019900                                                                          
020000* TABLA DE TRABAJADORES EN MEMORIA - ORDENADA POR WRK-ID                  
020100* (VER FILES DEL SISTEMA); BUSQUEDA BINARIA POR SEARCH ALL                
020200 01  WS-TABLA-TRABAJADORES.                                               
020300     05  WS-TRABAJADORES OCCURS 500 TIMES                                 
020400             ASCENDING KEY IS TW-ID                                       
020500             INDEXED BY IX-TAB.                                           
020600         10  TW-ID                PIC 9(04).                              
020700         10  TW-NOMBRE             PIC X(41).                             
020800         10  TW-COSTO-CORTE        PIC S9(07)V99.                         
020900         10  TW-COSTO-COSTURA      PIC S9(07)V99.                         
021000         10  TW-COSTO-PLANCHA      PIC S9(07)V99.                         
021100         10  TW-COSTO-EMBALA       PIC S9(07)V99.                         
021200         10  TW-CANT-CORTE         PIC 9(05) COMP.                        
021300         10  TW-CANT-COSTURA       PIC 9(05) COMP.                        
021400         10  TW-CANT-PLANCHA       PIC 9(05) COMP.                        
021500         10  TW-CANT-EMBALA        PIC 9(05) COMP.                        
021600         10  FILLER                PIC X(01).                             
021700                                                                          
021800* VISTA PLANA DE LA TABLA - PARA VOLCADOS DE DEPURACION                   
021900 01  WS-TABLA-TRABAJADORES-X REDEFINES WS-TABLA-TRABAJADORES.             
022000     05  WS-TRAB-PLANO         PIC X(66) OCCURS 500 TIMES.                
022100                                                                          
022200 01  LIN-TITULO.                                                          
022300     05  FILLER              PIC X(02) VALUE SPACES.                      
022400     05  FILLER  PIC X(16) VALUE "OBRUS S.A. - DEP".                      
022500     05  FILLER  PIC X(17) VALUE "TO. DE PRODUCCION".                     
022600     05  FILLER              PIC X(08) VALUE SPACES.                      
022700     05  FILLER  PIC X(19) VALUE "REPORTE RESUMEN DE ".                   
022800     05  FILLER  PIC X(20) VALUE "COSTOS DE PRODUCCION".                  
022900     05  FILLER              PIC X(08) VALUE SPACES.                      
023000     05  FILLER  PIC X(04) VALUE "PAG.".                                  
023100     05  LIN-T-PAGINA            PIC Z9.                                  
023200     05  FILLER              PIC X(36) VALUE SPACES.                      
023300                                                                          
023400 01  LIN-SUBTITULO.                                                       
023500     05  FILLER              PIC X(02) VALUE SPACES.                      
023600     05  FILLER  PIC X(16) VALUE "RANGO DE FECHAS:".                      
023700     05  FILLER              PIC X(01) VALUE SPACES.                      
023800     05  LIN-S-DESDE             PIC 9(08).                               
023900     05  FILLER              PIC X(03) VALUE SPACES.                      
024000     05  FILLER  PIC X(01) VALUE "A".                                     
024100     05  FILLER              PIC X(03) VALUE SPACES.                      
024200     05  LIN-S-HASTA             PIC 9(08).                               
024300     05  FILLER              PIC X(03) VALUE SPACES.                      
024400     05  FILLER  PIC X(23) VALUE "(00000000 = SIN LIMITE)".               
024500     05  FILLER              PIC X(64) VALUE SPACES.                      
024600                                                                          
024700 01  LIN-ENCAB-TIPO.                                                      
024800     05  FILLER              PIC X(02) VALUE SPACES.                      
024900     05  FILLER  PIC X(26) VALUE "TOTALES POR TIPO DE ACCION".            
025000     05  FILLER              PIC X(104) VALUE SPACES.                     
025100                                                                          
025200 01  LIN-DETALLE-TIPO.                                                    
025300     05  FILLER              PIC X(04) VALUE SPACES.                      
025400     05  LIN-DT-TIPO             PIC X(10).                               
025500     05  FILLER              PIC X(04) VALUE SPACES.                      
025600     05  LIN-DT-COSTO            PIC ZZZ,ZZZ,ZZ9.99.                      
025700     05  FILLER              PIC X(100) VALUE SPACES.                     
025800                                                                          
025900 01  LIN-ENCAB-TRABAJADOR.                                                
026000     05  FILLER              PIC X(02) VALUE SPACES.                      
026100     05  FILLER  PIC X(10) VALUE "TRABAJADOR".                            
026200     05  FILLER              PIC X(02) VALUE SPACES.                      
026300     05  LIN-ET-ID               PIC ZZZ9.                                
026400     05  FILLER              PIC X(02) VALUE SPACES.                      
026500     05  LIN-ET-NOMBRE           PIC X(41).                               
026600     05  FILLER              PIC X(71) VALUE SPACES.                      
026700                                                                          
026800 01  LIN-DETALLE-TRABAJADOR.                                              
026900     05  FILLER              PIC X(06) VALUE SPACES.                      
027000     05  LIN-DW-TIPO             PIC X(10).                               
027100     05  FILLER              PIC X(03) VALUE SPACES.                      
027200     05  FILLER  PIC X(05) VALUE "COSTO".                                 
027300     05  FILLER              PIC X(01) VALUE SPACES.                      
027400     05  LIN-DW-COSTO            PIC ZZZ,ZZZ,ZZ9.99.                      
027500     05  FILLER              PIC X(03) VALUE SPACES.                      
027600     05  FILLER  PIC X(08) VALUE "CANTIDAD".                              
027700     05  FILLER              PIC X(01) VALUE SPACES.                      
027800     05  LIN-DW-CANTIDAD         PIC ZZZZ9.                               
027900     05  FILLER              PIC X(76) VALUE SPACES.                      
028000                                                                          
028100 01  LIN-TOTAL-TRABAJADOR.                                                
028200     05  FILLER              PIC X(04) VALUE SPACES.                      
028300     05  FILLER  PIC X(16) VALUE "TOTAL TRABAJADOR".                      
028400     05  FILLER              PIC X(04) VALUE SPACES.                      
028500     05  LIN-TW-COSTO            PIC ZZZ,ZZZ,ZZ9.99.                      
028600     05  FILLER              PIC X(94) VALUE SPACES.                      
028700                                                                          
028800 01  LIN-GRAN-TOTAL.                                                      
028900     05  FILLER              PIC X(02) VALUE SPACES.                      
029000     05  FILLER  PIC X(18) VALUE "GRAN TOTAL GENERAL".                    
029100     05  FILLER              PIC X(04) VALUE SPACES.                      
029200     05  LIN-GT-COSTO            PIC ZZZ,ZZZ,ZZ9.99.                      
029300     05  FILLER              PIC X(94) VALUE SPACES.                      
029400                                                                          
029500 01  LIN-BLANCO.                                                          
029600     05  FILLER              PIC X(132) VALUE SPACES.                     
029700                                                                          
029800 PROCEDURE DIVISION.                                                      
029900                                                                          
030000* PARRAFO PRINCIPAL                                                       
030100 0000-COSTRPT.                                                            
030200     PERFORM 1000-INICIO.                                                 
030300     PERFORM 2000-LEER-ACCION.                                            
030400     PERFORM 2100-ACUMULAR-COSTO THRU 2100-EXIT                           
030500         UNTIL NO-HAY-MAS-ACCIONES.                                       
030600     PERFORM 3000-CIERRE.                                                 
030700     STOP RUN.                                                            
030800                                                                          
030900* ABRE ARCHIVOS, CARGA LOS TRABAJADORES A TABLA Y TOMA                    
031000* EL RANGO DE FECHAS DE RPTPARM SI EL ARCHIVO EXISTE                      
031100 1000-INICIO.                                                             
031200     MOVE ZERO TO PRM-FECHA-DESDE OF REG-PARM-RPT.                        
031300     OPEN INPUT WORKERS.                                                  
031400     PERFORM 1100-CARGAR-TRABAJADORES THRU 1100-EXIT.                     
031500     CLOSE WORKERS.                                                       
031600     OPEN INPUT RPTPARM.                                                  
031700     IF WS-FS-PRM = "00"                                                  
031800         PERFORM 1200-CARGAR-PARM THRU 1200-EXIT                          
031900         CLOSE RPTPARM                                                    
032000     ELSE                                                                 
032100         MOVE ZERO TO PRM-FECHA-DESDE                                     
032200         MOVE ZERO TO PRM-FECHA-HASTA                                     
032300     END-IF.                                                              
032400     OPEN INPUT ACTIONS.                                                  
032500                                                                          
032600* CARGA EL MAESTRO DE TRABAJADORES EN LA TABLA, EN CERO                   
032700* LOS ACUMULADORES DE COSTO Y CANTIDAD DE CADA UNO                        
032800 1100-CARGAR-TRABAJADORES.                                                
032900     READ WORKERS                                                         
033000         AT END GO TO 1100-EXIT                                           
033100     END-READ.                                                            
033200     ADD 1 TO WS-N-TRABAJADORES.                                          
033300     SET IX-TAB TO WS-N-TRABAJADORES.                                     
033400     MOVE WRK-ID TO TW-ID (IX-TAB).                                       
033500     STRING WRK-FIRST-NAME DELIMITED BY SPACE                             
033600             " " DELIMITED BY SIZE                                        
033700             WRK-LAST-NAME DELIMITED BY SPACE                             
033800             INTO TW-NOMBRE (IX-TAB).                                     
033900     MOVE ZERO TO TW-COSTO-CORTE (IX-TAB).                                
034000     MOVE ZERO TO TW-COSTO-COSTURA (IX-TAB).                              
034100     MOVE ZERO TO TW-COSTO-PLANCHA (IX-TAB).                              
034200     MOVE ZERO TO TW-COSTO-EMBALA (IX-TAB).                               
034300     MOVE ZERO TO TW-CANT-CORTE (IX-TAB).                                 
034400     MOVE ZERO TO TW-CANT-COSTURA (IX-TAB).                               
034500     MOVE ZERO TO TW-CANT-PLANCHA (IX-TAB).                               
034600     MOVE ZERO TO TW-CANT-EMBALA (IX-TAB).                                
034700     GO TO 1100-CARGAR-TRABAJADORES.                                      
034800 1100-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100* LEE EL UNICO REGISTRO DE PARAMETROS CON EL RANGO DE                     
035200* FECHAS SOLICITADO                                                       
035300 1200-CARGAR-PARM.                                                        
035400     READ RPTPARM                                                         
035500         AT END                                                           
035600             MOVE ZERO TO PRM-FECHA-DESDE                                 
035700             MOVE ZERO TO PRM-FECHA-HASTA                                 
035800     END-READ.                                                            
035900 1200-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200* LEE UNA ACCION; AL FIN DE ARCHIVO PRENDE EL 88 DE TERMINO               
036300 2000-LEER-ACCION.                                                        
036400     READ ACTIONS                                                         
036500         AT END                                                           
036600             MOVE "SI " TO WS-FIN-ACCIONES                                
036700         NOT AT END                                                       
036800             ADD 1 TO WS-ACCIONES-LEIDAS                                  
036900     END-READ.                                                            
037000                                                                          
037100* SOLO ACUMULA ACCIONES CON COSTO CALCULADO Y DENTRO DEL                  
037200* RANGO DE FECHAS PEDIDO (DESDE/HASTA = CERO = SIN LIMITE)                
037300 2100-ACUMULAR-COSTO.                                                     
037400     IF ACT-COST NOT = ZERO                                               
037500         AND (PRM-FECHA-DESDE = ZERO                                      
037600             OR ACT-DATE >= PRM-FECHA-DESDE)                              
037700         AND (PRM-FECHA-HASTA = ZERO                                      
037800             OR ACT-DATE <= PRM-FECHA-HASTA)                              
037900         PERFORM 2110-UBICAR-TRABAJADOR THRU 2110-EXIT                    
038000         IF TW-HALLADO                                                    
038100             PERFORM 2200-SUMAR-COSTO THRU 2200-EXIT                      
038200             ADD 1 TO WS-ACCIONES-CONTADAS                                
038300         END-IF                                                           
038400     END-IF.                                                              
038500     PERFORM 2000-LEER-ACCION.                                            
038600 2100-EXIT.                                                               
038700     EXIT.                                                                
038800                                                                          
038900* UBICA AL TRABAJADOR DE LA ACCION EN LA TABLA POR BUSQUEDA               
039000* BINARIA; SI NO EXISTE LA ACCION NO SE ACUMULA                           
039100 2110-UBICAR-TRABAJADOR.                                                  
039200     MOVE "N" TO WS-TRABAJADOR-HALLADO.                                   
039300     SET IX-TAB TO 1.                                                     
039400     SEARCH ALL WS-TRABAJADORES                                           
039500         AT END NEXT SENTENCE                                             
039600         WHEN TW-ID (IX-TAB) = ACT-WORKER-ID                              
039700             MOVE "S" TO WS-TRABAJADOR-HALLADO                            
039800     END-SEARCH.                                                          
039900 2110-EXIT.                                                               
040000     EXIT.                                                                
040100                                                                          
040200* SUMA COSTO Y CANTIDAD AL TRABAJADOR (IX-TAB), AL TOTAL                  
040300* GLOBAL DE SU TIPO Y AL GRAN TOTAL                                       
040400 2200-SUMAR-COSTO.                                                        
040500     EVALUATE TRUE                                                        
040600         WHEN ACT-TIPO-CORTE                                              
040700             ADD ACT-COST TO TW-COSTO-CORTE (IX-TAB)                      
040800             ADD ACT-COST TO WS-TOTAL-CORTE                               
040900             ADD ACT-QUANTITY TO TW-CANT-CORTE (IX-TAB)                   
041000         WHEN ACT-TIPO-COSTURA                                            
041100             ADD ACT-COST TO TW-COSTO-COSTURA (IX-TAB)                    
041200             ADD ACT-COST TO WS-TOTAL-COSTURA                             
041300             ADD ACT-QUANTITY TO TW-CANT-COSTURA (IX-TAB)                 
041400         WHEN ACT-TIPO-PLANCHA                                            
041500             ADD ACT-COST TO TW-COSTO-PLANCHA (IX-TAB)                    
041600             ADD ACT-COST TO WS-TOTAL-PLANCHA                             
041700             ADD ACT-QUANTITY TO TW-CANT-PLANCHA (IX-TAB)                 
041800         WHEN ACT-TIPO-EMBALA                                             
041900             ADD ACT-COST TO TW-COSTO-EMBALA (IX-TAB)                     
042000             ADD ACT-COST TO WS-TOTAL-EMBALA                              
042100             ADD ACT-QUANTITY TO TW-CANT-EMBALA (IX-TAB)                  
042200     END-EVALUATE.                                                        
042300     ADD ACT-COST TO WS-GRAN-TOTAL.                                       
042400                                                                          
042500* CIERRA LA LECTURA, VUELCA LA TABLA A WRKTOT, LA ORDENA                  
042600* POR COSTO TOTAL DESCENDENTE Y ARMA EL REPORTE COMPLETO                  
042700 3000-CIERRE.                                                             
042800     CLOSE ACTIONS.                                                       
042900     OPEN OUTPUT WRKTOT.                                                  
043000     PERFORM 3100-ESCRIBIR-TOTAL THRU 3100-EXIT                           
043100         VARYING IX-TAB FROM 1 BY 1                                       
043200         UNTIL IX-TAB > WS-N-TRABAJADORES.                                
043300     CLOSE WRKTOT.                                                        
043400     SORT SORT-WORK ON DESCENDING KEY CLV-COSTO-TOTAL                     
043500         USING WRKTOT                                                     
043600         GIVING WRKSORT.                                                  
043700     OPEN OUTPUT REPORTS.                                                 
043800     PERFORM 3200-IMPRIMIR-ENCABEZADO.                                    
043900     PERFORM 3300-IMPRIMIR-TOTALES-TIPO.                                  
044000     OPEN INPUT WRKSORT.                                                  
044100     PERFORM 3400-LEER-TRABAJADOR-ORD.                                    
044200     PERFORM 3410-IMPRIMIR-TRABAJADOR THRU 3410-EXIT                      
044300         UNTIL NO-HAY-MAS-TRABAJADORES.                                   
044400     CLOSE WRKSORT.                                                       
044500     PERFORM 3500-IMPRIMIR-GRAN-TOTAL.                                    
044600     CLOSE REPORTS.                                                       
044700                                                                          
044800* ESCRIBE EL TOTAL DE UN TRABAJADOR A WRKTOT SI TUVO                      
044900* ALGUNA ACCION COSTEADA; LOS QUE NO TRABAJARON SE OMITEN                 
045000 3100-ESCRIBIR-TOTAL.                                                     
045100     IF TW-COSTO-CORTE (IX-TAB) NOT = ZERO                                
045200         OR TW-COSTO-COSTURA (IX-TAB) NOT = ZERO                          
045300         OR TW-COSTO-PLANCHA (IX-TAB) NOT = ZERO                          
045400         OR TW-COSTO-EMBALA (IX-TAB) NOT = ZERO                           
045500         MOVE TW-ID (IX-TAB)          TO TOT-WRK-ID                       
045600         MOVE TW-NOMBRE (IX-TAB)      TO TOT-NOMBRE                       
045700         MOVE TW-COSTO-CORTE (IX-TAB) TO TOT-COSTO-CORTE                  
045800         MOVE TW-COSTO-COSTURA (IX-TAB)                                   
045900             TO TOT-COSTO-COSTURA                                         
046000         MOVE TW-COSTO-PLANCHA (IX-TAB)                                   
046100             TO TOT-COSTO-PLANCHA                                         
046200         MOVE TW-COSTO-EMBALA (IX-TAB)                                    
046300             TO TOT-COSTO-EMBALA                                          
046400         MOVE TW-CANT-CORTE (IX-TAB)   TO TOT-CANT-CORTE                  
046500         MOVE TW-CANT-COSTURA (IX-TAB) TO TOT-CANT-COSTURA                
046600         MOVE TW-CANT-PLANCHA (IX-TAB) TO TOT-CANT-PLANCHA                
046700         MOVE TW-CANT-EMBALA (IX-TAB)  TO TOT-CANT-EMBALA                 
046800         COMPUTE TOT-COSTO-TOTAL =                                        
046900             TW-COSTO-CORTE (IX-TAB) + TW-COSTO-COSTURA (IX-TAB)          
047000             + TW-COSTO-PLANCHA (IX-TAB)                                  
047100             + TW-COSTO-EMBALA (IX-TAB)                                   
047200         WRITE REG-TRAB-TOTAL                                             
047300     END-IF.                                                              
047400 3100-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700* TITULO, SUBTITULO DE RANGO DE FECHAS Y BLANCO                           
047800 3200-IMPRIMIR-ENCABEZADO.                                                
047900     MOVE 1 TO LIN-T-PAGINA.                                              
048000     WRITE LIN-IMPRESION FROM LIN-TITULO                                  
048100         AFTER ADVANCING PAGE.                                            
048200     MOVE PRM-FECHA-DESDE TO LIN-S-DESDE.                                 
048300     MOVE PRM-FECHA-HASTA TO LIN-S-HASTA.                                 
048400     WRITE LIN-IMPRESION FROM LIN-SUBTITULO                               
048500         AFTER ADVANCING 2 LINES.                                         
048600     WRITE LIN-IMPRESION FROM LIN-BLANCO                                  
048700         AFTER ADVANCING 1 LINE.                                          
048800                                                                          
048900* LAS 4 LINEAS DE TOTAL POR TIPO DE ACCION                                
049000 3300-IMPRIMIR-TOTALES-TIPO.                                              
049100     WRITE LIN-IMPRESION FROM LIN-ENCAB-TIPO                              
049200         AFTER ADVANCING 1 LINE.                                          
049300     MOVE "CORTE"      TO LIN-DT-TIPO.                                    
049400     MOVE WS-TOTAL-CORTE TO LIN-DT-COSTO.                                 
049500     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
049600         AFTER ADVANCING 1 LINE.                                          
049700     MOVE "COSTURA"    TO LIN-DT-TIPO.                                    
049800     MOVE WS-TOTAL-COSTURA TO LIN-DT-COSTO.                               
049900     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
050000         AFTER ADVANCING 1 LINE.                                          
050100     MOVE "PLANCHADO"  TO LIN-DT-TIPO.                                    
050200     MOVE WS-TOTAL-PLANCHA TO LIN-DT-COSTO.                               
050300     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
050400         AFTER ADVANCING 1 LINE.                                          
050500     MOVE "EMBALAJE"   TO LIN-DT-TIPO.                                    
050600     MOVE WS-TOTAL-EMBALA TO LIN-DT-COSTO.                                
050700     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
050800         AFTER ADVANCING 1 LINE.                                          
050900     WRITE LIN-IMPRESION FROM LIN-BLANCO                                  
051000         AFTER ADVANCING 1 LINE.                                          
051100                                                                          
051200* LEE UN TOTAL DE TRABAJADOR YA ORDENADO; AL FIN DE                       
051300* ARCHIVO PRENDE EL 88 DE TERMINO                                         
051400 3400-LEER-TRABAJADOR-ORD.                                                
051500     READ WRKSORT                                                         
051600         AT END                                                           
051700             MOVE "SI " TO WS-FIN-TRABAJADORES                            
051800     END-READ.                                                            
051900                                                                          
052000* ENCABEZADO DE TRABAJADOR, LAS 4 LINEAS DE DETALLE POR                   
052100* TIPO Y LA LINEA DE TOTAL DEL TRABAJADOR                                 
052200 3410-IMPRIMIR-TRABAJADOR.                                                
052300     MOVE SAL-WRK-ID TO LIN-ET-ID.                                        
052400     MOVE SAL-NOMBRE TO LIN-ET-NOMBRE.                                    
052500     WRITE LIN-IMPRESION FROM LIN-ENCAB-TRABAJADOR                        
052600         AFTER ADVANCING 2 LINES.                                         
052700     MOVE "CORTE"     TO LIN-DW-TIPO.                                     
052800     MOVE SAL-COSTO-CORTE TO LIN-DW-COSTO.                                
052900     MOVE SAL-CANT-CORTE  TO LIN-DW-CANTIDAD.                             
053000     WRITE LIN-IMPRESION FROM LIN-DETALLE-TRABAJADOR                      
053100         AFTER ADVANCING 1 LINE.                                          
053200     MOVE "COSTURA"   TO LIN-DW-TIPO.                                     
053300     MOVE SAL-COSTO-COSTURA TO LIN-DW-COSTO.                              
053400     MOVE SAL-CANT-COSTURA  TO LIN-DW-CANTIDAD.                           
053500     WRITE LIN-IMPRESION FROM LIN-DETALLE-TRABAJADOR                      
053600         AFTER ADVANCING 1 LINE.                                          
053700     MOVE "PLANCHADO" TO LIN-DW-TIPO.                                     
053800     MOVE SAL-COSTO-PLANCHA TO LIN-DW-COSTO.                              
053900     MOVE SAL-CANT-PLANCHA  TO LIN-DW-CANTIDAD.                           
054000     WRITE LIN-IMPRESION FROM LIN-DETALLE-TRABAJADOR                      
054100         AFTER ADVANCING 1 LINE.                                          
054200     MOVE "EMBALAJE"  TO LIN-DW-TIPO.                                     
054300     MOVE SAL-COSTO-EMBALA TO LIN-DW-COSTO.                               
054400     MOVE SAL-CANT-EMBALA  TO LIN-DW-CANTIDAD.                            
054500     WRITE LIN-IMPRESION FROM LIN-DETALLE-TRABAJADOR                      
054600         AFTER ADVANCING 1 LINE.                                          
054700     MOVE SAL-COSTO-TOTAL TO LIN-TW-COSTO.                                
054800     WRITE LIN-IMPRESION FROM LIN-TOTAL-TRABAJADOR                        
054900         AFTER ADVANCING 1 LINE.                                          
055000     PERFORM 3400-LEER-TRABAJADOR-ORD.                                    
055100 3410-EXIT.                                                               
055200     EXIT.                                                                
055300                                                                          
055400* LINEA FINAL DE GRAN TOTAL GENERAL                                       
055500 3500-IMPRIMIR-GRAN-TOTAL.                                                
055600     MOVE WS-GRAN-TOTAL TO LIN-GT-COSTO.                                  
055700     WRITE LIN-IMPRESION FROM LIN-GRAN-TOTAL                              
055800         AFTER ADVANCING 2 LINES.                                         
055900                                                                          

000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        SKUPARSE.                                             
000300 AUTHOR.            P. INOSTROZA NUNEZ.                                   
000400 INSTALLATION.      OBRUS S.A. - DEPTO. SISTEMAS.                         
000500 DATE-WRITTEN.      MARZO 1990.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          USO INTERNO OBRUS S.A.                                
000800*************************************************************             
000900* DESCOMPONE EL SKU DE CADA PRODUCTO EN SUS ATRIBUTOS:                    
001000* TIPO DE BORDE, TELA, PATRON, FORMA Y DIMENSIONES (O                     
001100* DIAMETRO SI ES REDONDO).  PROCESO POR REGISTRO, SIN                     
001200* QUIEBRES DE CONTROL.  EL SKU SE ARMA EN EL AREA DE                      
001300* DIGITACION DE PEDIDOS Y NO SIGUE UN FORMATO RIGIDO,                     
001400* POR ESO EL PARSEO ES POR POSICION DE CARACTERES Y NO                    
001500* POR CAMPOS FIJOS.                                                       
001600*                                                                         
001700* ARCHIVOS:                                                               
001800*   SKU-IN     (ENTRADA)  - TEXTO CRUDO DEL SKU                           
001900*   PRODUCTS   (SALIDA)   - FICHA DE PRODUCTO YA PARSEADA                 
002000*************************************************************             
002100* BITACORA DE MODIFICACIONES                                              
002200* 1990-03-19 PIN 0001  VERSION ORIGINAL - BORDES U3 U4 U5                 
002300*            O1 O3 O5 Y SEPARACION TELA/PATRON/DIMENSION                  
002400* 1990-08-02 PIN 0004  AGREGA BORDE OGK Y SU ALIAS DE                     
002500*            DIGITACION DRUK-U3 (VIENE ASI DE LA PLANTA)                  
002600* 1991-11-05 MSO 0037  TABLA DE BORDES ALINEADA CON LA DE                 
002700*            COSTCFG (SOLO PARA REFERENCIA - AQUI NO SE                   
002800*            USAN LOS FACTORES, SOLO LOS CODIGOS)                         
002900* 1993-05-14 PIN 0046  AGREGA BORDE LA (BORDE DE LAZO)                    
003000* 1994-04-30 PIN 0047  AGREGA FORMA OVALADA (PATRON NVXN)                 
003100* 1996-09-14 PIN 0059  REVISION GENERAL DE COMENTARIOS                    
003200* 1998-12-01 PIN 0068  AMPLIACION DE CAMPOS DE FECHA A 4                  
003300*            DIGITOS DE ANO (AJUSTE Y2K) - SIN IMPACTO EN                 
003400*            ESTE PROGRAMA (NO USA FECHAS)                                
003500* 2000-03-22 LFI 0072  CORRIGE BUSQUEDA DE DIAMETRO REDONDO:              
003600*            PROBABA SOLO O-SEGUIDO-DE-DIGITO, AHORA TAMBIEN              
003700*            DIGITO-SEGUIDO-DE-O (EJ. 120O)                               
003800* 2004-01-09 RCI 0096  LIMPIEZA DE VARIABLES SIN USO                      
003900* 2006-06-27 LFI 0103  CORRIGE 3610: LA PRUEBA DE X/V SOLO                
004000*            CONTABA LA LETRA EN EL SEGMENTO SIN EXIGIR                   
004100*            DIGITO ANTES Y DESPUES; PATRONES COMO OXFORD O               
004200*            VINTAGE SE TOMABAN COMO DIMENSION POR ERROR                  
004300*************************************************************             
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS FORMA-VALIDA IS "R" "O" "V"                                    
005000     UPSI-0 ON STATUS IS FLAG-REPROCESO.                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300                                                                          
005400     SELECT SKU-IN ASSIGN TO "SKUIN"                                      
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS IS WS-FS-IN.                                         
005700                                                                          
005800     SELECT PRODUCTS ASSIGN TO "PRODUCTS"                                 
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS IS WS-FS-OUT.                                        
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500* SKU CRUDO TAL COMO SE DIGITA EN EL INGRESO DE PEDIDOS                   
006600 FD  SKU-IN                                                               
006700         RECORD CONTAINS 40 CHARACTERS                                    
006800         LABEL RECORD IS STANDARD.                                        
006900 01  REG-SKU-CRUDO.                                                       
007000     05  ENT-SKU               PIC X(40).                                 
007100                                                                          
007200* REGISTRO DE PRODUCTO YA PARSEADO - MISMO LAYOUT QUE                     
007300* USAN PRICER Y ACTCOST (VER PRODREC)                                     
007400 FD  PRODUCTS                                                             
007500         RECORD CONTAINS 101 CHARACTERS                                   
007600         LABEL RECORD IS STANDARD.                                        
007700 COPY PRODREC.                                                            
007800                                                                          
007900 WORKING-STORAGE SECTION.                                                 
008000                                                                          
008100 01  WS-SWITCHES.                                                         
008200     05  WS-FS-IN             PIC X(02) VALUE "00".                       
008300     05  WS-FS-OUT            PIC X(02) VALUE "00".                       
008400     05  WS-FIN-SKU           PIC X(03) VALUE "NO ".                      
008500         88  NO-HAY-MAS-SKU       VALUE "SI ".                            
008600     05  FLAG-REPROCESO       PIC X(01).                                  
008700     05  ES-DIM-SEGMENTO      PIC X(01).                                  
008800         88  SEGMENTO-ES-DIM      VALUE "S".                              
008900     05  FILLER               PIC X(01).                                  
009000                                                                          
009100 77  WS-SKU-LEIDOS        PIC 9(07) COMP.                                 
009200 77  WS-SKU-PARSEADOS     PIC 9(07) COMP.                                 
009300                                                                          
009400 01  WS-CONTADORES.                                                       
009500     05  WS-PROD-ID-SIG       PIC 9(05) COMP VALUE 1.                     
009600     05  FILLER               PIC X(01).                                  
009700                                                                          
009800* TABLA DE TOKENS DE BORDE, DEL MAS LARGO AL MAS CORTO,                   
009900* ARMADA IGUAL QUE LA TABLA DE FACTORES DE CSTCFG (VER)                   
010000 01  WS-TOKENS-BORDE.                                                     
010100     05  FILLER PIC X(07) VALUE "DRUK-U3".                                
010200     05  FILLER PIC 9(01) VALUE 7.                                        
010300     05  FILLER PIC X(03) VALUE "U3 ".                                    
010400     05  FILLER PIC X(07) VALUE "OGK".                                    
010500     05  FILLER PIC 9(01) VALUE 3.                                        
010600     05  FILLER PIC X(03) VALUE "OGK".                                    
010700     05  FILLER PIC X(07) VALUE "U3".                                     
010800     05  FILLER PIC 9(01) VALUE 2.                                        
010900     05  FILLER PIC X(03) VALUE "U3 ".                                    
011000     05  FILLER PIC X(07) VALUE "U4".                                     
011100     05  FILLER PIC 9(01) VALUE 2.                                        
011200     05  FILLER PIC X(03) VALUE "U4 ".                                    
011300     05  FILLER PIC X(07) VALUE "U5".                                     
011400     05  FILLER PIC 9(01) VALUE 2.                                        
011500     05  FILLER PIC X(03) VALUE "U5 ".                                    
011600     05  FILLER PIC X(07) VALUE "O1".                                     
011700     05  FILLER PIC 9(01) VALUE 2.                                        
011800     05  FILLER PIC X(03) VALUE "O1 ".                                    
011900     05  FILLER PIC X(07) VALUE "O3".                                     
012000     05  FILLER PIC 9(01) VALUE 2.                                        
012100     05  FILLER PIC X(03) VALUE "O3 ".                                    
012200     05  FILLER PIC X(07) VALUE "O5".                                     
012300     05  FILLER PIC 9(01) VALUE 2.                                        
012400     05  FILLER PIC X(03) VALUE "O5 ".                                    
012500     05  FILLER PIC X(07) VALUE "LA".                                     
012600     05  FILLER PIC 9(01) VALUE 2.                                        
012700     05  FILLER PIC X(03) VALUE "LA ".                                    
012800 01  WS-TOKENS-BORDE-R REDEFINES WS-TOKENS-BORDE.                         
012900     05  WS-TOKEN OCCURS 9 TIMES.                                         
013000         10  TOK-TEXTO           PIC X(07).                               
013100         10  TOK-LARGO           PIC 9(01).                               
013200         10  TOK-EDGE            PIC X(03).                               
013300                                                                          
013400* TEXTO DEL SKU EN 2 COPIAS: TAL CUAL (PARA ARMAR TELA                    
013500* Y PATRON RESPETANDO MAYUSCULAS) Y EN MAYUSCULAS (PARA                   
013600* COMPARAR CONTRA LA TABLA DE TOKENS SIN IMPORTAR CAJA)                   
013700 01  WS-TEXTOS-SKU.                                                       
013800     05  WS-SKU-ORIGINAL       PIC X(40).                                 
013900     05  WS-SKU-MAYUSCULA      PIC X(40).                                 
014000     05  WS-SKU-TRABAJO        PIC X(40).                                 
014100     05  FILLER                PIC X(01).                                 
014200* VISTA PLANA DE LAS 3 COPIAS DEL SKU (121 = 3 X 40 + 1),                 
014300* TAMBIEN PARA DEPURACION                                                 
014400 01  WS-TEXTOS-SKU-X REDEFINES WS-TEXTOS-SKU.                             
014500     05  WS-TEXTOS-SKU-PLANO      PIC X(121).                             
014600                                                                          
014700 01  WS-POSICIONES.                                                       
014800     05  WS-LARGO-SKU          PIC 9(02) COMP.                            
014900     05  WS-POS-INI            PIC 9(02) COMP.                            
015000     05  WS-POS-FIN            PIC 9(02) COMP.                            
015100     05  WS-LARGO-UTIL         PIC 9(02) COMP.                            
015200     05  WS-POS-SIG            PIC 9(02) COMP.                            
015300     05  WS-POS-SEP            PIC 9(02) COMP.                            
015400     05  WS-EDGE-ENCONTRADO     PIC X(03).                                
015500     05  WS-TOK-LARGO           PIC 9(01) COMP.                           
015600     05  WS-IDX-TOKEN           PIC 9(01) COMP.                           
015700     05  FILLER                PIC X(01).                                 
015800                                                                          
015900* HASTA 6 SEGMENTOS SEPARADOS POR GUION; WS-SEG-RAW ES                    
016000* LA SALIDA CRUDA DEL UNSTRING (PUEDE TRAER VACIOS),                      
016100* WS-SEG YA VIENE COMPACTADA (SIN SEGMENTOS VACIOS)                       
016200 01  WS-SEGMENTOS-CRUDOS.                                                 
016300     05  WS-SEG-RAW OCCURS 6 TIMES PIC X(20).                             
016400     05  FILLER                PIC X(01).                                 
016500* VISTA PLANA DE LOS 6 SEGMENTOS CRUDOS, USADA PARA                       
016600* DEPURAR CUANDO UN SKU SALE MAL PARSEADO                                 
016700 01  WS-SEGMENTOS-CRUDOS-X REDEFINES                                      
016800         WS-SEGMENTOS-CRUDOS.                                             
016900     05  WS-SEG-RAW-PLANO         PIC X(121).                             
017000 01  WS-SEGMENTOS-OK.                                                     
017100     05  WS-SEG     OCCURS 6 TIMES PIC X(20).                             
017200     05  FILLER                PIC X(01).                                 
017300 01  WS-N-SEG               PIC 9(01) COMP.                               
017400 01  WS-IDX-SEG             PIC 9(01) COMP.                               
017500 01  WS-IDX-DIM             PIC 9(01) COMP.                               
017600 01  WS-IDX-DIM-CHK         PIC 9(01) COMP.                               
017700 01  WS-JOIN-DESDE          PIC 9(01) COMP.                               
017800 01  WS-JOIN-HASTA          PIC 9(01) COMP.                               
017900 01  WS-POS-ESCRITURA       PIC 9(02) COMP.                               
018000 01  WS-ESPACIO-DISP        PIC S9(02) COMP.                              
018100                                                                          
018200* AREA GENERICA PARA CALCULAR EL LARGO UTIL (SIN LOS                      
018300* ESPACIOS DE RELLENO A LA DERECHA) DE UN CAMPO DE 40                     
018400 01  WS-CALCULO-LARGO.                                                    
018500     05  WS-TEXTO-CALC          PIC X(40).                                
018600     05  WS-LEN-CALC            PIC 9(02) COMP.                           
018700     05  WS-IDX-LARGO           PIC 9(02) COMP.                           
018800     05  FILLER                PIC X(01).                                 
018900                                                                          
019000* AREA PARA DETECTAR SI UN SEGMENTO ES LA DIMENSION                       
019100 01  WS-AREA-DETECCION.                                                   
019200     05  WS-SEG-CHK             PIC X(20).                                
019300     05  WS-IDX-CHAR            PIC 9(02) COMP.                           
019400     05  WS-IDX-SIG             PIC 9(02) COMP.                           
019500     05  WS-IDX-ANT             PIC 9(02) COMP.                           
019600     05  FILLER                PIC X(01).                                 
019700                                                                          
019800* AREA PARA EL PARSEO FINAL DE LA DIMENSION (PASO 6)                      
019900 01  WS-AREA-DIMENSION.                                                   
020000     05  WS-DIM-TEXT            PIC X(20).                                
020100     05  WS-DIM-LEN             PIC 9(02) COMP.                           
020200     05  WS-CHAR-BUSCADO        PIC X(01).                                
020300     05  WS-POS-SEP-DIM         PIC 9(02) COMP.                           
020400     05  WS-P-INI               PIC 9(02) COMP.                           
020500     05  WS-P-FIN               PIC 9(02) COMP.                           
020600     05  WS-IDX-P               PIC 9(02) COMP.                           
020700     05  WS-NUM-RESULT          PIC 9(04) COMP.                           
020800     05  WS-CHAR-ACTUAL         PIC X(01).                                
020900     05  FILLER                PIC X(01).                                 
021000     05  WS-DIGITO              PIC 9(01).                                
021100                                                                          
021200 PROCEDURE DIVISION.                                                      
021300                                                                          
021400* PARRAFO PRINCIPAL                                                       
021500 0000-SKUPARSE.                                                           
021600     PERFORM 1000-INICIO.                                                 
021700     PERFORM 2000-LEER-SKU.                                               
021800     PERFORM 3900-PROCESAR-SKU THRU 3900-EXIT                             
021900         UNTIL NO-HAY-MAS-SKU.                                            
022000     PERFORM 8000-CIERRE.                                                 
022100     STOP RUN.                                                            
022200                                                                          
022300* ABRE ARCHIVOS                                                           
022400 1000-INICIO.                                                             
022500     OPEN INPUT SKU-IN.                                                   
022600     OPEN OUTPUT PRODUCTS.                                                
022700                                                                          
022800* LEE UN SKU CRUDO; AL FIN DE ARCHIVO PRENDE EL 88                        
022900 2000-LEER-SKU.                                                           
023000     READ SKU-IN                                                          
023100         AT END                                                           
023200             MOVE "SI " TO WS-FIN-SKU                                     
023300         NOT AT END                                                       
023400             ADD 1 TO WS-SKU-LEIDOS                                       
023500     END-READ.                                                            
023600                                                                          
023700* ORQUESTA LOS 6 PASOS DE LA REGLA DE DESCOMPOSICION Y                    
023800* LUEGO LEE EL SIGUIENTE SKU                                              
023900 3900-PROCESAR-SKU.                                                       
024000     MOVE ENT-SKU TO WS-SKU-ORIGINAL.                                     
024100     MOVE ENT-SKU TO WS-SKU-MAYUSCULA.                                    
024200     INSPECT WS-SKU-MAYUSCULA CONVERTING                                  
024300         "abcdefghijklmnopqrstuvwxyz"                                     
024400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
024500     PERFORM 3000-UBICAR-BORDE THRU 3000-EXIT.                            
024600     PERFORM 3500-NORMALIZAR-SEGMENTOS THRU 3500-EXIT.                    
024700     PERFORM 3600-UBICAR-DIMENSION THRU 3600-EXIT.                        
024800     PERFORM 3700-PARSEAR-DIMENSION THRU 3700-EXIT.                       
024900     PERFORM 4000-ESCRIBIR-PRODUCTO.                                      
025000     PERFORM 2000-LEER-SKU.                                               
025100 3900-EXIT.                                                               
025200     EXIT.                                                                
025300                                                                          
025400* PASOS 1-3: UBICA EL TOKEN DE BORDE AL INICIO O AL                       
025500* FINAL DEL SKU (EL MAS LARGO QUE CALCE GANA); SI NO                      
025600* APARECE NINGUNO EL BORDE QUEDA DESCONOCIDO (ESPACIOS)                   
025700 3000-UBICAR-BORDE.                                                       
025800     MOVE SPACES TO WS-TEXTO-CALC.                                        
025900     MOVE WS-SKU-MAYUSCULA TO WS-TEXTO-CALC.                              
026000     PERFORM 9000-CALCULAR-LARGO THRU 9000-EXIT.                          
026100     MOVE WS-LEN-CALC TO WS-LARGO-SKU.                                    
026200     MOVE 1 TO WS-POS-INI.                                                
026300     MOVE WS-LARGO-SKU TO WS-POS-FIN.                                     
026400     MOVE SPACES TO WS-EDGE-ENCONTRADO.                                   
026500     PERFORM 3010-PROBAR-PREFIJO THRU 3010-EXIT                           
026600         VARYING WS-IDX-TOKEN FROM 1 BY 1                                 
026700         UNTIL WS-IDX-TOKEN > 9                                           
026800         OR WS-EDGE-ENCONTRADO NOT = SPACES.                              
026900     IF WS-EDGE-ENCONTRADO = SPACES                                       
027000         PERFORM 3020-PROBAR-SUFIJO THRU 3020-EXIT                        
027100             VARYING WS-IDX-TOKEN FROM 1 BY 1                             
027200             UNTIL WS-IDX-TOKEN > 9                                       
027300             OR WS-EDGE-ENCONTRADO NOT = SPACES                           
027400     END-IF.                                                              
027500     MOVE WS-EDGE-ENCONTRADO TO PROD-EDGE-TYPE.                           
027600 3000-EXIT.                                                               
027700     EXIT.                                                                
027800                                                                          
027900* EL SKU EMPIEZA CON EL TOKEN SEGUIDO DE FIN DE TEXTO,                    
028000* GUION, GUION-BAJO O ESPACIO; SI CALZA SE ACHICA EL                      
028100* TROZO UTIL (WS-POS-INI) SALTANDO LOS SEPARADORES                        
028200 3010-PROBAR-PREFIJO.                                                     
028300     MOVE TOK-LARGO (WS-IDX-TOKEN) TO WS-TOK-LARGO.                       
028400     IF WS-SKU-MAYUSCULA (1:WS-TOK-LARGO) =                               
028500         TOK-TEXTO (WS-IDX-TOKEN) (1:WS-TOK-LARGO)                        
028600         COMPUTE WS-POS-SIG = WS-TOK-LARGO + 1                            
028700         IF WS-SKU-MAYUSCULA (WS-POS-SIG:1) = "-"                         
028800             OR WS-SKU-MAYUSCULA (WS-POS-SIG:1) = "_"                     
028900             OR WS-SKU-MAYUSCULA (WS-POS-SIG:1) = " "                     
029000             MOVE TOK-EDGE (WS-IDX-TOKEN) TO WS-EDGE-ENCONTRADO           
029100             MOVE WS-POS-SIG TO WS-POS-INI                                
029200             PERFORM 3030-SALTAR-SEP-INICIAL THRU 3030-EXIT               
029300         END-IF                                                           
029400     END-IF.                                                              
029500 3010-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800* EL SKU TERMINA CON GUION-TOKEN O ESPACIO-TOKEN; SI                      
029900* CALZA SE ACHICA EL TROZO UTIL (WS-POS-FIN) SALTANDO                     
030000* LOS SEPARADORES FINALES                                                 
030100 3020-PROBAR-SUFIJO.                                                      
030200     MOVE TOK-LARGO (WS-IDX-TOKEN) TO WS-TOK-LARGO.                       
030300     COMPUTE WS-POS-SEP = WS-LARGO-SKU - WS-TOK-LARGO.                    
030400     IF WS-POS-SEP > ZERO                                                 
030500         COMPUTE WS-POS-SIG = WS-POS-SEP + 1                              
030600         IF WS-SKU-MAYUSCULA (WS-POS-SIG:WS-TOK-LARGO) =                  
030700             TOK-TEXTO (WS-IDX-TOKEN) (1:WS-TOK-LARGO)                    
030800             IF WS-SKU-MAYUSCULA (WS-POS-SEP:1) = "-"                     
030900                 OR WS-SKU-MAYUSCULA (WS-POS-SEP:1) = " "                 
031000                 MOVE TOK-EDGE (WS-IDX-TOKEN)                             
031100                     TO WS-EDGE-ENCONTRADO                                
031200                 MOVE WS-POS-SEP TO WS-POS-FIN                            
031300                 PERFORM 3040-SALTAR-SEP-FINAL THRU 3040-EXIT             
031400             END-IF                                                       
031500         END-IF                                                           
031600     END-IF.                                                              
031700 3020-EXIT.                                                               
031800     EXIT.                                                                
031900                                                                          
032000* AVANZA WS-POS-INI MIENTRAS EL CARACTER SEA SEPARADOR                    
032100 3030-SALTAR-SEP-INICIAL.                                                 
032200     IF WS-POS-INI > WS-POS-FIN                                           
032300         GO TO 3030-EXIT                                                  
032400     END-IF.                                                              
032500     IF WS-SKU-MAYUSCULA (WS-POS-INI:1) = "-"                             
032600         OR WS-SKU-MAYUSCULA (WS-POS-INI:1) = "_"                         
032700         OR WS-SKU-MAYUSCULA (WS-POS-INI:1) = " "                         
032800         ADD 1 TO WS-POS-INI                                              
032900         GO TO 3030-SALTAR-SEP-INICIAL                                    
033000     END-IF.                                                              
033100 3030-EXIT.                                                               
033200     EXIT.                                                                
033300                                                                          
033400* RETROCEDE WS-POS-FIN MIENTRAS EL CARACTER SEA SEPARADOR                 
033500 3040-SALTAR-SEP-FINAL.                                                   
033600     IF WS-POS-FIN < WS-POS-INI                                           
033700         GO TO 3040-EXIT                                                  
033800     END-IF.                                                              
033900     IF WS-SKU-MAYUSCULA (WS-POS-FIN:1) = "-"                             
034000         OR WS-SKU-MAYUSCULA (WS-POS-FIN:1) = " "                         
034100         SUBTRACT 1 FROM WS-POS-FIN                                       
034200         GO TO 3040-SALTAR-SEP-FINAL                                      
034300     END-IF.                                                              
034400 3040-EXIT.                                                               
034500     EXIT.                                                                
034600                                                                          
034700* PASO 4: ARMA EL TEXTO SIN EL BORDE, CAMBIA ESPACIOS                     
034800* POR GUIONES, LO PARTE EN SEGMENTOS Y DESCARTA LOS                       
034900* SEGMENTOS VACIOS; SEGMENTO 1 = TELA, SEGMENTO 2 =                       
035000* PATRON PROVISORIO (EL PASO 5 LO PUEDE CAMBIAR)                          
035100 3500-NORMALIZAR-SEGMENTOS.                                               
035200     MOVE SPACES TO WS-SKU-TRABAJO.                                       
035300     IF WS-POS-FIN >= WS-POS-INI                                          
035400         COMPUTE WS-LARGO-UTIL = WS-POS-FIN - WS-POS-INI + 1              
035500         MOVE WS-SKU-ORIGINAL (WS-POS-INI:WS-LARGO-UTIL)                  
035600             TO WS-SKU-TRABAJO (1:WS-LARGO-UTIL)                          
035700         INSPECT WS-SKU-TRABAJO (1:WS-LARGO-UTIL)                         
035800             CONVERTING " " TO "-"                                        
035900     ELSE                                                                 
036000         MOVE ZERO TO WS-LARGO-UTIL                                       
036100     END-IF.                                                              
036200     MOVE SPACES TO WS-SEGMENTOS-CRUDOS.                                  
036300     MOVE SPACES TO WS-SEGMENTOS-OK.                                      
036400     MOVE ZERO TO WS-N-SEG.                                               
036500     IF WS-LARGO-UTIL > ZERO                                              
036600         UNSTRING WS-SKU-TRABAJO (1:WS-LARGO-UTIL)                        
036700             DELIMITED BY "-"                                             
036800             INTO WS-SEG-RAW (1) WS-SEG-RAW (2) WS-SEG-RAW (3)            
036900             WS-SEG-RAW (4) WS-SEG-RAW (5) WS-SEG-RAW (6)                 
037000         END-UNSTRING                                                     
037100         PERFORM 3510-COMPACTAR-UNO THRU 3510-EXIT                        
037200             VARYING WS-IDX-SEG FROM 1 BY 1                               
037300             UNTIL WS-IDX-SEG > 6                                         
037400     END-IF.                                                              
037500     MOVE SPACES TO PROD-FABRIC.                                          
037600     MOVE SPACES TO PROD-PATTERN.                                         
037700     IF WS-N-SEG >= 1                                                     
037800         MOVE WS-SEG (1) TO PROD-FABRIC                                   
037900     END-IF.                                                              
038000     IF WS-N-SEG >= 2                                                     
038100         MOVE WS-SEG (2) TO PROD-PATTERN                                  
038200     END-IF.                                                              
038300 3500-EXIT.                                                               
038400     EXIT.                                                                
038500                                                                          
038600* SI EL SEGMENTO CRUDO NO VIENE VACIO SE COPIA A LA                       
038700* TABLA COMPACTADA (SIN HUECOS)                                           
038800 3510-COMPACTAR-UNO.                                                      
038900     IF WS-SEG-RAW (WS-IDX-SEG) NOT = SPACES                              
039000         ADD 1 TO WS-N-SEG                                                
039100         MOVE WS-SEG-RAW (WS-IDX-SEG) TO WS-SEG (WS-N-SEG)                
039200     END-IF.                                                              
039300 3510-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600* PASO 5: UBICA EL PRIMER SEGMENTO QUE PARECE UNA                         
039700* DIMENSION; SI NINGUNO CALZA SE TOMA EL ULTIMO. LOS                      
039800* SEGMENTOS ENTREMEDIO PASAN A SER EL PATRON DEFINITIVO                   
039900 3600-UBICAR-DIMENSION.                                                   
040000     MOVE ZERO TO WS-IDX-DIM.                                             
040100     IF WS-N-SEG > ZERO                                                   
040200         PERFORM 3605-PROBAR-SEGMENTO THRU 3605-EXIT                      
040300             VARYING WS-IDX-DIM-CHK FROM 1 BY 1                           
040400             UNTIL WS-IDX-DIM-CHK > WS-N-SEG                              
040500             OR WS-IDX-DIM NOT = ZERO                                     
040600     END-IF.                                                              
040700     IF WS-IDX-DIM = ZERO                                                 
040800         MOVE WS-N-SEG TO WS-IDX-DIM                                      
040900         IF WS-N-SEG > 2                                                  
041000             MOVE 2 TO WS-JOIN-DESDE                                      
041100             COMPUTE WS-JOIN-HASTA = WS-N-SEG - 1                         
041200             PERFORM 3650-UNIR-SEGMENTOS THRU 3650-EXIT                   
041300         END-IF                                                           
041400     ELSE                                                                 
041500         IF WS-IDX-DIM > 2                                                
041600             MOVE 2 TO WS-JOIN-DESDE                                      
041700             COMPUTE WS-JOIN-HASTA = WS-IDX-DIM - 1                       
041800             PERFORM 3650-UNIR-SEGMENTOS THRU 3650-EXIT                   
041900         END-IF                                                           
042000     END-IF.                                                              
042100 3600-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400* PRUEBA UN SEGMENTO; SI ES DIMENSION GUARDA SU INDICE                    
042500 3605-PROBAR-SEGMENTO.                                                    
042600     PERFORM 3610-ES-SEGMENTO-DIMENSION THRU 3610-EXIT.                   
042700     IF SEGMENTO-ES-DIM                                                   
042800         MOVE WS-IDX-DIM-CHK TO WS-IDX-DIM                                
042900     END-IF.                                                              
043000 3605-EXIT.                                                               
043100     EXIT.                                                                
043200                                                                          
043300* UN SEGMENTO ES DIMENSION SI TRAE X O V ENTRE DOS                        
043400* DIGITOS, O SI TRAE O PEGADA A UN DIGITO (ANTES O                        
043500* DESPUES)                                                                
043600 3610-ES-SEGMENTO-DIMENSION.                                              
043700     MOVE "N" TO ES-DIM-SEGMENTO.                                         
043800     MOVE WS-SEG (WS-IDX-DIM-CHK) TO WS-SEG-CHK.                          
043900     PERFORM 3615-BUSCAR-XV-DIGITO THRU 3615-EXIT                         
044000         VARYING WS-IDX-CHAR FROM 1 BY 1                                  
044100         UNTIL WS-IDX-CHAR > 20                                           
044200         OR SEGMENTO-ES-DIM.                                              
044300     IF NOT SEGMENTO-ES-DIM                                               
044400         PERFORM 3620-BUSCAR-O-DIGITO THRU 3620-EXIT                      
044500             VARYING WS-IDX-CHAR FROM 1 BY 1                              
044600             UNTIL WS-IDX-CHAR > 20                                       
044700             OR SEGMENTO-ES-DIM                                           
044800     END-IF.                                                              
044900 3610-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200* REVISA UNA POSICION DEL SEGMENTO POR SI TIENE X O V                     
045300* CON UN DIGITO INMEDIATAMENTE ANTES Y OTRO DIGITO                        
045400* INMEDIATAMENTE DESPUES (WxH, WvH)                                       
045500 3615-BUSCAR-XV-DIGITO.                                                   
045600     IF (WS-SEG-CHK (WS-IDX-CHAR:1) = "X"                                 
045700         OR WS-SEG-CHK (WS-IDX-CHAR:1) = "x"                              
045800         OR WS-SEG-CHK (WS-IDX-CHAR:1) = "V"                              
045900         OR WS-SEG-CHK (WS-IDX-CHAR:1) = "v")                             
046000         AND WS-IDX-CHAR > 1 AND WS-IDX-CHAR < 20                         
046100         COMPUTE WS-IDX-ANT = WS-IDX-CHAR - 1                             
046200         COMPUTE WS-IDX-SIG = WS-IDX-CHAR + 1                             
046300         IF WS-SEG-CHK (WS-IDX-ANT:1) >= "0"                              
046400             AND WS-SEG-CHK (WS-IDX-ANT:1) <= "9"                         
046500             AND WS-SEG-CHK (WS-IDX-SIG:1) >= "0"                         
046600             AND WS-SEG-CHK (WS-IDX-SIG:1) <= "9"                         
046700             MOVE "S" TO ES-DIM-SEGMENTO                                  
046800         END-IF                                                           
046900     END-IF.                                                              
047000 3615-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300* REVISA UNA POSICION DEL SEGMENTO POR SI TIENE UNA O                     
047400* JUNTO A UN DIGITO                                                       
047500 3620-BUSCAR-O-DIGITO.                                                    
047600     IF WS-SEG-CHK (WS-IDX-CHAR:1) = "O"                                  
047700         OR WS-SEG-CHK (WS-IDX-CHAR:1) = "o"                              
047800         IF WS-IDX-CHAR < 20                                              
047900             COMPUTE WS-IDX-SIG = WS-IDX-CHAR + 1                         
048000             IF WS-SEG-CHK (WS-IDX-SIG:1) >= "0"                          
048100                 AND WS-SEG-CHK (WS-IDX-SIG:1) <= "9"                     
048200                 MOVE "S" TO ES-DIM-SEGMENTO                              
048300             END-IF                                                       
048400         END-IF                                                           
048500         IF NOT SEGMENTO-ES-DIM AND WS-IDX-CHAR > 1                       
048600             COMPUTE WS-IDX-ANT = WS-IDX-CHAR - 1                         
048700             IF WS-SEG-CHK (WS-IDX-ANT:1) >= "0"                          
048800                 AND WS-SEG-CHK (WS-IDX-ANT:1) <= "9"                     
048900                 MOVE "S" TO ES-DIM-SEGMENTO                              
049000             END-IF                                                       
049100         END-IF                                                           
049200     END-IF.                                                              
049300 3620-EXIT.                                                               
049400     EXIT.                                                                
049500                                                                          
049600* UNE LOS SEGMENTOS DESDE WS-JOIN-DESDE HASTA WS-JOIN-                    
049700* HASTA CON GUIONES Y LOS DEJA EN PROD-PATTERN                            
049800 3650-UNIR-SEGMENTOS.                                                     
049900     MOVE SPACES TO PROD-PATTERN.                                         
050000     MOVE 1 TO WS-POS-ESCRITURA.                                          
050100     PERFORM 3655-UNIR-UNO THRU 3655-EXIT                                 
050200         VARYING WS-IDX-SEG FROM WS-JOIN-DESDE BY 1                       
050300         UNTIL WS-IDX-SEG > WS-JOIN-HASTA.                                
050400 3650-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700* AGREGA UN SEGMENTO (Y SU GUION SEPARADOR, SI NO ES EL                   
050800* ULTIMO) A PROD-PATTERN, RECORTANDO SI SE PASA DE 20                     
050900 3655-UNIR-UNO.                                                           
051000     MOVE SPACES TO WS-TEXTO-CALC.                                        
051100     MOVE WS-SEG (WS-IDX-SEG) TO WS-TEXTO-CALC (1:20).                    
051200     PERFORM 9000-CALCULAR-LARGO THRU 9000-EXIT.                          
051300     COMPUTE WS-ESPACIO-DISP = 20 - WS-POS-ESCRITURA + 1.                 
051400     IF WS-LEN-CALC > ZERO AND WS-ESPACIO-DISP > ZERO                     
051500         IF WS-LEN-CALC > WS-ESPACIO-DISP                                 
051600             MOVE WS-ESPACIO-DISP TO WS-LEN-CALC                          
051700         END-IF                                                           
051800         MOVE WS-SEG (WS-IDX-SEG)                                         
051900             TO PROD-PATTERN (WS-POS-ESCRITURA:WS-LEN-CALC)               
052000         COMPUTE WS-POS-ESCRITURA = WS-POS-ESCRITURA +                    
052100             WS-LEN-CALC                                                  
052200         IF WS-IDX-SEG < WS-JOIN-HASTA AND WS-POS-ESCRITURA               
052300             NOT > 20                                                     
052400             MOVE "-" TO PROD-PATTERN (WS-POS-ESCRITURA:1)                
052500             ADD 1 TO WS-POS-ESCRITURA                                    
052600         END-IF                                                           
052700     END-IF.                                                              
052800 3655-EXIT.                                                               
052900     EXIT.                                                                
053000                                                                          
053100* PASO 6: PARSEA EL SEGMENTO DE DIMENSION (EN MINUSCULA)                  
053200* - CONTIENE X: RECTANGULAR ANCHOxALTO                                    
053300* - SI NO, CONTIENE V: OVALADA ANCHOvALTO                                 
053400* - SI NO, CONTIENE O JUNTO A DIGITO: REDONDA, DIAMETRO                   
053500* - SI NO CALZA NADA: RECTANGULAR SIN DIMENSIONES                         
053600 3700-PARSEAR-DIMENSION.                                                  
053700     MOVE "R" TO PROD-SHAPE.                                              
053800     MOVE ZERO TO PROD-WIDTH.                                             
053900     MOVE ZERO TO PROD-HEIGHT.                                            
054000     MOVE ZERO TO PROD-DIAMETER.                                          
054100     MOVE SPACES TO WS-DIM-TEXT.                                          
054200     IF WS-IDX-DIM > ZERO AND WS-IDX-DIM <= WS-N-SEG                      
054300         MOVE WS-SEG (WS-IDX-DIM) TO WS-DIM-TEXT                          
054400     END-IF.                                                              
054500     INSPECT WS-DIM-TEXT CONVERTING                                       
054600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                     
054700         TO "abcdefghijklmnopqrstuvwxyz".                                 
054800     MOVE SPACES TO WS-TEXTO-CALC.                                        
054900     MOVE WS-DIM-TEXT TO WS-TEXTO-CALC (1:20).                            
055000     PERFORM 9000-CALCULAR-LARGO THRU 9000-EXIT.                          
055100     MOVE WS-LEN-CALC TO WS-DIM-LEN.                                      
055200     IF WS-DIM-LEN > ZERO                                                 
055300         MOVE "x" TO WS-CHAR-BUSCADO                                      
055400         PERFORM 3720-BUSCAR-CARACTER THRU 3720-EXIT                      
055500         IF WS-POS-SEP-DIM NOT = ZERO                                     
055600             PERFORM 3730-SACAR-RECTANGULO THRU 3730-EXIT                 
055700         ELSE                                                             
055800             MOVE "v" TO WS-CHAR-BUSCADO                                  
055900             PERFORM 3720-BUSCAR-CARACTER THRU 3720-EXIT                  
056000             IF WS-POS-SEP-DIM NOT = ZERO                                 
056100                 PERFORM 3740-SACAR-OVALO THRU 3740-EXIT                  
056200             ELSE                                                         
056300                 MOVE "o" TO WS-CHAR-BUSCADO                              
056400                 PERFORM 3720-BUSCAR-CARACTER THRU 3720-EXIT              
056500                 IF WS-POS-SEP-DIM NOT = ZERO                             
056600                     PERFORM 3750-SACAR-DIAMETRO THRU 3750-EXIT           
056700                 END-IF                                                   
056800             END-IF                                                       
056900         END-IF                                                           
057000     END-IF.                                                              
057100 3700-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400* DEVUELVE EN WS-POS-SEP-DIM LA PRIMERA POSICION DE                       
057500* WS-CHAR-BUSCADO DENTRO DEL SEGMENTO (0 = NO APARECE)                    
057600 3720-BUSCAR-CARACTER.                                                    
057700     MOVE ZERO TO WS-POS-SEP-DIM.                                         
057800     PERFORM 3721-PROBAR-CARACTER THRU 3721-EXIT                          
057900         VARYING WS-IDX-P FROM 1 BY 1                                     
058000         UNTIL WS-IDX-P > WS-DIM-LEN                                      
058100         OR WS-POS-SEP-DIM NOT = ZERO.                                    
058200 3720-EXIT.                                                               
058300     EXIT.                                                                
058400                                                                          
058500 3721-PROBAR-CARACTER.                                                    
058600     IF WS-DIM-TEXT (WS-IDX-P:1) = WS-CHAR-BUSCADO                        
058700         MOVE WS-IDX-P TO WS-POS-SEP-DIM                                  
058800     END-IF.                                                              
058900 3721-EXIT.                                                               
059000     EXIT.                                                                
059100                                                                          
059200* RECTANGULAR: ANCHO ANTES DE LA X, ALTO DESPUES                          
059300 3730-SACAR-RECTANGULO.                                                   
059400     MOVE "R" TO PROD-SHAPE.                                              
059500     MOVE 1 TO WS-P-INI.                                                  
059600     COMPUTE WS-P-FIN = WS-POS-SEP-DIM - 1.                               
059700     PERFORM 3710-PARSEAR-NUMERO THRU 3710-EXIT.                          
059800     MOVE WS-NUM-RESULT TO PROD-WIDTH.                                    
059900     COMPUTE WS-P-INI = WS-POS-SEP-DIM + 1.                               
060000     MOVE WS-DIM-LEN TO WS-P-FIN.                                         
060100     PERFORM 3710-PARSEAR-NUMERO THRU 3710-EXIT.                          
060200     MOVE WS-NUM-RESULT TO PROD-HEIGHT.                                   
060300 3730-EXIT.                                                               
060400     EXIT.                                                                
060500                                                                          
060600* OVALADA: ANCHO ANTES DE LA V, ALTO DESPUES                              
060700 3740-SACAR-OVALO.                                                        
060800     MOVE "V" TO PROD-SHAPE.                                              
060900     MOVE 1 TO WS-P-INI.                                                  
061000     COMPUTE WS-P-FIN = WS-POS-SEP-DIM - 1.                               
061100     PERFORM 3710-PARSEAR-NUMERO THRU 3710-EXIT.                          
061200     MOVE WS-NUM-RESULT TO PROD-WIDTH.                                    
061300     COMPUTE WS-P-INI = WS-POS-SEP-DIM + 1.                               
061400     MOVE WS-DIM-LEN TO WS-P-FIN.                                         
061500     PERFORM 3710-PARSEAR-NUMERO THRU 3710-EXIT.                          
061600     MOVE WS-NUM-RESULT TO PROD-HEIGHT.                                   
061700 3740-EXIT.                                                               
061800     EXIT.                                                                
061900                                                                          
062000* REDONDA: PRUEBA DIGITOS DESPUES DE LA O; SI NO HAY,                     
062100* PRUEBA LOS DIGITOS DE ANTES (EJ. 120O)                                  
062200 3750-SACAR-DIAMETRO.                                                     
062300     MOVE "O" TO PROD-SHAPE.                                              
062400     MOVE ZERO TO WS-NUM-RESULT.                                          
062500     IF WS-POS-SEP-DIM < WS-DIM-LEN                                       
062600         COMPUTE WS-P-INI = WS-POS-SEP-DIM + 1                            
062700         MOVE WS-DIM-LEN TO WS-P-FIN                                      
062800         PERFORM 3710-PARSEAR-NUMERO THRU 3710-EXIT                       
062900     END-IF.                                                              
063000     IF WS-NUM-RESULT = ZERO AND WS-POS-SEP-DIM > 1                       
063100         MOVE 1 TO WS-P-INI                                               
063200         COMPUTE WS-P-FIN = WS-POS-SEP-DIM - 1                            
063300         PERFORM 3710-PARSEAR-NUMERO THRU 3710-EXIT                       
063400     END-IF.                                                              
063500     MOVE WS-NUM-RESULT TO PROD-DIAMETER.                                 
063600 3750-EXIT.                                                               
063700     EXIT.                                                                
063800                                                                          
063900* ACUMULA LOS DIGITOS DE WS-DIM-TEXT ENTRE WS-P-INI Y                     
064000* WS-P-FIN EN WS-NUM-RESULT (IGNORA LO QUE NO SEA DIGITO)                 
064100 3710-PARSEAR-NUMERO.                                                     
064200     MOVE ZERO TO WS-NUM-RESULT.                                          
064300     IF WS-P-FIN >= WS-P-INI                                              
064400         PERFORM 3711-ACUMULAR-DIGITO THRU 3711-EXIT                      
064500             VARYING WS-IDX-P FROM WS-P-INI BY 1                          
064600             UNTIL WS-IDX-P > WS-P-FIN                                    
064700     END-IF.                                                              
064800 3710-EXIT.                                                               
064900     EXIT.                                                                
065000                                                                          
065100 3711-ACUMULAR-DIGITO.                                                    
065200     MOVE WS-DIM-TEXT (WS-IDX-P:1) TO WS-CHAR-ACTUAL.                     
065300     IF WS-CHAR-ACTUAL >= "0" AND WS-CHAR-ACTUAL <= "9"                   
065400         MOVE WS-CHAR-ACTUAL TO WS-DIGITO                                 
065500         COMPUTE WS-NUM-RESULT = WS-NUM-RESULT * 10 +                     
065600             WS-DIGITO                                                    
065700     END-IF.                                                              
065800 3711-EXIT.                                                               
065900     EXIT.                                                                
066000                                                                          
066100* ARMA EL REGISTRO DE PRODUCTO Y LO ESCRIBE                               
066200 4000-ESCRIBIR-PRODUCTO.                                                  
066300     MOVE WS-PROD-ID-SIG    TO PROD-ID.                                   
066400     MOVE WS-SKU-ORIGINAL   TO PROD-SKU.                                  
066500     WRITE REG-PRODUCTO.                                                  
066600     ADD 1 TO WS-PROD-ID-SIG.                                             
066700     ADD 1 TO WS-SKU-PARSEADOS.                                           
066800                                                                          
066900* CALCULA EL LARGO UTIL DE WS-TEXTO-CALC (SIN CONTAR                      
067000* LOS ESPACIOS DE RELLENO FINALES); USADA EN VARIOS                       
067100* PASOS DE LA REGLA PARA MEDIR TROZOS DE TEXTO                            
067200 9000-CALCULAR-LARGO.                                                     
067300     MOVE 40 TO WS-IDX-LARGO.                                             
067400     PERFORM 9010-PROBAR-COLA THRU 9010-EXIT                              
067500         VARYING WS-IDX-LARGO FROM 40 BY -1                               
067600         UNTIL WS-IDX-LARGO = ZERO                                        
067700         OR WS-TEXTO-CALC (WS-IDX-LARGO:1) NOT = SPACE.                   
067800     MOVE WS-IDX-LARGO TO WS-LEN-CALC.                                    
067900 9000-EXIT.                                                               
068000     EXIT.                                                                
068100                                                                          
068200* PARRAFO VACIO - SOLO SIRVE PARA QUE EL PERFORM VARYING                  
068300* DE ARRIBA TENGA UN CUERPO (LA CONDICION ESTA EN EL                      
068400* UNTIL, NO HAY NADA QUE HACER POR CADA POSICION)                         
068500 9010-PROBAR-COLA.                                                        
068600     CONTINUE.                                                            
068700 9010-EXIT.                                                               
068800     EXIT.                                                                
068900                                                                          
069000* CIERRA ARCHIVOS Y TERMINA                                               
069100 8000-CIERRE.                                                             
069200     CLOSE SKU-IN.                                                        
069300     CLOSE PRODUCTS.                                                      
069400                                                                          

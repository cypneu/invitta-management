000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        ORDSTAT.                                              
000300 AUTHOR.            P. INOSTROZA NUNEZ.                                   
000400 INSTALLATION.      OBRUS S.A. - DEPTO. SISTEMAS.                         
000500 DATE-WRITTEN.      FEBRERO 1993.                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.          USO INTERNO OBRUS S.A.                                
000800*************************************************************             
000900* MOTOR DE AVANCE DE ORDENES.  ACUMULA, POR CADA POSICION                 
001000* DE ORDEN, LA CANTIDAD YA PROCESADA EN LA BITACORA DE                    
001100* ACCIONES PARA CADA UNO DE LOS 4 TIPOS DE TRABAJO (CORTE,                
001200* COSTURA, PLANCHADO, EMBALAJE); CON ESO DETERMINA SI CADA                
001300* POSICION Y CADA ORDEN ESTAN COMPLETAS Y ACTUALIZA EL                    
001400* ESTADO DE LA ORDEN.  ADEMAS VALIDA SOLICITUDES DE NUEVAS                
001500* ACCIONES CONTRA EL SALDO PENDIENTE DE LA POSICION, ANTES                
001600* DE QUE ACTCOST LES CALCULE COSTO, DEJANDO UN VEREDICTO                  
001700* IMPRESO POR CADA SOLICITUD.                                             
001800*                                                                         
001900* ARCHIVOS:                                                               
002000*   POSITNS  (ENTRADA)        - POSICIONES DE ORDEN (TABLA)               
002100*   ACTIONS  (ENTRADA)        - BITACORA DE ACCIONES YA                   
002200*                               REGISTRADAS (SOLO LECTURA)                
002300*   ORDERS   (ENTRADA/SALIDA) - ORDENES, SE REGRABA ESTADO                
002400*   VALDREQ  (ENTRADA)        - SOLICITUDES DE ACCION NUEVA               
002500*   VEREDICT (SALIDA)         - VEREDICTO IMPRESO POR CADA                
002600*                               SOLICITUD (LINE SEQUENTIAL)               
002700*************************************************************             
002800* BITACORA DE MODIFICACIONES                                              
002900* 1993-02-19 PIN 0041  VERSION ORIGINAL - SOLO EVALUABA                   
003000*            COMPLETITUD DE POSICION Y ORDEN                              
003100* 1993-06-07 PIN 0043  AGREGA ACTUALIZACION DE ESTADO DE                  
003200*            LA ORDEN (REGLA F/D/P)                                       
003300* 1994-10-11 MSO 0051  AGREGA VALIDACION DE SOLICITUDES DE                
003400*            ACCION NUEVA CONTRA EL SALDO DE LA POSICION                  
003500* 1995-01-30 MSO 0052  RECHAZA TAMBIEN CANTIDAD CERO O                    
003600*            NEGATIVA EN LA SOLICITUD (ANTES SOLO EXCESO)                 
003700* 1996-09-20 PIN 0060  REVISION GENERAL DE COMENTARIOS,                   
003800*            ALINEADA CON EL ESTILO DE ACTCOST                            
003900* 1998-12-01 PIN 0068  AMPLIACION DE CAMPOS DE FECHA A 4                  
004000*            DIGITOS DE ANO (AJUSTE Y2K) EN ORDREC/ACTREC;                
004100*            SIN IMPACTO EN LAS REGLAS DE ESTE PROGRAMA                   
004200* 2001-07-16 LFI 0079  LA TABLA DE POSICIONES SUBE DE 2000                
004300*            A 5000 ENTRADAS (CRECIO EL VOLUMEN DE ORDENES)               
004400* 2004-01-09 RCI 0096  LIMPIEZA DE VARIABLES SIN USO                      
004500*************************************************************             
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS TIPO-ACCION-VALIDO IS "C" "S" "I" "P"                          
005200     UPSI-0 ON STATUS IS FLAG-REPROCESO.                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600     SELECT POSITIONS ASSIGN TO "POSITNS"                                 
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         FILE STATUS IS WS-FS-POS.                                        
005900                                                                          
006000     SELECT ACTIONS ASSIGN TO "ACTIONS"                                   
006100         ORGANIZATION IS SEQUENTIAL                                       
006200         FILE STATUS IS WS-FS-ACT.                                        
006300                                                                          
006400     SELECT ORDERS ASSIGN TO "ORDERS"                                     
006500         ORGANIZATION IS SEQUENTIAL                                       
006600         FILE STATUS IS WS-FS-ORD.                                        
006700                                                                          
006800     SELECT VALID-REQ ASSIGN TO "VALDREQ"                                 
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS WS-FS-SOL.                                        
007100                                                                          
007200     SELECT VEREDICT ASSIGN TO "VEREDICT"                                 
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS WS-FS-VER.                                        
007500                                                                          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800                                                                          
007900* POSICIONES DE ORDEN - SE LEEN COMPLETAS UNA VEZ Y SE                    
008000* CARGAN EN WS-TABLA-POSICIONES (RECORRIDO SECUENCIAL,                    
008100* NO VIENEN ORDENADAS POR POS-ID)                                         
008200 FD  POSITIONS                                                            
008300         RECORD CONTAINS 20 CHARACTERS                                    
008400         LABEL RECORD IS STANDARD.                                        
008500 COPY POSREC.                                                             
008600                                                                          
008700* BITACORA DE ACCIONES YA REGISTRADAS - SOLO LECTURA;                     
008800* AQUI SOLO SE SUMAN CANTIDADES, ACTCOST ES QUIEN LES                     
008900* CALCULA Y REGRABA EL COSTO                                              
009000 FD  ACTIONS                                                              
009100         RECORD CONTAINS 38 CHARACTERS                                    
009200         LABEL RECORD IS STANDARD.                                        
009300 COPY ACTREC.                                                             
009400                                                                          
009500* ORDENES - ABIERTA I-O; SE REGRABA CADA REGISTRO CON                     
009600* EL ESTADO ACTUALIZADO (VER 3200-ACTUALIZAR-ESTADO)                      
009700 FD  ORDERS                                                               
009800         RECORD CONTAINS 137 CHARACTERS                                   
009900         LABEL RECORD IS STANDARD.                                        
010000 COPY ORDREC.                                                             
010100                                                                          
010200* SOLICITUD DE UNA ACCION NUEVA A VALIDAR ANTES DE QUE                    
010300* ACTCOST LE CALCULE COSTO Y LA AGREGUE A LA BITACORA                     
010400 FD  VALID-REQ                                                            
010500         RECORD CONTAINS 12 CHARACTERS                                    
010600         LABEL RECORD IS STANDARD.                                        
010700 01  REG-SOLICITUD.                                                       
010800     05  SOL-POSITION-ID     PIC 9(05).                                   
010900     05  SOL-ACT-TYPE        PIC X(01).                                   
011000     05  SOL-QUANTITY        PIC 9(05).                                   
011100     05  FILLER              PIC X(01).                                   
011200                                                                          
011300* VEREDICTO IMPRESO DE CADA SOLICITUD (LINE SEQUENTIAL)                   
011400 FD  VEREDICT                                                             
011500         RECORD CONTAINS 80 CHARACTERS                                    
011600         LABEL RECORD IS OMITTED.                                         
011700 01  LIN-VEREDICTO           PIC X(80).                                   
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000                                                                          
012100 01  WS-SWITCHES.                                                         
012200     05  WS-FS-POS            PIC X(02) VALUE "00".                       
012300     05  WS-FS-ACT            PIC X(02) VALUE "00".                       
012400     05  WS-FS-ORD            PIC X(02) VALUE "00".                       
012500     05  WS-FS-SOL            PIC X(02) VALUE "00".                       
012600     05  WS-FS-VER            PIC X(02) VALUE "00".                       
012700     05  WS-FIN-ACCIONES      PIC X(03) VALUE "NO ".                      
012800         88  NO-HAY-MAS-ACCIONES VALUE "SI ".                             
012900     05  WS-FIN-ORDENES       PIC X(03) VALUE "NO ".                      
013000         88  NO-HAY-MAS-ORDENES  VALUE "SI ".                             
013100     05  WS-FIN-SOLICITUDES   PIC X(03) VALUE "NO ".                      
013200         88  NO-HAY-MAS-SOLICITUDES VALUE "SI ".                          
013300     05  WS-ORDEN-COMPLETA     PIC X(01).                                 
013400     05  FLAG-REPROCESO       PIC X(01).                                  
013500     05  FILLER               PIC X(01).                                  
013600                                                                          
013700 77  WS-N-POSICIONES      PIC 9(04) COMP VALUE ZERO.                      
013800 77  WS-ACCIONES-LEIDAS   PIC 9(07) COMP VALUE ZERO.                      
013900 77  WS-ORDENES-LEIDAS    PIC 9(07) COMP VALUE ZERO.                      
014000                                                                          
014100 01  WS-CONTADORES.                                                       
014200     05  WS-ORDENES-ACTUALIZADAS PIC 9(07) COMP VALUE ZERO.               
014300     05  WS-SOLICITUDES-LEIDAS PIC 9(07) COMP VALUE ZERO.                 
014400     05  WS-IDX-POS            PIC 9(04) COMP.                            
014500     05  WS-IDX-SOL            PIC 9(04) COMP.                            
014600     05  WS-CNT-POS-ORDEN      PIC 9(04) COMP.                            
014700     05  WS-CNT-POS-COMPLETAS  PIC 9(04) COMP.                            
014800     05  WS-TOTAL-EXISTENTE    PIC 9(05) COMP.                            
014900     05  WS-TOTAL-PROPUESTO    PIC 9(06) COMP.                            
015000     05  FILLER                PIC X(01).                                 
015100                                                                          
015200* TABLA DE POSICIONES EN MEMORIA - NO VIENE ORDENADA                      
015300* POR POS-ID (SOLO POR ORDEN+POSICION); RECORRIDO SIMPLE.                 
015400* LOS 4 ACUMULADORES Y EL INDICADOR DE COMPLETITUD SE                     
015500* LLENAN EN LOS PARRAFOS 2100/2500 DE ESTE PROGRAMA                       
015600 01  WS-TABLA-POSICIONES.                                                 
015700     05  WS-POSICIONES OCCURS 5000 TIMES                                  
015800             INDEXED BY IX-POS.                                           
015900         10  TQ-ID                PIC 9(05).                              
016000         10  TQ-ORDER-ID          PIC 9(05).                              
016100         10  TQ-QUANTITY          PIC 9(05).                              
016200         10  TQ-TOTAL-CORTE       PIC 9(05) COMP.                         
016300         10  TQ-TOTAL-COSTURA     PIC 9(05) COMP.                         
016400         10  TQ-TOTAL-PLANCHA     PIC 9(05) COMP.                         
016500         10  TQ-TOTAL-EMBALA      PIC 9(05) COMP.                         
016600         10  TQ-COMPLETA          PIC X(01).                              
016700             88  TQ-ES-COMPLETA      VALUE "S".                           
016800         10  FILLER                PIC X(02).                             
016900                                                                          
017000* VISTA PLANA DE LA TABLA - USADA SOLO PARA VOLCADOS DE                   
017100* DEPURACION CUANDO UNA ORDEN QUEDA MAL EVALUADA                          
017200 01  WS-TABLA-POSICIONES-X REDEFINES WS-TABLA-POSICIONES.                 
017300     05  WS-POS-PLANO         PIC X(38) OCCURS 5000 TIMES.                
017400                                                                          
017500* VEREDICTO Y MOTIVO DE LA SOLICITUD EN CURSO                             
017600 01  WS-DATOS-VEREDICTO.                                                  
017700     05  WS-VEREDICTO          PIC X(09).                                 
017800     05  WS-MOTIVO             PIC X(30).                                 
017900     05  FILLER                PIC X(01).                                 
018000                                                                          
018100* LINEA DE VEREDICTO CON SUS CAMPOS EDITADOS - REDEFINE                   
018200* LIN-VEREDICTO PARA ARMAR LA SALIDA CAMPO POR CAMPO                      
018300 01  WS-LINEA-VEREDICTO REDEFINES LIN-VEREDICTO.                          
018400     05  LIN-V-POSICION        PIC ZZZZ9.                                 
018500     05  FILLER                PIC X(02).                                 
018600     05  LIN-V-TIPO            PIC X(01).                                 
018700     05  FILLER                PIC X(02).                                 
018800     05  LIN-V-CANTIDAD        PIC ZZZZ9.                                 
018900     05  FILLER                PIC X(02).                                 
019000     05  LIN-V-VEREDICTO       PIC X(09).                                 
019100     05  FILLER                PIC X(02).                                 
019200     05  LIN-V-MOTIVO          PIC X(30).                                 
019300     05  FILLER                PIC X(22).                                 
019400                                                                          
019500 PROCEDURE DIVISION.                                                      
019600                                                                          
019700* PARRAFO PRINCIPAL                                                       
019800 0000-ORDSTAT.                                                            
019900     PERFORM 1000-INICIO.                                                 
020000     PERFORM 2000-LEER-ACCION.                                            
020100     PERFORM 2100-ACUMULAR-ACCION THRU 2100-EXIT                          
020200         UNTIL NO-HAY-MAS-ACCIONES.                                       
020300     PERFORM 2500-EVALUAR-POSICION THRU 2500-EXIT                         
020400         VARYING WS-IDX-POS FROM 1 BY 1                                   
020500         UNTIL WS-IDX-POS > WS-N-POSICIONES.                              
020600     PERFORM 3000-LEER-ORDEN.                                             
020700     PERFORM 3100-PROCESAR-ORDEN THRU 3100-EXIT                           
020800         UNTIL NO-HAY-MAS-ORDENES.                                        
020900     PERFORM 5000-LEER-SOLICITUD.                                         
021000     PERFORM 5100-PROCESAR-SOLICITUD THRU 5100-EXIT                       
021100         UNTIL NO-HAY-MAS-SOLICITUDES.                                    
021200     PERFORM 8000-CIERRE.                                                 
021300     STOP RUN.                                                            
021400                                                                          
021500* ABRE Y CARGA LA TABLA DE POSICIONES; DEJA ABIERTOS LA                   
021600* BITACORA, LAS ORDENES, LAS SOLICITUDES Y EL VEREDICTO                   
021700 1000-INICIO.                                                             
021800     OPEN INPUT POSITIONS.                                                
021900     PERFORM 1100-CARGAR-POSICIONES THRU 1100-EXIT.                       
022000     CLOSE POSITIONS.                                                     
022100     OPEN INPUT ACTIONS.                                                  
022200     OPEN I-O ORDERS.                                                     
022300     OPEN INPUT VALID-REQ.                                                
022400     OPEN OUTPUT VEREDICT.                                                
022500                                                                          
022600* CARGA TODAS LAS POSICIONES EN LA TABLA (RECORRIDO                       
022700* SIMPLE, NO VIENEN ORDENADAS POR POS-ID) CON LOS 4                       
022800* ACUMULADORES Y EL INDICADOR DE COMPLETITUD EN CERO                      
022900 1100-CARGAR-POSICIONES.                                                  
023000     READ POSITIONS                                                       
023100         AT END GO TO 1100-EXIT                                           
023200     END-READ.                                                            
023300     ADD 1 TO WS-N-POSICIONES.                                            
023400     SET IX-POS TO WS-N-POSICIONES.                                       
023500     MOVE POS-ID         TO TQ-ID (IX-POS).                               
023600     MOVE POS-ORDER-ID   TO TQ-ORDER-ID (IX-POS).                         
023700     MOVE POS-QUANTITY   TO TQ-QUANTITY (IX-POS).                         
023800     MOVE ZERO TO TQ-TOTAL-CORTE (IX-POS).                                
023900     MOVE ZERO TO TQ-TOTAL-COSTURA (IX-POS).                              
024000     MOVE ZERO TO TQ-TOTAL-PLANCHA (IX-POS).                              
024100     MOVE ZERO TO TQ-TOTAL-EMBALA (IX-POS).                               
024200     MOVE "N" TO TQ-COMPLETA (IX-POS).                                    
024300     GO TO 1100-CARGAR-POSICIONES.                                        
024400 1100-EXIT.                                                               
024500     EXIT.                                                                
024600                                                                          
024700* LEE UNA ACCION DE LA BITACORA; AL FIN DE ARCHIVO PRENDE                 
024800* EL 88 DE TERMINO                                                        
024900 2000-LEER-ACCION.                                                        
025000     READ ACTIONS                                                         
025100         AT END                                                           
025200             MOVE "SI " TO WS-FIN-ACCIONES                                
025300         NOT AT END                                                       
025400             ADD 1 TO WS-ACCIONES-LEIDAS                                  
025500     END-READ.                                                            
025600                                                                          
025700* UBICA LA POSICION DE LA ACCION EN LA TABLA (RECORRIDO)                  
025800* Y SUMA LA CANTIDAD EN EL ACUMULADOR DE SU TIPO; SI LA                   
025900* POSICION NO ESTA EN LA TABLA LA ACCION SE IGNORA                        
026000 2100-ACUMULAR-ACCION.                                                    
026100     SET IX-POS TO 1.                                                     
026200     SEARCH WS-POSICIONES                                                 
026300         AT END NEXT SENTENCE                                             
026400         WHEN TQ-ID (IX-POS) = ACT-POSITION-ID                            
026500             PERFORM 2110-SUMAR-CANTIDAD THRU 2110-EXIT                   
026600     END-SEARCH.                                                          
026700     PERFORM 2000-LEER-ACCION.                                            
026800 2100-EXIT.                                                               
026900     EXIT.                                                                
027000                                                                          
027100* ACUMULA ACT-QUANTITY EN EL TOTAL DEL TIPO DE ACCION,                    
027200* PARA LA POSICION HALLADA POR IX-POS                                     
027300 2110-SUMAR-CANTIDAD.                                                     
027400     EVALUATE TRUE                                                        
027500         WHEN ACT-TIPO-CORTE                                              
027600             ADD ACT-QUANTITY TO TQ-TOTAL-CORTE (IX-POS)                  
027700         WHEN ACT-TIPO-COSTURA                                            
027800             ADD ACT-QUANTITY TO TQ-TOTAL-COSTURA (IX-POS)                
027900         WHEN ACT-TIPO-PLANCHA                                            
028000             ADD ACT-QUANTITY TO TQ-TOTAL-PLANCHA (IX-POS)                
028100         WHEN ACT-TIPO-EMBALA                                             
028200             ADD ACT-QUANTITY TO TQ-TOTAL-EMBALA (IX-POS)                 
028300     END-EVALUATE.                                                        
028400 2110-EXIT.                                                               
028500     EXIT.                                                                
028600                                                                          
028700* UNA POSICION ESTA COMPLETA SI LOS 4 ACUMULADORES                        
028800* LLEGARON A LA CANTIDAD PEDIDA (POS-QUANTITY)                            
028900 2500-EVALUAR-POSICION.                                                   
029000     IF TQ-TOTAL-CORTE (WS-IDX-POS) >= TQ-QUANTITY (WS-IDX-POS)           
029100         AND TQ-TOTAL-COSTURA (WS-IDX-POS) >=                             
029200             TQ-QUANTITY (WS-IDX-POS)                                     
029300         AND TQ-TOTAL-PLANCHA (WS-IDX-POS) >=                             
029400             TQ-QUANTITY (WS-IDX-POS)                                     
029500         AND TQ-TOTAL-EMBALA (WS-IDX-POS) >=                              
029600             TQ-QUANTITY (WS-IDX-POS)                                     
029700         MOVE "S" TO TQ-COMPLETA (WS-IDX-POS)                             
029800     ELSE                                                                 
029900         MOVE "N" TO TQ-COMPLETA (WS-IDX-POS)                             
030000     END-IF.                                                              
030100 2500-EXIT.                                                               
030200     EXIT.                                                                
030300                                                                          
030400* LEE UNA ORDEN; AL FIN DE ARCHIVO PRENDE EL 88 DE                        
030500* TERMINO                                                                 
030600 3000-LEER-ORDEN.                                                         
030700     READ ORDERS                                                          
030800         AT END                                                           
030900             MOVE "SI " TO WS-FIN-ORDENES                                 
031000         NOT AT END                                                       
031100             ADD 1 TO WS-ORDENES-LEIDAS                                   
031200     END-READ.                                                            
031300                                                                          
031400* CUENTA LAS POSICIONES DE LA ORDEN Y CUANTAS ESTAN                       
031500* COMPLETAS, DETERMINA SI LA ORDEN QUEDA COMPLETA, LE                     
031600* APLICA LA REGLA DE ESTADO Y LA REGRABA                                  
031700 3100-PROCESAR-ORDEN.                                                     
031800     MOVE ZERO TO WS-CNT-POS-ORDEN.                                       
031900     MOVE ZERO TO WS-CNT-POS-COMPLETAS.                                   
032000     PERFORM 3110-CONTAR-POSICION THRU 3110-EXIT                          
032100         VARYING WS-IDX-POS FROM 1 BY 1                                   
032200         UNTIL WS-IDX-POS > WS-N-POSICIONES.                              
032300     IF WS-CNT-POS-ORDEN > ZERO                                           
032400         AND WS-CNT-POS-ORDEN = WS-CNT-POS-COMPLETAS                      
032500         MOVE "S" TO WS-ORDEN-COMPLETA                                    
032600     ELSE                                                                 
032700         MOVE "N" TO WS-ORDEN-COMPLETA                                    
032800     END-IF.                                                              
032900     PERFORM 3200-ACTUALIZAR-ESTADO.                                      
033000     REWRITE REG-ORDEN.                                                   
033100     ADD 1 TO WS-ORDENES-ACTUALIZADAS.                                    
033200     PERFORM 3000-LEER-ORDEN.                                             
033300 3100-EXIT.                                                               
033400     EXIT.                                                                
033500                                                                          
033600* SUMA UNA POSICION AL CONTEO DE LA ORDEN EN CURSO SI LE                  
033700* PERTENECE, Y AL CONTEO DE COMPLETAS SI QUEDO COMPLETA                   
033800 3110-CONTAR-POSICION.                                                    
033900     IF TQ-ORDER-ID (WS-IDX-POS) = ORD-ID                                 
034000         ADD 1 TO WS-CNT-POS-ORDEN                                        
034100         IF TQ-ES-COMPLETA (WS-IDX-POS)                                   
034200             ADD 1 TO WS-CNT-POS-COMPLETAS                                
034300         END-IF                                                           
034400     END-IF.                                                              
034500 3110-EXIT.                                                               
034600     EXIT.                                                                
034700                                                                          
034800* REGLA DE TRANSICION: EL ESTADO F (RECIEN LLEGADA) NO SE                 
034900* TOCA NUNCA AQUI; COMPLETA Y NO ESTABA EN D PASA A D;                    
035000* INCOMPLETA Y ESTABA EN D VUELVE A P (SE DESHIZO ALGO)                   
035100 3200-ACTUALIZAR-ESTADO.                                                  
035200     EVALUATE TRUE                                                        
035300         WHEN ORD-ST-FETCHED                                              
035400             CONTINUE                                                     
035500         WHEN WS-ORDEN-COMPLETA = "S" AND NOT ORD-ST-DONE                 
035600             MOVE "D" TO ORD-STATUS                                       
035700         WHEN WS-ORDEN-COMPLETA = "N" AND ORD-ST-DONE                     
035800             MOVE "P" TO ORD-STATUS                                       
035900         WHEN OTHER                                                       
036000             CONTINUE                                                     
036100     END-EVALUATE.                                                        
036200                                                                          
036300* LEE UNA SOLICITUD DE ACCION NUEVA; AL FIN DE ARCHIVO                    
036400* PRENDE EL 88 DE TERMINO                                                 
036500 5000-LEER-SOLICITUD.                                                     
036600     READ VALID-REQ                                                       
036700         AT END                                                           
036800             MOVE "SI " TO WS-FIN-SOLICITUDES                             
036900         NOT AT END                                                       
037000             ADD 1 TO WS-SOLICITUDES-LEIDAS                               
037100     END-READ.                                                            
037200                                                                          
037300* UBICA LA POSICION DE LA SOLICITUD, VALIDA LA CANTIDAD                   
037400* PROPUESTA Y DEJA EL VEREDICTO IMPRESO                                   
037500 5100-PROCESAR-SOLICITUD.                                                 
037600     PERFORM 5110-BUSCAR-POSICION-SOL THRU 5110-EXIT.                     
037700     PERFORM 5200-VALIDAR-CANTIDAD THRU 5200-EXIT.                        
037800     PERFORM 6000-ESCRIBIR-VEREDICTO.                                     
037900     PERFORM 5000-LEER-SOLICITUD.                                         
038000 5100-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300* BUSCA LA POSICION DE LA SOLICITUD EN LA TABLA (RECORRIDO)               
038400* WS-IDX-SOL QUEDA EN CERO SI NO SE ENCUENTRA                             
038500 5110-BUSCAR-POSICION-SOL.                                                
038600     MOVE ZERO TO WS-IDX-SOL.                                             
038700     SET IX-POS TO 1.                                                     
038800     SEARCH WS-POSICIONES                                                 
038900         AT END NEXT SENTENCE                                             
039000         WHEN TQ-ID (IX-POS) = SOL-POSITION-ID                            
039100             SET WS-IDX-SOL TO IX-POS                                     
039200     END-SEARCH.                                                          
039300 5110-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600* RECHAZA SI LA POSICION NO EXISTE, SI LA CANTIDAD NO ES                  
039700* POSITIVA, O SI EL EXISTENTE MAS LA CANTIDAD PROPUESTA                   
039800* SE PASA DE LA CANTIDAD PEDIDA EN LA POSICION                            
039900 5200-VALIDAR-CANTIDAD.                                                   
040000     MOVE "ACEPTADA " TO WS-VEREDICTO.                                    
040100     MOVE SPACES TO WS-MOTIVO.                                            
040200     IF WS-IDX-SOL = ZERO                                                 
040300         MOVE "RECHAZADA" TO WS-VEREDICTO                                 
040400         MOVE "POSICION INEXISTENTE" TO WS-MOTIVO                         
040500     ELSE                                                                 
040600         IF SOL-QUANTITY NOT > ZERO                                       
040700             MOVE "RECHAZADA" TO WS-VEREDICTO                             
040800             MOVE "CANTIDAD INVALIDA" TO WS-MOTIVO                        
040900         ELSE                                                             
041000             PERFORM 5210-CALCULAR-EXISTENTE THRU 5210-EXIT               
041100             COMPUTE WS-TOTAL-PROPUESTO =                                 
041200                 WS-TOTAL-EXISTENTE + SOL-QUANTITY                        
041300             IF WS-TOTAL-PROPUESTO > TQ-QUANTITY (WS-IDX-SOL)             
041400                 MOVE "RECHAZADA" TO WS-VEREDICTO                         
041500                 MOVE "EXCEDE CANTIDAD DE LA POSICION"                    
041600                     TO WS-MOTIVO                                         
041700             END-IF                                                       
041800         END-IF                                                           
041900     END-IF.                                                              
042000 5200-EXIT.                                                               
042100     EXIT.                                                                
042200                                                                          
042300* TRAE EL ACUMULADO EXISTENTE DE LA POSICION PARA EL                      
042400* TIPO DE ACCION DE LA SOLICITUD                                          
042500 5210-CALCULAR-EXISTENTE.                                                 
042600     EVALUATE TRUE                                                        
042700         WHEN SOL-ACT-TYPE = "C"                                          
042800             MOVE TQ-TOTAL-CORTE (WS-IDX-SOL)                             
042900                 TO WS-TOTAL-EXISTENTE                                    
043000         WHEN SOL-ACT-TYPE = "S"                                          
043100             MOVE TQ-TOTAL-COSTURA (WS-IDX-SOL)                           
043200                 TO WS-TOTAL-EXISTENTE                                    
043300         WHEN SOL-ACT-TYPE = "I"                                          
043400             MOVE TQ-TOTAL-PLANCHA (WS-IDX-SOL)                           
043500                 TO WS-TOTAL-EXISTENTE                                    
043600         WHEN SOL-ACT-TYPE = "P"                                          
043700             MOVE TQ-TOTAL-EMBALA (WS-IDX-SOL)                            
043800                 TO WS-TOTAL-EXISTENTE                                    
043900         WHEN OTHER                                                       
044000             MOVE ZERO TO WS-TOTAL-EXISTENTE                              
044100     END-EVALUATE.                                                        
044200 5210-EXIT.                                                               
044300     EXIT.                                                                
044400                                                                          
044500* ARMA LA LINEA DE VEREDICTO Y LA ESCRIBE A VEREDICT                      
044600 6000-ESCRIBIR-VEREDICTO.                                                 
044700     MOVE SPACES TO LIN-VEREDICTO.                                        
044800     MOVE SOL-POSITION-ID TO LIN-V-POSICION.                              
044900     MOVE SOL-ACT-TYPE    TO LIN-V-TIPO.                                  
045000     MOVE SOL-QUANTITY    TO LIN-V-CANTIDAD.                              
045100     MOVE WS-VEREDICTO    TO LIN-V-VEREDICTO.                             
045200     MOVE WS-MOTIVO       TO LIN-V-MOTIVO.                                
045300     WRITE LIN-VEREDICTO.                                                 
045400                                                                          
045500* CIERRA ARCHIVOS Y TERMINA                                               
045600 8000-CIERRE.                                                             
045700     CLOSE ACTIONS.                                                       
045800     CLOSE ORDERS.                                                        
045900     CLOSE VALID-REQ.                                                     
046000     CLOSE VEREDICT.                                                      
046100                                                                          

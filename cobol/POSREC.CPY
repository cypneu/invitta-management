000100*************************************************************             
000200* POSREC - LAYOUT DE POSICION DE ORDEN                                    
000300* SISTEMA DE PRODUCCION - OBRUS S.A.                                      
000400* UNA POSICION ES UN PRODUCTO Y CANTIDAD DENTRO DE UNA                    
000500* ORDEN.  ORDSTAT ACUMULA CONTRA ACT-QUANTITY DE ACTREC                   
000600* PARA DETERMINAR SI LA POSICION ESTA COMPLETA.                           
000700* LARGO REGISTRO NOMINAL: 20 BYTES DE DATOS, SIN RELLENO.                 
000800*************************************************************             
000900                                                                          
001000 01  REG-POSICION.                                                        
001100     05  POS-ID               PIC 9(05).                                  
001200     05  POS-ORDER-ID         PIC 9(05).                                  
001300     05  POS-PRODUCT-ID       PIC 9(05).                                  
001400     05  POS-QUANTITY         PIC 9(05).                                  
001500*         CANTIDAD PEDIDA, EXIGIDA POR CADA TIPO DE ACCION                
001600                                                                          

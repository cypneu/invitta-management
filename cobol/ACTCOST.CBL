000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        ACTCOST.                                              
000300 AUTHOR.            M. SOTO ORTIZ.                                        
000400 INSTALLATION.      OBRUS S.A. - DEPTO. SISTEMAS.                         
000500 DATE-WRITTEN.      AGOSTO 1988.                                          
000600 DATE-COMPILED.                                                           
000700 SECURITY.          USO INTERNO OBRUS S.A.                                
000800*************************************************************             
000900* CALCULA EL COSTO DE MANO DE OBRA Y MATERIALES DE CADA                   
001000* ACCION DE TALLER REGISTRADA EN LA BITACORA (CORTE,                      
001100* COSTURA, PLANCHADO, EMBALAJE).  PARA CADA ACCION BUSCA                  
001200* LA POSICION DE ORDEN Y EL PRODUCTO ASOCIADOS (TABLAS EN                 
001300* MEMORIA, POSICIONES POR RECORRIDO, PRODUCTOS POR                        
001400* BUSQUEDA BINARIA), LOCALIZA LOS FACTORES DE COSTO DEL                   
001500* BORDE DEL PRODUCTO Y REGRABA LA ACCION CON SU COSTO.                    
001600*                                                                         
001700* ARCHIVOS:                                                               
001800*   PRODUCTS  (ENTRADA)   - CATALOGO DE PRODUCTOS (TABLA)                 
001900*   POSITNS   (ENTRADA)   - POSICIONES DE ORDEN (TABLA)                   
002000*   COSTCFG   (ENTRADA)   - FACTORES DE COSTO (OPCIONAL)                  
002100*   ACTIONS   (ENTRADA/SALIDA) - BITACORA DE ACCIONES                     
002200*************************************************************             
002300* BITACORA DE MODIFICACIONES                                              
002400* 1988-08-03 MSO 0002  VERSION ORIGINAL                                   
002500* 1988-11-21 MSO 0006  AGREGA CARGA DE POSICIONES PARA                    
002600*            OBTENER EL PRODUCTO DE CADA ACCION                           
002700* 1990-05-14 CRV 0018  TABLA DE PRODUCTOS PASA A BUSQUEDA                 
002800*            BINARIA (SEARCH ALL) EN VEZ DE RECORRIDO                     
002900* 1991-11-05 MSO 0037  TABLA DE FACTORES DE BORDE PASA A                  
003000*            COPY CSTCFG (COMPARTIDO CON PRICER)                          
003100* 1993-02-08 PIN 0044  PERMITE SOBRESCRIBIR LOS FACTORES                  
003200*            POR DEFECTO CON UN ARCHIVO COSTCFG SI EXISTE                 
003300* 1996-09-14 PIN 0059  REVISION GENERAL DE COMENTARIOS                    
003400* 1998-12-01 PIN 0067  AMPLIACION DE CAMPOS DE FECHA A 4                  
003500*            DIGITOS DE ANO (AJUSTE Y2K) EN ACTREC; SIN                   
003600*            IMPACTO EN LOS CALCULOS DE ESTE PROGRAMA                     
003700* 2000-03-22 LFI 0071  CORRIGE PLANCHADO: BORDES U3/U4/U5                 
003800*            NO PAGAN PLANCHADO (ANTES SOLO EXCLUIA U3/U4)                
003900* 2004-01-09 RCI 0095  LIMPIEZA DE VARIABLES SIN USO                      
004000*************************************************************             
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS TIPO-ACCION-VALIDO IS "C" "S" "I" "P"                          
004700     UPSI-0 ON STATUS IS FLAG-REPROCESO.                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000                                                                          
005100     SELECT PRODUCTS ASSIGN TO "PRODUCTS"                                 
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         FILE STATUS IS WS-FS-PROD.                                       
005400                                                                          
005500     SELECT POSITIONS ASSIGN TO "POSITNS"                                 
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS WS-FS-POS.                                        
005800                                                                          
005900     SELECT COSTCFG ASSIGN TO "COSTCFG"                                   
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS WS-FS-CFG.                                        
006200                                                                          
006300     SELECT ACTIONS ASSIGN TO "ACTIONS"                                   
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS IS WS-FS-ACT.                                        
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900                                                                          
007000* CATALOGO DE PRODUCTOS - SE LEE COMPLETO UNA VEZ Y SE                    
007100* CARGA EN WS-TABLA-PRODUCTOS PARA BUSQUEDA BINARIA                       
007200 FD  PRODUCTS                                                             
007300         RECORD CONTAINS 101 CHARACTERS                                   
007400         LABEL RECORD IS STANDARD.                                        
007500 COPY PRODREC.                                                            
007600                                                                          
007700* POSICIONES DE ORDEN - SE LEEN COMPLETAS UNA VEZ Y SE                    
007800* CARGAN EN WS-TABLA-POSICIONES (RECORRIDO SECUENCIAL,                    
007900* NO VIENEN ORDENADAS POR POS-ID)                                         
008000 FD  POSITIONS                                                            
008100         RECORD CONTAINS 20 CHARACTERS                                    
008200         LABEL RECORD IS STANDARD.                                        
008300 COPY POSREC.                                                             
008400                                                                          
008500* CONFIGURACION DE COSTOS - REGISTRO CABECERA (TIPO H)                    
008600* SEGUIDO DE HASTA 8 REGISTROS DE BORDE (TIPO E).  SI EL                  
008700* ARCHIVO NO EXISTE SE USAN LOS VALORES DE CSTCFG.                        
008800 FD  COSTCFG                                                              
008900         RECORD CONTAINS 38 CHARACTERS                                    
009000         LABEL RECORD IS STANDARD.                                        
009100 01  REG-CONFIG-LEIDO.                                                    
009200     05  CFG-F-TIPO-REG       PIC X(01).                                  
009300     05  CFG-F-LAG-FACTOR     PIC S9(03)V9(04).                           
009400     05  CFG-F-CUTTING-FACTOR PIC S9(03)V9(04).                           
009500     05  CFG-F-IRONING-FACTOR PIC S9(03)V9(04).                           
009600     05  CFG-F-PREPACK-FACTOR PIC S9(03)V9(04).                           
009700     05  CFG-F-PACKING-FACTOR PIC S9(03)V9(04).                           
009800     05  FILLER               PIC X(02).                                  
009900* MISMA AREA, LEIDA COMO REGISTRO DE BORDE (TIPO E)                       
010000 01  REG-CONFIG-BORDE-LEIDO REDEFINES REG-CONFIG-LEIDO.                   
010100     05  CFG-F-B-TIPO-REG     PIC X(01).                                  
010200     05  CFG-F-EDGE-CODE      PIC X(03).                                  
010300     05  CFG-F-CORNER-FACTOR  PIC S9(01)V9(04).                           
010400     05  CFG-F-SEWING-FACTOR  PIC S9(01)V9(04).                           
010500     05  CFG-F-MATERIAL-WASTE PIC S9(03).                                 
010600     05  FILLER               PIC X(21).                                  
010700                                                                          
010800* BITACORA DE ACCIONES - ABIERTA I-O; SE REGRABA CADA                     
010900* REGISTRO CON EL COSTO CALCULADO EN ACT-COST                             
011000 FD  ACTIONS                                                              
011100         RECORD CONTAINS 38 CHARACTERS                                    
011200         LABEL RECORD IS STANDARD.                                        
011300 COPY ACTREC.                                                             
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600                                                                          
011700* TABLA DE FACTORES DE COSTO POR BORDE (VALORES POR                       
011800* DEFECTO); SE SOBRESCRIBE PARCIAL O TOTALMENTE SI                        
011900* EL ARCHIVO COSTCFG EXISTE (VER 1200-CARGAR-CONFIG)                      
012000 COPY CSTCFG.                                                             
012100                                                                          
012200 01  WS-SWITCHES.                                                         
012300     05  WS-FS-PROD           PIC X(02) VALUE "00".                       
012400     05  WS-FS-POS            PIC X(02) VALUE "00".                       
012500     05  WS-FS-CFG            PIC X(02) VALUE "00".                       
012600     05  WS-FS-ACT            PIC X(02) VALUE "00".                       
012700     05  WS-FIN-ACCIONES      PIC X(03) VALUE "NO ".                      
012800         88  NO-HAY-MAS-ACCIONES VALUE "SI ".                             
012900     05  FLAG-REPROCESO       PIC X(01).                                  
013000     05  FILLER               PIC X(01).                                  
013100                                                                          
013200 77  WS-N-PRODUCTOS       PIC 9(04) COMP VALUE ZERO.                      
013300 77  WS-N-POSICIONES      PIC 9(04) COMP VALUE ZERO.                      
013400                                                                          
013500 01  WS-CONTADORES.                                                       
013600     05  WS-ACCIONES-LEIDAS   PIC 9(07) COMP VALUE ZERO.                  
013700     05  WS-ACCIONES-COSTEADAS PIC 9(07) COMP VALUE ZERO.                 
013800     05  WS-IDX-BORDE         PIC 9(02) COMP.                             
013900     05  FILLER               PIC X(01).                                  
014000                                                                          
014100* TABLA DE PRODUCTOS EN MEMORIA - ORDENADA POR PROD-ID                    
014200* (VER FILES DEL SISTEMA); BUSQUEDA BINARIA POR SEARCH ALL                
014300 01  WS-TABLA-PRODUCTOS.                                                  
014400     05  WS-PRODUCTOS OCCURS 2000 TIMES                                   
014500             ASCENDING KEY IS TP-ID                                       
014600             INDEXED BY IX-PROD.                                          
014700         10  TP-ID              PIC 9(05).                                
014800         10  TP-WIDTH           PIC 9(04).                                
014900         10  TP-HEIGHT          PIC 9(04).                                
015000         10  TP-EDGE-TYPE       PIC X(03).                                
015100         10  FILLER             PIC X(01).                                
015200                                                                          
015300* TABLA DE POSICIONES EN MEMORIA - NO VIENE ORDENADA                      
015400* POR POS-ID (SOLO POR ORDEN+POSICION); RECORRIDO SIMPLE                  
015500 01  WS-TABLA-POSICIONES.                                                 
015600     05  WS-POSICIONES OCCURS 5000 TIMES                                  
015700             INDEXED BY IX-POS.                                           
015800         10  TQ-ID              PIC 9(05).                                
015900         10  TQ-PRODUCT-ID      PIC 9(05).                                
016000         10  FILLER             PIC X(01).                                
016100                                                                          
016200* DATOS DEL PRODUCTO DE LA ACCION EN CURSO, YA CON LOS                    
016300* DEFECTOS APLICADOS (ANCHO/ALTO 100, BORDE O5)                           
016400 01  WS-DATOS-PRODUCTO.                                                   
016500     05  WS-PRODUCT-ID        PIC 9(05).                                  
016600     05  WS-ANCHO             PIC 9(04).                                  
016700     05  WS-ALTO              PIC 9(04).                                  
016800     05  WS-BORDE-PRODUCTO    PIC X(03).                                  
016900     05  WS-BORDE-EFECTIVO    PIC X(03).                                  
017000     05  FILLER               PIC X(02).                                  
017100                                                                          
017200 01  WS-FACTOR-BORDE.                                                     
017300     05  WS-CORNER            PIC S9(01)V9(04).                           
017400     05  WS-SEWING            PIC S9(01)V9(04).                           
017500     05  WS-WASTE             PIC S9(03).                                 
017600     05  FILLER               PIC X(02).                                  
017700                                                                          
017800* ANCHO/ALTO CON EL DESCUENTO DE MERMA - SOLO SE USA                      
017900* EN LA FORMULA DE CORTE                                                  
018000 01  WS-DIMENSIONES-EXTENDIDAS.                                           
018100     05  WS-EW                PIC S9(05)V9(04).                           
018200     05  WS-EH                PIC S9(05)V9(04).                           
018300     05  FILLER               PIC X(02).                                  
018400                                                                          
018500* COSTO DE LA ACCION EN CURSO, 4 DECIMALES HASTA EL                       
018600* MOMENTO DE REDONDEAR A ACT-COST (2 DECIMALES)                           
018700 01  WS-COSTO-ACCION.                                                     
018800     05  WS-COSTO-CALCULADO   PIC S9(07)V9(04).                           
018900     05  FILLER               PIC X(02).                                  
019000                                                                          
019100 PROCEDURE DIVISION.                                                      
019200                                                                          
019300* PARRAFO PRINCIPAL                                                       
019400 0000-ACTCOST.                                                            
019500     PERFORM 1000-INICIO.                                                 
019600     PERFORM 2000-LEER-ACCION.                                            
019700     PERFORM 3000-PROCESAR-ACCION                                         
019800         UNTIL NO-HAY-MAS-ACCIONES.                                       
019900     PERFORM 8000-CIERRE.                                                 
020000     STOP RUN.                                                            
020100                                                                          
020200* ABRE Y CARGA LAS TABLAS DE PRODUCTOS Y POSICIONES,                      
020300* APLICA COSTCFG SI EXISTE, Y DEJA LA BITACORA ABIERTA                    
020400 1000-INICIO.                                                             
020500     OPEN INPUT PRODUCTS.                                                 
020600     PERFORM 1100-CARGAR-PRODUCTOS THRU 1100-EXIT.                        
020700     CLOSE PRODUCTS.                                                      
020800     OPEN INPUT POSITIONS.                                                
020900     PERFORM 1150-CARGAR-POSICIONES THRU 1150-EXIT.                       
021000     CLOSE POSITIONS.                                                     
021100     OPEN INPUT COSTCFG.                                                  
021200     IF WS-FS-CFG = "00"                                                  
021300         PERFORM 1200-CARGAR-CONFIG THRU 1200-EXIT                        
021400         CLOSE COSTCFG                                                    
021500     END-IF.                                                              
021600     OPEN I-O ACTIONS.                                                    
021700                                                                          
021800* CARGA EL CATALOGO COMPLETO DE PRODUCTOS EN LA TABLA                     
021900* (VIENE ORDENADO POR PROD-ID, VER FILES DEL SISTEMA)                     
022000 1100-CARGAR-PRODUCTOS.                                                   
022100     READ PRODUCTS                                                        
022200         AT END GO TO 1100-EXIT                                           
022300     END-READ.                                                            
022400     ADD 1 TO WS-N-PRODUCTOS.                                             
022500     SET IX-PROD TO WS-N-PRODUCTOS.                                       
022600     MOVE PROD-ID     TO TP-ID (IX-PROD).                                 
022700     MOVE PROD-WIDTH  TO TP-WIDTH (IX-PROD).                              
022800     MOVE PROD-HEIGHT TO TP-HEIGHT (IX-PROD).                             
022900     MOVE PROD-EDGE-TYPE TO TP-EDGE-TYPE (IX-PROD).                       
023000     GO TO 1100-CARGAR-PRODUCTOS.                                         
023100 1100-EXIT.                                                               
023200     EXIT.                                                                
023300                                                                          
023400* CARGA TODAS LAS POSICIONES EN LA TABLA (RECORRIDO                       
023500* SIMPLE, NO VIENEN ORDENADAS POR POS-ID)                                 
023600 1150-CARGAR-POSICIONES.                                                  
023700     READ POSITIONS                                                       
023800         AT END GO TO 1150-EXIT                                           
023900     END-READ.                                                            
024000     ADD 1 TO WS-N-POSICIONES.                                            
024100     SET IX-POS TO WS-N-POSICIONES.                                       
024200     MOVE POS-ID         TO TQ-ID (IX-POS).                               
024300     MOVE POS-PRODUCT-ID TO TQ-PRODUCT-ID (IX-POS).                       
024400     GO TO 1150-CARGAR-POSICIONES.                                        
024500 1150-EXIT.                                                               
024600     EXIT.                                                                
024700                                                                          
024800* LEE COSTCFG COMPLETO; CADA REGISTRO CABECERA (H)                        
024900* REEMPLAZA LOS 5 FACTORES ESCALARES, CADA REGISTRO DE                    
025000* BORDE (E) REEMPLAZA LA ENTRADA DE ESE BORDE EN LA TABLA                 
025100 1200-CARGAR-CONFIG.                                                      
025200     READ COSTCFG                                                         
025300         AT END GO TO 1200-EXIT                                           
025400     END-READ.                                                            
025500     IF CFG-F-TIPO-REG = "H"                                              
025600         MOVE CFG-F-LAG-FACTOR     TO CFG-D-LAG-FACTOR                    
025700         MOVE CFG-F-CUTTING-FACTOR TO CFG-D-CUTTING-FACTOR                
025800         MOVE CFG-F-IRONING-FACTOR TO CFG-D-IRONING-FACTOR                
025900         MOVE CFG-F-PREPACK-FACTOR TO CFG-D-PREPACK-FACTOR                
026000         MOVE CFG-F-PACKING-FACTOR TO CFG-D-PACKING-FACTOR                
026100     ELSE                                                                 
026200         PERFORM 1250-SOBREESCRIBIR-BORDE THRU 1250-EXIT                  
026300     END-IF.                                                              
026400     GO TO 1200-CARGAR-CONFIG.                                            
026500 1200-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800* UBICA EL BORDE LEIDO EN LA TABLA DE 8 Y REEMPLAZA SUS                   
026900* 3 FACTORES; SI EL BORDE NO ESTA EN LA TABLA SE IGNORA                   
027000 1250-SOBREESCRIBIR-BORDE.                                                
027100     MOVE 1 TO WS-IDX-BORDE.                                              
027200 1250-BUSCAR.                                                             
027300     IF WS-IDX-BORDE > 8                                                  
027400         GO TO 1250-EXIT                                                  
027500     END-IF.                                                              
027600     IF CFG-F-EDGE-CODE = CFG-D-EDGE-CODE (WS-IDX-BORDE)                  
027700         MOVE CFG-F-CORNER-FACTOR  TO CFG-D-CORNER (WS-IDX-BORDE)         
027800         MOVE CFG-F-SEWING-FACTOR  TO CFG-D-SEWING (WS-IDX-BORDE)         
027900         MOVE CFG-F-MATERIAL-WASTE TO CFG-D-WASTE (WS-IDX-BORDE)          
028000         GO TO 1250-EXIT                                                  
028100     END-IF.                                                              
028200     ADD 1 TO WS-IDX-BORDE.                                               
028300     GO TO 1250-BUSCAR.                                                   
028400 1250-EXIT.                                                               
028500     EXIT.                                                                
028600                                                                          
028700* LEE UNA ACCION DE LA BITACORA; AL FIN DE ARCHIVO PRENDE                 
028800* EL 88 DE TERMINO                                                        
028900 2000-LEER-ACCION.                                                        
029000     READ ACTIONS                                                         
029100         AT END                                                           
029200             MOVE "SI " TO WS-FIN-ACCIONES                                
029300         NOT AT END                                                       
029400             ADD 1 TO WS-ACCIONES-LEIDAS                                  
029500     END-READ.                                                            
029600                                                                          
029700* UBICA PRODUCTO Y FACTORES DE BORDE, CALCULA EL COSTO                    
029800* SEGUN EL TIPO DE ACCION Y REGRABA LA ACCION                             
029900 3000-PROCESAR-ACCION.                                                    
030000     PERFORM 3100-UBICAR-PRODUCTO THRU 3100-EXIT.                         
030100     PERFORM 3200-UBICAR-FACTOR-BORDE.                                    
030200     PERFORM 3300-CALCULAR-COSTO.                                         
030300     PERFORM 4000-REGRABAR-ACCION.                                        
030400     PERFORM 2000-LEER-ACCION.                                            
030500                                                                          
030600* BUSCA LA POSICION DE LA ACCION (RECORRIDO) Y LUEGO SU                   
030700* PRODUCTO (BUSQUEDA BINARIA); APLICA ANCHO/ALTO 100 SI                   
030800* VIENEN EN CERO, Y BORDE O5 SI VIENE DESCONOCIDO                         
030900 3100-UBICAR-PRODUCTO.                                                    
031000     MOVE ZERO   TO WS-ANCHO.                                             
031100     MOVE ZERO   TO WS-ALTO.                                              
031200     MOVE ZERO   TO WS-PRODUCT-ID.                                        
031300     MOVE SPACES TO WS-BORDE-PRODUCTO.                                    
031400     SET IX-POS TO 1.                                                     
031500     SEARCH WS-POSICIONES                                                 
031600         AT END NEXT SENTENCE                                             
031700         WHEN TQ-ID (IX-POS) = ACT-POSITION-ID                            
031800             MOVE TQ-PRODUCT-ID (IX-POS) TO WS-PRODUCT-ID                 
031900     END-SEARCH.                                                          
032000     IF WS-PRODUCT-ID NOT = ZERO                                          
032100         SET IX-PROD TO 1                                                 
032200         SEARCH ALL WS-PRODUCTOS                                          
032300             AT END NEXT SENTENCE                                         
032400             WHEN TP-ID (IX-PROD) = WS-PRODUCT-ID                         
032500                 MOVE TP-WIDTH (IX-PROD)     TO WS-ANCHO                  
032600                 MOVE TP-HEIGHT (IX-PROD)    TO WS-ALTO                   
032700                 MOVE TP-EDGE-TYPE (IX-PROD) TO WS-BORDE-PRODUCTO         
032800         END-SEARCH                                                       
032900     END-IF.                                                              
033000     IF WS-ANCHO = ZERO                                                   
033100         MOVE 100 TO WS-ANCHO                                             
033200     END-IF.                                                              
033300     IF WS-ALTO = ZERO                                                    
033400         MOVE 100 TO WS-ALTO                                              
033500     END-IF.                                                              
033600     IF WS-BORDE-PRODUCTO = SPACES                                        
033700         MOVE "O5" TO WS-BORDE-EFECTIVO                                   
033800     ELSE                                                                 
033900         MOVE WS-BORDE-PRODUCTO TO WS-BORDE-EFECTIVO                      
034000     END-IF.                                                              
034100 3100-EXIT.                                                               
034200     EXIT.                                                                
034300                                                                          
034400* LOCALIZA CORNER/SEWING/WASTE DEL BORDE EFECTIVO EN LA                   
034500* TABLA POR DEFECTO (O AJUSTADA POR COSTCFG); IGUAL                       
034600* TECNICA QUE PRICER (3100/3110)                                          
034700 3200-UBICAR-FACTOR-BORDE.                                                
034800     MOVE CFG-D-U-CORNER TO WS-CORNER.                                    
034900     MOVE CFG-D-U-SEWING TO WS-SEWING.                                    
035000     MOVE CFG-D-U-WASTE  TO WS-WASTE.                                     
035100     MOVE 1 TO WS-IDX-BORDE.                                              
035200     PERFORM 3210-BUSCAR-BORDE THRU 3210-EXIT.                            
035300                                                                          
035400 3210-BUSCAR-BORDE.                                                       
035500     IF WS-IDX-BORDE > 8                                                  
035600         GO TO 3210-EXIT                                                  
035700     END-IF.                                                              
035800     IF WS-BORDE-EFECTIVO = CFG-D-EDGE-CODE (WS-IDX-BORDE)                
035900         MOVE CFG-D-CORNER (WS-IDX-BORDE) TO WS-CORNER                    
036000         MOVE CFG-D-SEWING (WS-IDX-BORDE) TO WS-SEWING                    
036100         MOVE CFG-D-WASTE  (WS-IDX-BORDE) TO WS-WASTE                     
036200         GO TO 3210-EXIT                                                  
036300     END-IF.                                                              
036400     ADD 1 TO WS-IDX-BORDE.                                               
036500     GO TO 3210-BUSCAR-BORDE.                                             
036600 3210-EXIT.                                                               
036700     EXIT.                                                                
036800                                                                          
036900* DESPACHA EL CALCULO DE COSTO SEGUN ACT-TYPE Y REDONDEA                  
037000* A 2 DECIMALES EN ACT-COST                                               
037100 3300-CALCULAR-COSTO.                                                     
037200     EVALUATE TRUE                                                        
037300         WHEN ACT-TIPO-CORTE                                              
037400             PERFORM 3310-COSTO-CORTE                                     
037500         WHEN ACT-TIPO-COSTURA                                            
037600             PERFORM 3320-COSTO-COSTURA                                   
037700         WHEN ACT-TIPO-PLANCHA                                            
037800             PERFORM 3330-COSTO-PLANCHADO                                 
037900         WHEN ACT-TIPO-EMBALA                                             
038000             PERFORM 3340-COSTO-EMBALAJE                                  
038100         WHEN OTHER                                                       
038200             MOVE ZERO TO WS-COSTO-CALCULADO                              
038300     END-EVALUATE.                                                        
038400     COMPUTE ACT-COST ROUNDED = WS-COSTO-CALCULADO.                       
038500                                                                          
038600* CORTE: USA ANCHO/ALTO CON MERMA (EW/EH), FACTORES DE                    
038700* LAG Y CORTE, POR LA CANTIDAD PROCESADA                                  
038800 3310-COSTO-CORTE.                                                        
038900     COMPUTE WS-EW = WS-ANCHO + WS-WASTE.                                 
039000     COMPUTE WS-EH = WS-ALTO + WS-WASTE.                                  
039100     COMPUTE WS-COSTO-CALCULADO =                                         
039200         (WS-EW * 0.01 * WS-EH * 0.01 * CFG-D-LAG-FACTOR +                
039300         (WS-EW + WS-EH) * 0.01 * CFG-D-CUTTING-FACTOR)                   
039400         * ACT-QUANTITY.                                                  
039500                                                                          
039600* COSTURA: 4 ESQUINAS MAS EL PERIMETRO (ANCHO+ALTO SIN                    
039700* MERMA) POR EL FACTOR DE COSTURA, POR LA CANTIDAD                        
039800 3320-COSTO-COSTURA.                                                      
039900     COMPUTE WS-COSTO-CALCULADO =                                         
040000         (4 * WS-CORNER +                                                 
040100         2 * (WS-ANCHO + WS-ALTO) * 0.01 * WS-SEWING)                     
040200         * ACT-QUANTITY.                                                  
040300                                                                          
040400* PLANCHADO: LOS BORDES U3/U4/U5 NO SE PLANCHAN (COSTO                    
040500* CERO); LOS DEMAS SEGUN SUPERFICIE POR EL FACTOR                         
040600 3330-COSTO-PLANCHADO.                                                    
040700     IF WS-BORDE-EFECTIVO = "U3" OR WS-BORDE-EFECTIVO = "U4"              
040800         OR WS-BORDE-EFECTIVO = "U5"                                      
040900         MOVE ZERO TO WS-COSTO-CALCULADO                                  
041000     ELSE                                                                 
041100         COMPUTE WS-COSTO-CALCULADO =                                     
041200             WS-ANCHO * WS-ALTO * 0.0001 * CFG-D-IRONING-FACTOR           
041300             * ACT-QUANTITY                                               
041400     END-IF.                                                              
041500                                                                          
041600* EMBALAJE: UN CARGO FIJO DE PREEMBALAJE MAS UN CARGO                     
041700* VARIABLE POR SUPERFICIE, POR LA CANTIDAD PROCESADA                      
041800 3340-COSTO-EMBALAJE.                                                     
041900     COMPUTE WS-COSTO-CALCULADO =                                         
042000         (CFG-D-PREPACK-FACTOR +                                          
042100         WS-ANCHO * WS-ALTO * 0.0001 * CFG-D-PACKING-FACTOR)              
042200         * ACT-QUANTITY.                                                  
042300                                                                          
042400* REGRABA LA ACCION CON SU COSTO YA CALCULADO                             
042500 4000-REGRABAR-ACCION.                                                    
042600     REWRITE REG-ACCION.                                                  
042700     ADD 1 TO WS-ACCIONES-COSTEADAS.                                      
042800                                                                          
042900* CIERRA ARCHIVOS Y TERMINA                                               
043000 8000-CIERRE.                                                             
043100     CLOSE ACTIONS.                                                       
043200                                                                          

000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        PRODRPT.                                              
000300 AUTHOR.            P. INOSTROZA NUNEZ.                                   
000400 INSTALLATION.      OBRUS S.A. - DEPTO. SISTEMAS.                         
000500 DATE-WRITTEN.      MAYO 1993.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.          USO INTERNO OBRUS S.A.                                
000800*************************************************************             
000900* REPORTE DE ESTADISTICAS DE PRODUCCION.  RECORRE LA                      
001000* BITACORA DE ACCIONES Y ACUMULA CUATRO VISTAS: RESUMEN POR               
001100* TRABAJADOR (CANTIDAD Y NUMERO DE ACCIONES, ORDENADO DE                  
001200* MAYOR A MENOR CANTIDAD), PRODUCCION DIARIA (TOTAL Y POR                 
001300* TIPO DE ACCION, FECHAS DE MAS RECIENTE A MAS ANTIGUA),                  
001400* DESGLOSE POR TIPO DE ACCION (CANTIDAD Y NUMERO DE                       
001500* ACCIONES) Y AVANCE DE ORDENES (CANTIDAD EXIGIDA CONTRA                  
001600* CANTIDAD HECHA POR TIPO, VIA POSITIONS Y ORDERS).                       
001700*                                                                         
001800* ARCHIVOS:                                                               
001900*   ACTIONS   (ENTRADA) - BITACORA DE ACCIONES DE TALLER                  
002000*   WORKERS   (ENTRADA) - MAESTRO DE TRABAJADORES (TABLA)                 
002100*   POSITIONS (ENTRADA) - POSICIONES DE ORDEN (TABLA)                     
002200*   ORDERS    (ENTRADA) - ORDENES DE PEDIDO (TABLA)                       
002300*   WRKQTOT   (TRABAJO) - CANTIDAD POR TRABAJADOR SIN ORDEN               
002400*   WRKQSORT  (TRABAJO) - CANTIDAD POR TRABAJADOR ORDENADA                
002500*   DAYTOT    (TRABAJO) - PRODUCCION DIARIA SIN ORDENAR                   
002600*   DAYSORT   (TRABAJO) - PRODUCCION DIARIA ORDENADA                      
002700*   REPORTS   (SALIDA)  - REPORTE IMPRESO DE 132 COLUMNAS                 
002800*************************************************************             
002900* BITACORA DE MODIFICACIONES                                              
003000* 1993-05-14 PIN 0045  VERSION ORIGINAL                                   
003100* 1993-12-02 PIN 0047  AGREGA DESGLOSE POR TIPO DE ACCION                 
003200* 1995-02-08 PIN 0054  PRODUCCION DIARIA Y RESUMEN DE                     
003300*            TRABAJADOR AHORA ORDENADOS (SD SORT-WORK)                    
003400* 1996-11-04 MSO 0062  AGREGA AVANCE DE ORDENES (JOIN CON                 
003500*            POSITIONS Y ORDERS)                                          
003600* 1998-12-01 PIN 0070  AMPLIACION DE CAMPOS DE FECHA A 4                  
003700*            DIGITOS DE ANO (AJUSTE Y2K) EN ACTREC/ORDREC;                
003800*            SIN IMPACTO EN LOS ACUMULADORES DE ESTE                      
003900*            PROGRAMA                                                     
004000* 2004-01-09 RCI 0098  LIMPIEZA DE VARIABLES SIN USO                      
004100*************************************************************             
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS TIPO-ACCION-VALIDO IS "C" "S" "I" "P".                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000                                                                          
005100     SELECT ACTIONS ASSIGN TO "ACTIONS"                                   
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         FILE STATUS IS WS-FS-ACT.                                        
005400                                                                          
005500     SELECT WORKERS ASSIGN TO "WORKERS"                                   
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS WS-FS-WRK.                                        
005800                                                                          
005900     SELECT POSITIONS ASSIGN TO "POSITNS"                                 
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS WS-FS-POS.                                        
006200                                                                          
006300     SELECT ORDERS ASSIGN TO "ORDERS"                                     
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS IS WS-FS-ORD.                                        
006600                                                                          
006700     SELECT WRKQTOT ASSIGN TO "WRKQTOT"                                   
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS IS WS-FS-WQT.                                        
007000                                                                          
007100     SELECT WRKQSORT ASSIGN TO "WRKQSORT"                                 
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS WS-FS-WQS.                                        
007400                                                                          
007500     SELECT SORT-WORK-1 ASSIGN TO "SRTWRK1".                              
007600                                                                          
007700     SELECT DAYTOT ASSIGN TO "DAYTOT"                                     
007800         ORGANIZATION IS SEQUENTIAL                                       
007900         FILE STATUS IS WS-FS-DYT.                                        
008000                                                                          
008100     SELECT DAYSORT ASSIGN TO "DAYSORT"                                   
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         FILE STATUS IS WS-FS-DYS.                                        
008400                                                                          
008500     SELECT SORT-WORK-2 ASSIGN TO "SRTWRK2".                              
008600                                                                          
008700     SELECT REPORTS ASSIGN TO "REPORTS"                                   
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-FS-RPT.                                        
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300                                                                          
009400* BITACORA DE ACCIONES DE TALLER - SOLO LECTURA                           
009500 FD  ACTIONS                                                              
009600         RECORD CONTAINS 38 CHARACTERS                                    
009700         LABEL RECORD IS STANDARD.                                        
009800 COPY ACTREC.                                                             
009900                                                                          
010000* MAESTRO DE TRABAJADORES - SE CARGA COMPLETO A TABLA                     
010100 FD  WORKERS                                                              
010200         RECORD CONTAINS 65 CHARACTERS                                    
010300         LABEL RECORD IS STANDARD.                                        
010400 COPY WRKREC.                                                             
010500                                                                          
010600* POSICIONES DE ORDEN - SE CARGAN COMPLETAS A TABLA                       
010700 FD  POSITIONS                                                            
010800         RECORD CONTAINS 20 CHARACTERS                                    
010900         LABEL RECORD IS STANDARD.                                        
011000 COPY POSREC.                                                             
011100                                                                          
011200* ORDENES DE PEDIDO - SE CARGAN COMPLETAS A TABLA                         
011300 FD  ORDERS                                                               
011400         RECORD CONTAINS 137 CHARACTERS                                   
011500         LABEL RECORD IS STANDARD.                                        
011600 COPY ORDREC.                                                             
011700                                                                          
011800* CANTIDAD POR TRABAJADOR SIN ORDENAR - ARCHIVO DE TRABAJO                
011900 FD  WRKQTOT                                                              
012000         RECORD CONTAINS 57 CHARACTERS                                    
012100         LABEL RECORD IS STANDARD.                                        
012200 01  REG-TRAB-CANTIDAD.                                                   
012300     05  WQT-WRK-ID             PIC 9(04).                                
012400     05  WQT-NOMBRE             PIC X(41).                                
012500     05  WQT-CANTIDAD           PIC 9(07).                                
012600     05  WQT-ACCIONES           PIC 9(04).                                
012700     05  FILLER                PIC X(01).                                 
012800                                                                          
012900* CANTIDAD POR TRABAJADOR YA ORDENADA DESCENDENTE                         
013000 FD  WRKQSORT                                                             
013100         RECORD CONTAINS 57 CHARACTERS                                    
013200         LABEL RECORD IS STANDARD.                                        
013300 01  REG-TRAB-CANT-ORD.                                                   
013400     05  SQT-WRK-ID             PIC 9(04).                                
013500     05  SQT-NOMBRE             PIC X(41).                                
013600     05  SQT-CANTIDAD           PIC 9(07).                                
013700     05  SQT-ACCIONES           PIC 9(04).                                
013800     05  FILLER                PIC X(01).                                 
013900                                                                          
014000* CLAVE DEL SORT DE TRABAJADORES POR CANTIDAD                             
014100 SD  SORT-WORK-1.                                                         
014200 01  REG-CLAVE-CANTIDAD.                                                  
014300     05  CQT-WRK-ID             PIC 9(04).                                
014400     05  CQT-NOMBRE             PIC X(41).                                
014500     05  CQT-CANTIDAD           PIC 9(07).                                
014600     05  CQT-ACCIONES           PIC 9(04).                                
014700     05  FILLER                PIC X(01).                                 
014800                                                                          
014900* PRODUCCION DIARIA SIN ORDENAR - ARCHIVO DE TRABAJO                      
015000 FD  DAYTOT                                                               
015100         RECORD CONTAINS 41 CHARACTERS                                    
015200         LABEL RECORD IS STANDARD.                                        
015300 01  REG-DIA-TOTAL.                                                       
015400     05  DYT-FECHA              PIC 9(08).                                
015500     05  DYT-TOTAL              PIC 9(07).                                
015600     05  DYT-CORTE              PIC 9(07).                                
015700     05  DYT-COSTURA            PIC 9(07).                                
015800     05  DYT-PLANCHA            PIC 9(07).                                
015900     05  DYT-EMBALA             PIC 9(07).                                
016000     05  FILLER                PIC X(01).                                 
016100                                                                          
016200* PRODUCCION DIARIA YA ORDENADA POR FECHA DESCENDENTE                     
016300 FD  DAYSORT                                                              
016400         RECORD CONTAINS 41 CHARACTERS                                    
016500         LABEL RECORD IS STANDARD.                                        
016600 01  REG-DIA-ORDENADO.                                                    
016700     05  DYS-FECHA              PIC 9(08).                                
016800     05  DYS-FECHA-R REDEFINES DYS-FECHA.                                 
016900         10  DYS-FECHA-AAAA     PIC 9(04).                                
017000         10  DYS-FECHA-MM       PIC 9(02).                                
017100         10  DYS-FECHA-DD       PIC 9(02).                                
017200     05  DYS-TOTAL              PIC 9(07).                                
017300     05  DYS-CORTE              PIC 9(07).                                
017400     05  DYS-COSTURA            PIC 9(07).                                
017500     05  DYS-PLANCHA            PIC 9(07).                                
017600     05  DYS-EMBALA             PIC 9(07).                                
017700     05  FILLER                PIC X(01).                                 
017800                                                                          
017900* CLAVE DEL SORT DE PRODUCCION DIARIA POR FECHA                           
018000 SD  SORT-WORK-2.                                                         
018100 01  REG-CLAVE-DIA.                                                       
018200     05  CDY-FECHA              PIC 9(08).                                
018300     05  CDY-TOTAL              PIC 9(07).                                
018400     05  CDY-CORTE              PIC 9(07).                                
018500     05  CDY-COSTURA            PIC 9(07).                                
018600     05  CDY-PLANCHA            PIC 9(07).                                
018700     05  CDY-EMBALA             PIC 9(07).                                
018800     05  FILLER                PIC X(01).                                 
018900                                                                          
019000* LINEA IMPRESA DE 132 COLUMNAS                                           
019100 FD  REPORTS                                                              
019200         RECORD CONTAINS 132 CHARACTERS                                   
019300         LABEL RECORD IS OMITTED.                                         
019400 01  LIN-IMPRESION           PIC X(132).                                  
019500                                                                          
019600 WORKING-STORAGE SECTION.                                                 
019700                                                                          
019800 01  WS-SWITCHES.                                                         
019900     05  WS-FS-ACT            PIC X(02) VALUE "00".                       
020000     05  WS-FS-WRK            PIC X(02) VALUE "00".                       
020100     05  WS-FS-POS            PIC X(02) VALUE "00".                       
020200     05  WS-FS-ORD            PIC X(02) VALUE "00".                       
020300     05  WS-FS-WQT            PIC X(02) VALUE "00".                       
020400     05  WS-FS-WQS            PIC X(02) VALUE "00".                       
020500     05  WS-FS-DYT            PIC X(02) VALUE "00".                       
020600     05  WS-FS-DYS            PIC X(02) VALUE "00".                       
020700     05  WS-FS-RPT            PIC X(02) VALUE "00".                       
020800     05  WS-FIN-ACCIONES      PIC X(03) VALUE "NO ".                      
020900         88  NO-HAY-MAS-ACCIONES VALUE "SI ".                             
021000     05  WS-FIN-TRABAJADORES  PIC X(03) VALUE "NO ".                      
021100         88  NO-HAY-MAS-TRAB-ORD VALUE "SI ".                             
021200     05  WS-FIN-DIAS          PIC X(03) VALUE "NO ".                      
021300         88  NO-HAY-MAS-DIAS      VALUE "SI ".                            
021400     05  WS-TRABAJADOR-HALLADO PIC X(01).                                 
021500         88  TW-HALLADO           VALUE "S".                              
021600     05  FLAG-REPROCESO       PIC X(01).                                  
021700     05  FILLER               PIC X(01).                                  
021800                                                                          
021900 77  WS-N-TRABAJADORES    PIC 9(04) COMP VALUE ZERO.                      
022000 77  WS-N-POSICIONES      PIC 9(04) COMP VALUE ZERO.                      
022100 77  WS-N-ORDENES         PIC 9(04) COMP VALUE ZERO.                      
022200                                                                          
022300 01  WS-CONTADORES.                                                       
022400     05  WS-N-DIAS             PIC 9(04) COMP VALUE ZERO.                 
022500     05  WS-ACCIONES-LEIDAS   PIC 9(07) COMP VALUE ZERO.                  
022600     05  IX-TAB                PIC 9(04) COMP.                            
022700     05  IX-POS                PIC 9(04) COMP.                            
022800     05  IX-ORD                PIC 9(04) COMP.                            
022900     05  IX-DIA                PIC 9(04) COMP.                            
023000     05  WS-IDX-POS-HALLADA   PIC 9(04) COMP.                             
023100     05  WS-IDX-ORD-HALLADA   PIC 9(04) COMP.                             
023200     05  FILLER                PIC X(01).                                 
023300                                                                          
023400* TOTALES GLOBALES POR TIPO DE ACCION                                     
023500 01  WS-TOTALES-GLOBALES.                                                 
023600     05  WS-CANT-CORTE         PIC 9(07) COMP VALUE ZERO.                 
023700     05  WS-CANT-COSTURA       PIC 9(07) COMP VALUE ZERO.                 
023800     05  WS-CANT-PLANCHA       PIC 9(07) COMP VALUE ZERO.                 
023900     05  WS-CANT-EMBALA        PIC 9(07) COMP VALUE ZERO.                 
024000     05  WS-ACC-CORTE          PIC 9(05) COMP VALUE ZERO.                 
024100     05  WS-ACC-COSTURA        PIC 9(05) COMP VALUE ZERO.                 
024200     05  WS-ACC-PLANCHA        PIC 9(05) COMP VALUE ZERO.                 
024300     05  WS-ACC-EMBALA         PIC 9(05) COMP VALUE ZERO.                 
024400     05  FILLER                PIC X(01).                                 
024500                                                                          
024600* TABLA DE TRABAJADORES EN MEMORIA - ORDENADA POR WRK-ID                  
024700* (VER FILES DEL SISTEMA); BUSQUEDA BINARIA POR SEARCH ALL                
024800 01  WS-TABLA-TRABAJADORES.                                               
024900     05  WS-TRABAJADORES OCCURS 500 TIMES                                 
025000             ASCENDING KEY IS TW-ID                                       
025100             INDEXED BY IX-WRK.                                           
025200         10  TW-ID                PIC 9(04).                              
025300         10  TW-NOMBRE             PIC X(41).                             
025400         10  TW-CANTIDAD           PIC 9(07) COMP.                        
025500         10  TW-ACCIONES           PIC 9(04) COMP.                        
025600         10  FILLER                PIC X(01).                             
025700                                                                          
025800* VISTA PLANA DE LA TABLA DE TRABAJADORES - VOLCADOS DE                   
025900* DEPURACION                                                              
026000 01  WS-TABLA-TRABAJADORES-X REDEFINES WS-TABLA-TRABAJADORES.             
026100     05  WS-TRAB-PLANO         PIC X(57) OCCURS 500 TIMES.                
026200                                                                          
026300* TABLA DE POSICIONES EN MEMORIA - RECORRIDO SECUENCIAL,                  
026400* NO SE ASUME ORDEN DE LLEGADA (COMO EN ORDSTAT)                          
026500 01  WS-TABLA-POSICIONES.                                                 
026600     05  WS-POSICIONES OCCURS 5000 TIMES                                  
026700             INDEXED BY IX-TP.                                            
026800         10  TP-ID                PIC 9(05).                              
026900         10  TP-ORDER-ID          PIC 9(05).                              
027000         10  FILLER                PIC X(01).                             
027100                                                                          
027200* TABLA DE ORDENES EN MEMORIA - CANTIDAD EXIGIDA (SUMA DE                 
027300* POS-QUANTITY DE SUS POSICIONES) Y CANTIDAD HECHA POR TIPO               
027400 01  WS-TABLA-ORDENES.                                                    
027500     05  WS-ORDENES OCCURS 2000 TIMES                                     
027600             INDEXED BY IX-TO.                                            
027700         10  TO-ID                PIC 9(05).                              
027800         10  TO-REQUERIDO         PIC 9(07) COMP.                         
027900         10  TO-HECHO-CORTE       PIC 9(07) COMP.                         
028000         10  TO-HECHO-COSTURA     PIC 9(07) COMP.                         
028100         10  TO-HECHO-PLANCHA     PIC 9(07) COMP.                         
028200         10  TO-HECHO-EMBALA      PIC 9(07) COMP.                         
028300         10  FILLER                PIC X(01).                             
028400                                                                          
028500* VISTA PLANA DE LA TABLA DE ORDENES - VOLCADOS DE DEPURACION             
028600 01  WS-TABLA-ORDENES-X REDEFINES WS-TABLA-ORDENES.                       
028700     05  WS-ORD-PLANO         PIC X(34) OCCURS 2000 TIMES.                
028800                                                                          
028900* TABLA DE PRODUCCION DIARIA EN MEMORIA - SE ARMA SOBRE LA                
029000* MARCHA A MEDIDA QUE APARECEN FECHAS NUEVAS EN LA BITACORA               
029100 01  WS-TABLA-DIAS.                                                       
029200     05  WS-DIAS OCCURS 1000 TIMES                                        
029300             INDEXED BY IX-TD.                                            
029400         10  TD-FECHA             PIC 9(08).                              
029500         10  TD-TOTAL             PIC 9(07) COMP.                         
029600         10  TD-CORTE             PIC 9(07) COMP.                         
029700         10  TD-COSTURA           PIC 9(07) COMP.                         
029800         10  TD-PLANCHA           PIC 9(07) COMP.                         
029900         10  TD-EMBALA            PIC 9(07) COMP.                         
030000         10  FILLER                PIC X(01).                             
030100                                                                          
030200 01  LIN-TITULO.                                                          
030300     05  FILLER              PIC X(02) VALUE SPACES.                      
030400     05  FILLER  PIC X(16) VALUE "OBRUS S.A. - DEP".                      
030500     05  FILLER  PIC X(17) VALUE "TO. DE PRODUCCION".                     
030600     05  FILLER              PIC X(08) VALUE SPACES.                      
030700     05  FILLER  PIC X(18) VALUE "REPORTE DE ESTADIS".                    
030800     05  FILLER  PIC X(19) VALUE "TICAS DE PRODUCCION".                   
030900     05  FILLER              PIC X(52) VALUE SPACES.                      
031000                                                                          
031100 01  LIN-ENCAB-SECCION.                                                   
031200     05  FILLER              PIC X(02) VALUE SPACES.                      
031300     05  LIN-ES-TITULO           PIC X(40).                               
031400     05  FILLER              PIC X(90) VALUE SPACES.                      
031500                                                                          
031600 01  LIN-ENCAB-TRABAJADOR.                                                
031700     05  FILLER              PIC X(02) VALUE SPACES.                      
031800     05  FILLER  PIC X(10) VALUE "TRABAJADOR".                            
031900     05  FILLER              PIC X(03) VALUE SPACES.                      
032000     05  FILLER  PIC X(06) VALUE "NOMBRE".                                
032100     05  FILLER              PIC X(32) VALUE SPACES.                      
032200     05  FILLER  PIC X(08) VALUE "CANTIDAD".                              
032300     05  FILLER              PIC X(03) VALUE SPACES.                      
032400     05  FILLER  PIC X(08) VALUE "ACCIONES".                              
032500     05  FILLER              PIC X(60) VALUE SPACES.                      
032600                                                                          
032700 01  LIN-DETALLE-TRABAJADOR.                                              
032800     05  FILLER              PIC X(02) VALUE SPACES.                      
032900     05  LIN-DW-ID               PIC ZZZ9.                                
033000     05  FILLER              PIC X(06) VALUE SPACES.                      
033100     05  LIN-DW-NOMBRE           PIC X(41).                               
033200     05  FILLER              PIC X(01) VALUE SPACES.                      
033300     05  LIN-DW-CANTIDAD         PIC ZZZ,ZZ9.                             
033400     05  FILLER              PIC X(03) VALUE SPACES.                      
033500     05  LIN-DW-ACCIONES         PIC ZZZ9.                                
033600     05  FILLER              PIC X(64) VALUE SPACES.                      
033700                                                                          
033800 01  LIN-ENCAB-DIARIO.                                                    
033900     05  FILLER              PIC X(02) VALUE SPACES.                      
034000     05  FILLER  PIC X(05) VALUE "FECHA".                                 
034100     05  FILLER              PIC X(06) VALUE SPACES.                      
034200     05  FILLER  PIC X(05) VALUE "TOTAL".                                 
034300     05  FILLER              PIC X(03) VALUE SPACES.                      
034400     05  FILLER  PIC X(05) VALUE "CORTE".                                 
034500     05  FILLER              PIC X(03) VALUE SPACES.                      
034600     05  FILLER  PIC X(07) VALUE "COSTURA".                               
034700     05  FILLER              PIC X(03) VALUE SPACES.                      
034800     05  FILLER  PIC X(09) VALUE "PLANCHADO".                             
034900     05  FILLER              PIC X(03) VALUE SPACES.                      
035000     05  FILLER  PIC X(08) VALUE "EMBALAJE".                              
035100     05  FILLER              PIC X(73) VALUE SPACES.                      
035200                                                                          
035300 01  LIN-DETALLE-DIARIO.                                                  
035400     05  FILLER              PIC X(02) VALUE SPACES.                      
035500     05  LIN-DD-AAAA             PIC 9(04).                               
035600     05  FILLER  PIC X(01) VALUE "-".                                     
035700     05  LIN-DD-MM               PIC 9(02).                               
035800     05  FILLER  PIC X(01) VALUE "-".                                     
035900     05  LIN-DD-DD               PIC 9(02).                               
036000     05  FILLER              PIC X(04) VALUE SPACES.                      
036100     05  LIN-DD-TOTAL            PIC ZZZ,ZZ9.                             
036200     05  FILLER              PIC X(03) VALUE SPACES.                      
036300     05  LIN-DD-CORTE            PIC ZZ,ZZ9.                              
036400     05  FILLER              PIC X(04) VALUE SPACES.                      
036500     05  LIN-DD-COSTURA          PIC ZZ,ZZ9.                              
036600     05  FILLER              PIC X(06) VALUE SPACES.                      
036700     05  LIN-DD-PLANCHA          PIC ZZ,ZZ9.                              
036800     05  FILLER              PIC X(06) VALUE SPACES.                      
036900     05  LIN-DD-EMBALA           PIC ZZ,ZZ9.                              
037000     05  FILLER              PIC X(66) VALUE SPACES.                      
037100                                                                          
037200 01  LIN-ENCAB-TIPO.                                                      
037300     05  FILLER              PIC X(02) VALUE SPACES.                      
037400     05  FILLER  PIC X(14) VALUE "TIPO DE ACCION".                        
037500     05  FILLER              PIC X(06) VALUE SPACES.                      
037600     05  FILLER  PIC X(08) VALUE "CANTIDAD".                              
037700     05  FILLER              PIC X(03) VALUE SPACES.                      
037800     05  FILLER  PIC X(08) VALUE "ACCIONES".                              
037900     05  FILLER              PIC X(91) VALUE SPACES.                      
038000                                                                          
038100 01  LIN-DETALLE-TIPO.                                                    
038200     05  FILLER              PIC X(02) VALUE SPACES.                      
038300     05  LIN-DT-TIPO             PIC X(14).                               
038400     05  FILLER              PIC X(06) VALUE SPACES.                      
038500     05  LIN-DT-CANTIDAD         PIC ZZZ,ZZ9.                             
038600     05  FILLER              PIC X(03) VALUE SPACES.                      
038700     05  LIN-DT-ACCIONES         PIC ZZZ9.                                
038800     05  FILLER              PIC X(96) VALUE SPACES.                      
038900                                                                          
039000 01  LIN-ENCAB-ORDEN.                                                     
039100     05  FILLER              PIC X(02) VALUE SPACES.                      
039200     05  FILLER  PIC X(05) VALUE "ORDEN".                                 
039300     05  FILLER              PIC X(04) VALUE SPACES.                      
039400     05  FILLER  PIC X(07) VALUE "EXIGIDA".                               
039500     05  FILLER              PIC X(03) VALUE SPACES.                      
039600     05  FILLER  PIC X(05) VALUE "CORTE".                                 
039700     05  FILLER              PIC X(03) VALUE SPACES.                      
039800     05  FILLER  PIC X(07) VALUE "COSTURA".                               
039900     05  FILLER              PIC X(03) VALUE SPACES.                      
040000     05  FILLER  PIC X(09) VALUE "PLANCHADO".                             
040100     05  FILLER              PIC X(03) VALUE SPACES.                      
040200     05  FILLER  PIC X(08) VALUE "EMBALAJE".                              
040300     05  FILLER              PIC X(73) VALUE SPACES.                      
040400                                                                          
040500 01  LIN-DETALLE-ORDEN.                                                   
040600     05  FILLER              PIC X(02) VALUE SPACES.                      
040700     05  LIN-DO-ID               PIC ZZZZ9.                               
040800     05  FILLER              PIC X(04) VALUE SPACES.                      
040900     05  LIN-DO-EXIGIDA          PIC ZZ,ZZ9.                              
041000     05  FILLER              PIC X(04) VALUE SPACES.                      
041100     05  LIN-DO-CORTE            PIC ZZ,ZZ9.                              
041200     05  FILLER              PIC X(04) VALUE SPACES.                      
041300     05  LIN-DO-COSTURA          PIC ZZ,ZZ9.                              
041400     05  FILLER              PIC X(06) VALUE SPACES.                      
041500     05  LIN-DO-PLANCHA          PIC ZZ,ZZ9.                              
041600     05  FILLER              PIC X(06) VALUE SPACES.                      
041700     05  LIN-DO-EMBALA           PIC ZZ,ZZ9.                              
041800     05  FILLER              PIC X(71) VALUE SPACES.                      
041900                                                                          
042000 01  LIN-BLANCO.                                                          
042100     05  FILLER              PIC X(132) VALUE SPACES.                     
042200                                                                          
042300 PROCEDURE DIVISION.                                                      
042400                                                                          
042500* PARRAFO PRINCIPAL                                                       
042600 0000-PRODRPT.                                                            
042700     PERFORM 1000-INICIO.                                                 
042800     PERFORM 2000-LEER-ACCION.                                            
042900     PERFORM 2100-ACUMULAR-ACCION THRU 2100-EXIT                          
043000         UNTIL NO-HAY-MAS-ACCIONES.                                       
043100     PERFORM 3000-CIERRE.                                                 
043200     STOP RUN.                                                            
043300                                                                          
043400* CARGA LAS 3 TABLAS DE REFERENCIA (ORDENES, POSICIONES,                  
043500* TRABAJADORES) Y DEJA ACTIONS ABIERTO PARA EL PASE UNICO                 
043600 1000-INICIO.                                                             
043700     OPEN INPUT ORDERS.                                                   
043800     PERFORM 1100-CARGAR-ORDENES THRU 1100-EXIT.                          
043900     CLOSE ORDERS.                                                        
044000     OPEN INPUT POSITIONS.                                                
044100     PERFORM 1150-CARGAR-POSICIONES THRU 1150-EXIT.                       
044200     CLOSE POSITIONS.                                                     
044300     OPEN INPUT WORKERS.                                                  
044400     PERFORM 1200-CARGAR-TRABAJADORES THRU 1200-EXIT.                     
044500     CLOSE WORKERS.                                                       
044600     OPEN INPUT ACTIONS.                                                  
044700                                                                          
044800* CARGA LA TABLA DE ORDENES; LA CANTIDAD EXIGIDA SE VA A                  
044900* SUMAR DESPUES, AL RECORRER LAS POSICIONES (1150)                        
045000 1100-CARGAR-ORDENES.                                                     
045100     READ ORDERS                                                          
045200         AT END GO TO 1100-EXIT                                           
045300     END-READ.                                                            
045400     ADD 1 TO WS-N-ORDENES.                                               
045500     SET IX-TO TO WS-N-ORDENES.                                           
045600     MOVE ORD-ID TO TO-ID (IX-TO).                                        
045700     MOVE ZERO TO TO-REQUERIDO (IX-TO).                                   
045800     MOVE ZERO TO TO-HECHO-CORTE (IX-TO).                                 
045900     MOVE ZERO TO TO-HECHO-COSTURA (IX-TO).                               
046000     MOVE ZERO TO TO-HECHO-PLANCHA (IX-TO).                               
046100     MOVE ZERO TO TO-HECHO-EMBALA (IX-TO).                                
046200     GO TO 1100-CARGAR-ORDENES.                                           
046300 1100-EXIT.                                                               
046400     EXIT.                                                                
046500                                                                          
046600* CARGA LA TABLA DE POSICIONES Y SUMA LA CANTIDAD EXIGIDA                 
046700* DE CADA UNA A SU ORDEN (RECORRIDO, VIA 1160)                            
046800 1150-CARGAR-POSICIONES.                                                  
046900     READ POSITIONS                                                       
047000         AT END GO TO 1150-EXIT                                           
047100     END-READ.                                                            
047200     ADD 1 TO WS-N-POSICIONES.                                            
047300     SET IX-TP TO WS-N-POSICIONES.                                        
047400     MOVE POS-ID TO TP-ID (IX-TP).                                        
047500     MOVE POS-ORDER-ID TO TP-ORDER-ID (IX-TP).                            
047600     PERFORM 1160-UBICAR-ORDEN-POS THRU 1160-EXIT.                        
047700     IF WS-IDX-ORD-HALLADA > ZERO                                         
047800         ADD POS-QUANTITY                                                 
047900             TO TO-REQUERIDO (WS-IDX-ORD-HALLADA)                         
048000     END-IF.                                                              
048100     GO TO 1150-CARGAR-POSICIONES.                                        
048200 1150-EXIT.                                                               
048300     EXIT.                                                                
048400                                                                          
048500* UBICA LA ORDEN DE LA POSICION RECIEN LEIDA (RECORRIDO);                 
048600* WS-IDX-ORD-HALLADA QUEDA EN CERO SI NO SE ENCUENTRA                     
048700 1160-UBICAR-ORDEN-POS.                                                   
048800     MOVE ZERO TO WS-IDX-ORD-HALLADA.                                     
048900     SET IX-TO TO 1.                                                      
049000     SEARCH WS-ORDENES                                                    
049100         AT END NEXT SENTENCE                                             
049200         WHEN TO-ID (IX-TO) = POS-ORDER-ID                                
049300             SET WS-IDX-ORD-HALLADA TO IX-TO                              
049400     END-SEARCH.                                                          
049500 1160-EXIT.                                                               
049600     EXIT.                                                                
049700                                                                          
049800* CARGA LA TABLA DE TRABAJADORES, EN CERO SUS ACUMULADORES                
049900 1200-CARGAR-TRABAJADORES.                                                
050000     READ WORKERS                                                         
050100         AT END GO TO 1200-EXIT                                           
050200     END-READ.                                                            
050300     ADD 1 TO WS-N-TRABAJADORES.                                          
050400     SET IX-WRK TO WS-N-TRABAJADORES.                                     
050500     MOVE WRK-ID TO TW-ID (IX-WRK).                                       
050600     STRING WRK-FIRST-NAME DELIMITED BY SPACE                             
050700             " " DELIMITED BY SIZE                                        
050800             WRK-LAST-NAME DELIMITED BY SPACE                             
050900             INTO TW-NOMBRE (IX-WRK).                                     
051000     MOVE ZERO TO TW-CANTIDAD (IX-WRK).                                   
051100     MOVE ZERO TO TW-ACCIONES (IX-WRK).                                   
051200     GO TO 1200-CARGAR-TRABAJADORES.                                      
051300 1200-EXIT.                                                               
051400     EXIT.                                                                
051500                                                                          
051600* LEE UNA ACCION; AL FIN DE ARCHIVO PRENDE EL 88 DE TERMINO               
051700 2000-LEER-ACCION.                                                        
051800     READ ACTIONS                                                         
051900         AT END                                                           
052000             MOVE "SI " TO WS-FIN-ACCIONES                                
052100         NOT AT END                                                       
052200             ADD 1 TO WS-ACCIONES-LEIDAS                                  
052300     END-READ.                                                            
052400                                                                          
052500* UNA SOLA PASADA POR ACTIONS: ACUMULA TRABAJADOR, TIPO,                  
052600* DIA Y AVANCE DE ORDEN PARA LA ACCION RECIEN LEIDA                       
052700 2100-ACUMULAR-ACCION.                                                    
052800     PERFORM 2110-UBICAR-TRABAJADOR THRU 2110-EXIT.                       
052900     IF TW-HALLADO                                                        
053000         ADD ACT-QUANTITY TO TW-CANTIDAD (IX-WRK)                         
053100         ADD 1 TO TW-ACCIONES (IX-WRK)                                    
053200     END-IF.                                                              
053300     PERFORM 2200-ACUMULAR-TIPO.                                          
053400     PERFORM 2300-ACUMULAR-DIA THRU 2300-EXIT.                            
053500     PERFORM 2400-ACUMULAR-ORDEN THRU 2400-EXIT.                          
053600     PERFORM 2000-LEER-ACCION.                                            
053700 2100-EXIT.                                                               
053800     EXIT.                                                                
053900                                                                          
054000* UBICA AL TRABAJADOR DE LA ACCION POR BUSQUEDA BINARIA                   
054100 2110-UBICAR-TRABAJADOR.                                                  
054200     MOVE "N" TO WS-TRABAJADOR-HALLADO.                                   
054300     SET IX-WRK TO 1.                                                     
054400     SEARCH ALL WS-TRABAJADORES                                           
054500         AT END NEXT SENTENCE                                             
054600         WHEN TW-ID (IX-WRK) = ACT-WORKER-ID                              
054700             MOVE "S" TO WS-TRABAJADOR-HALLADO                            
054800     END-SEARCH.                                                          
054900 2110-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200* SUMA LA CANTIDAD Y EL CONTADOR DE ACCIONES DEL TIPO QUE                 
055300* CORRESPONDA A LOS TOTALES GLOBALES                                      
055400 2200-ACUMULAR-TIPO.                                                      
055500     EVALUATE TRUE                                                        
055600         WHEN ACT-TIPO-CORTE                                              
055700             ADD ACT-QUANTITY TO WS-CANT-CORTE                            
055800             ADD 1 TO WS-ACC-CORTE                                        
055900         WHEN ACT-TIPO-COSTURA                                            
056000             ADD ACT-QUANTITY TO WS-CANT-COSTURA                          
056100             ADD 1 TO WS-ACC-COSTURA                                      
056200         WHEN ACT-TIPO-PLANCHA                                            
056300             ADD ACT-QUANTITY TO WS-CANT-PLANCHA                          
056400             ADD 1 TO WS-ACC-PLANCHA                                      
056500         WHEN ACT-TIPO-EMBALA                                             
056600             ADD ACT-QUANTITY TO WS-CANT-EMBALA                           
056700             ADD 1 TO WS-ACC-EMBALA                                       
056800     END-EVALUATE.                                                        
056900                                                                          
057000* UBICA O CREA LA ENTRADA DEL DIA DE LA ACCION (RECORRIDO)                
057100* Y LE SUMA EL TOTAL Y LA CANTIDAD DE SU TIPO                             
057200 2300-ACUMULAR-DIA.                                                       
057300     MOVE ZERO TO WS-IDX-POS-HALLADA.                                     
057400     SET IX-TD TO 1.                                                      
057500     IF WS-N-DIAS > ZERO                                                  
057600         SEARCH WS-DIAS                                                   
057700             AT END NEXT SENTENCE                                         
057800             WHEN TD-FECHA (IX-TD) = ACT-DATE                             
057900                 SET WS-IDX-POS-HALLADA TO IX-TD                          
058000         END-SEARCH                                                       
058100     END-IF.                                                              
058200     IF WS-IDX-POS-HALLADA = ZERO                                         
058300         ADD 1 TO WS-N-DIAS                                               
058400         SET IX-TD TO WS-N-DIAS                                           
058500         SET WS-IDX-POS-HALLADA TO IX-TD                                  
058600         MOVE ACT-DATE TO TD-FECHA (IX-TD)                                
058700         MOVE ZERO TO TD-TOTAL (IX-TD)                                    
058800         MOVE ZERO TO TD-CORTE (IX-TD)                                    
058900         MOVE ZERO TO TD-COSTURA (IX-TD)                                  
059000         MOVE ZERO TO TD-PLANCHA (IX-TD)                                  
059100         MOVE ZERO TO TD-EMBALA (IX-TD)                                   
059200     ELSE                                                                 
059300         SET IX-TD TO WS-IDX-POS-HALLADA                                  
059400     END-IF.                                                              
059500     ADD ACT-QUANTITY TO TD-TOTAL (IX-TD).                                
059600     EVALUATE TRUE                                                        
059700         WHEN ACT-TIPO-CORTE                                              
059800             ADD ACT-QUANTITY TO TD-CORTE (IX-TD)                         
059900         WHEN ACT-TIPO-COSTURA                                            
060000             ADD ACT-QUANTITY TO TD-COSTURA (IX-TD)                       
060100         WHEN ACT-TIPO-PLANCHA                                            
060200             ADD ACT-QUANTITY TO TD-PLANCHA (IX-TD)                       
060300         WHEN ACT-TIPO-EMBALA                                             
060400             ADD ACT-QUANTITY TO TD-EMBALA (IX-TD)                        
060500     END-EVALUATE.                                                        
060600 2300-EXIT.                                                               
060700     EXIT.                                                                
060800                                                                          
060900* UBICA LA POSICION DE LA ACCION, LUEGO SU ORDEN, Y SUMA                  
061000* LA CANTIDAD HECHA DEL TIPO QUE CORRESPONDA                              
061100 2400-ACUMULAR-ORDEN.                                                     
061200     MOVE ZERO TO WS-IDX-POS-HALLADA.                                     
061300     SET IX-TP TO 1.                                                      
061400     SEARCH WS-POSICIONES                                                 
061500         AT END NEXT SENTENCE                                             
061600         WHEN TP-ID (IX-TP) = ACT-POSITION-ID                             
061700             SET WS-IDX-POS-HALLADA TO IX-TP                              
061800     END-SEARCH.                                                          
061900     IF WS-IDX-POS-HALLADA > ZERO                                         
062000         MOVE ZERO TO WS-IDX-ORD-HALLADA                                  
062100         SET IX-TO TO 1                                                   
062200         SEARCH WS-ORDENES                                                
062300             AT END NEXT SENTENCE                                         
062400             WHEN TO-ID (IX-TO) =                                         
062500                 TP-ORDER-ID (WS-IDX-POS-HALLADA)                         
062600                 SET WS-IDX-ORD-HALLADA TO IX-TO                          
062700         END-SEARCH                                                       
062800         IF WS-IDX-ORD-HALLADA > ZERO                                     
062900             EVALUATE TRUE                                                
063000                 WHEN ACT-TIPO-CORTE                                      
063100                     ADD ACT-QUANTITY                                     
063200                         TO TO-HECHO-CORTE (WS-IDX-ORD-HALLADA)           
063300                 WHEN ACT-TIPO-COSTURA                                    
063400                     ADD ACT-QUANTITY                                     
063500                         TO TO-HECHO-COSTURA (WS-IDX-ORD-HALLADA)         
063600                 WHEN ACT-TIPO-PLANCHA                                    
063700                     ADD ACT-QUANTITY                                     
063800                         TO TO-HECHO-PLANCHA (WS-IDX-ORD-HALLADA)         
063900                 WHEN ACT-TIPO-EMBALA                                     
064000                     ADD ACT-QUANTITY                                     
064100                         TO TO-HECHO-EMBALA (WS-IDX-ORD-HALLADA)          
064200             END-EVALUATE                                                 
064300         END-IF                                                           
064400     END-IF.                                                              
064500 2400-EXIT.                                                               
064600     EXIT.                                                                
064700                                                                          
064800* CIERRA LA LECTURA, ARMA LOS 2 SORTS Y LAS 4 SECCIONES                   
064900* DEL REPORTE, EN EL ORDEN DEL SPEC: TRABAJADOR, DIARIO,                  
065000* TIPO DE ACCION, AVANCE DE ORDENES                                       
065100 3000-CIERRE.                                                             
065200     CLOSE ACTIONS.                                                       
065300     OPEN OUTPUT WRKQTOT.                                                 
065400     PERFORM 3100-ESCRIBIR-CANTIDAD THRU 3100-EXIT                        
065500         VARYING IX-WRK FROM 1 BY 1                                       
065600         UNTIL IX-WRK > WS-N-TRABAJADORES.                                
065700     CLOSE WRKQTOT.                                                       
065800     SORT SORT-WORK-1 ON DESCENDING KEY CQT-CANTIDAD                      
065900         USING WRKQTOT                                                    
066000         GIVING WRKQSORT.                                                 
066100     OPEN OUTPUT DAYTOT.                                                  
066200     PERFORM 3150-ESCRIBIR-DIA THRU 3150-EXIT                             
066300         VARYING IX-TD FROM 1 BY 1                                        
066400         UNTIL IX-TD > WS-N-DIAS.                                         
066500     CLOSE DAYTOT.                                                        
066600     SORT SORT-WORK-2 ON DESCENDING KEY CDY-FECHA                         
066700         USING DAYTOT                                                     
066800         GIVING DAYSORT.                                                  
066900     OPEN OUTPUT REPORTS.                                                 
067000     PERFORM 3200-IMPRIMIR-TITULO.                                        
067100     MOVE "RESUMEN POR TRABAJADOR" TO LIN-ES-TITULO.                      
067200     PERFORM 3210-IMPRIMIR-ENCABEZADO-SECCION.                            
067300     WRITE LIN-IMPRESION FROM LIN-ENCAB-TRABAJADOR                        
067400         AFTER ADVANCING 1 LINE.                                          
067500     OPEN INPUT WRKQSORT.                                                 
067600     PERFORM 3300-LEER-TRABAJADOR-ORD.                                    
067700     PERFORM 3310-IMPRIMIR-TRABAJADOR THRU 3310-EXIT                      
067800         UNTIL NO-HAY-MAS-TRAB-ORD.                                       
067900     CLOSE WRKQSORT.                                                      
068000     MOVE "PRODUCCION DIARIA" TO LIN-ES-TITULO.                           
068100     PERFORM 3210-IMPRIMIR-ENCABEZADO-SECCION.                            
068200     WRITE LIN-IMPRESION FROM LIN-ENCAB-DIARIO                            
068300         AFTER ADVANCING 1 LINE.                                          
068400     OPEN INPUT DAYSORT.                                                  
068500     PERFORM 3400-LEER-DIA-ORD.                                           
068600     PERFORM 3410-IMPRIMIR-DIA THRU 3410-EXIT                             
068700         UNTIL NO-HAY-MAS-DIAS.                                           
068800     CLOSE DAYSORT.                                                       
068900     MOVE "DESGLOSE POR TIPO DE ACCION" TO LIN-ES-TITULO.                 
069000     PERFORM 3210-IMPRIMIR-ENCABEZADO-SECCION.                            
069100     WRITE LIN-IMPRESION FROM LIN-ENCAB-TIPO                              
069200         AFTER ADVANCING 1 LINE.                                          
069300     PERFORM 3500-IMPRIMIR-TOTALES-TIPO.                                  
069400     MOVE "AVANCE DE ORDENES" TO LIN-ES-TITULO.                           
069500     PERFORM 3210-IMPRIMIR-ENCABEZADO-SECCION.                            
069600     WRITE LIN-IMPRESION FROM LIN-ENCAB-ORDEN                             
069700         AFTER ADVANCING 1 LINE.                                          
069800     PERFORM 3600-IMPRIMIR-ORDEN THRU 3600-EXIT                           
069900         VARYING IX-TO FROM 1 BY 1                                        
070000         UNTIL IX-TO > WS-N-ORDENES.                                      
070100     CLOSE REPORTS.                                                       
070200                                                                          
070300* ESCRIBE LA CANTIDAD DE UN TRABAJADOR A WRKQTOT SI TUVO                  
070400* ALGUNA ACCION; LOS QUE NO TRABAJARON SE OMITEN                          
070500 3100-ESCRIBIR-CANTIDAD.                                                  
070600     IF TW-ACCIONES (IX-WRK) NOT = ZERO                                   
070700         MOVE TW-ID (IX-WRK)       TO WQT-WRK-ID                          
070800         MOVE TW-NOMBRE (IX-WRK)   TO WQT-NOMBRE                          
070900         MOVE TW-CANTIDAD (IX-WRK) TO WQT-CANTIDAD                        
071000         MOVE TW-ACCIONES (IX-WRK) TO WQT-ACCIONES                        
071100         WRITE REG-TRAB-CANTIDAD                                          
071200     END-IF.                                                              
071300 3100-EXIT.                                                               
071400     EXIT.                                                                
071500                                                                          
071600* ESCRIBE LA FILA DE UN DIA A DAYTOT                                      
071700 3150-ESCRIBIR-DIA.                                                       
071800     MOVE TD-FECHA (IX-TD)   TO DYT-FECHA.                                
071900     MOVE TD-TOTAL (IX-TD)   TO DYT-TOTAL.                                
072000     MOVE TD-CORTE (IX-TD)   TO DYT-CORTE.                                
072100     MOVE TD-COSTURA (IX-TD) TO DYT-COSTURA.                              
072200     MOVE TD-PLANCHA (IX-TD) TO DYT-PLANCHA.                              
072300     MOVE TD-EMBALA (IX-TD)  TO DYT-EMBALA.                               
072400     WRITE REG-DIA-TOTAL.                                                 
072500 3150-EXIT.                                                               
072600     EXIT.                                                                
072700                                                                          
072800* TITULO GENERAL DEL REPORTE (UNA SOLA VEZ, AL COMIENZO)                  
072900 3200-IMPRIMIR-TITULO.                                                    
073000     WRITE LIN-IMPRESION FROM LIN-TITULO                                  
073100         AFTER ADVANCING PAGE.                                            
073200     WRITE LIN-IMPRESION FROM LIN-BLANCO                                  
073300         AFTER ADVANCING 1 LINE.                                          
073400                                                                          
073500* ENCABEZADO DE UNA SECCION DEL REPORTE (TITULO + BLANCO)                 
073600 3210-IMPRIMIR-ENCABEZADO-SECCION.                                        
073700     WRITE LIN-IMPRESION FROM LIN-ENCAB-SECCION                           
073800         AFTER ADVANCING 2 LINES.                                         
073900                                                                          
074000* LEE UN TRABAJADOR YA ORDENADO POR CANTIDAD DESCENDENTE                  
074100 3300-LEER-TRABAJADOR-ORD.                                                
074200     READ WRKQSORT                                                        
074300         AT END                                                           
074400             MOVE "SI " TO WS-FIN-TRABAJADORES                            
074500     END-READ.                                                            
074600                                                                          
074700* IMPRIME LA LINEA DE UN TRABAJADOR Y LEE EL SIGUIENTE                    
074800 3310-IMPRIMIR-TRABAJADOR.                                                
074900     MOVE SQT-WRK-ID    TO LIN-DW-ID.                                     
075000     MOVE SQT-NOMBRE    TO LIN-DW-NOMBRE.                                 
075100     MOVE SQT-CANTIDAD  TO LIN-DW-CANTIDAD.                               
075200     MOVE SQT-ACCIONES  TO LIN-DW-ACCIONES.                               
075300     WRITE LIN-IMPRESION FROM LIN-DETALLE-TRABAJADOR                      
075400         AFTER ADVANCING 1 LINE.                                          
075500     PERFORM 3300-LEER-TRABAJADOR-ORD.                                    
075600 3310-EXIT.                                                               
075700     EXIT.                                                                
075800                                                                          
075900* LEE UN DIA YA ORDENADO POR FECHA DESCENDENTE                            
076000 3400-LEER-DIA-ORD.                                                       
076100     READ DAYSORT                                                         
076200         AT END                                                           
076300             MOVE "SI " TO WS-FIN-DIAS                                    
076400     END-READ.                                                            
076500                                                                          
076600* IMPRIME LA LINEA DE UN DIA (LOS TIPOS SIN MOVIMIENTO                    
076700* QUEDAN EN CERO) Y LEE EL SIGUIENTE                                      
076800 3410-IMPRIMIR-DIA.                                                       
076900     MOVE DYS-FECHA-AAAA TO LIN-DD-AAAA.                                  
077000     MOVE DYS-FECHA-MM   TO LIN-DD-MM.                                    
077100     MOVE DYS-FECHA-DD   TO LIN-DD-DD.                                    
077200     MOVE DYS-TOTAL   TO LIN-DD-TOTAL.                                    
077300     MOVE DYS-CORTE   TO LIN-DD-CORTE.                                    
077400     MOVE DYS-COSTURA TO LIN-DD-COSTURA.                                  
077500     MOVE DYS-PLANCHA TO LIN-DD-PLANCHA.                                  
077600     MOVE DYS-EMBALA  TO LIN-DD-EMBALA.                                   
077700     WRITE LIN-IMPRESION FROM LIN-DETALLE-DIARIO                          
077800         AFTER ADVANCING 1 LINE.                                          
077900     PERFORM 3400-LEER-DIA-ORD.                                           
078000 3410-EXIT.                                                               
078100     EXIT.                                                                
078200                                                                          
078300* LAS 4 LINEAS DE DESGLOSE POR TIPO DE ACCION                             
078400 3500-IMPRIMIR-TOTALES-TIPO.                                              
078500     MOVE "CORTE"     TO LIN-DT-TIPO.                                     
078600     MOVE WS-CANT-CORTE TO LIN-DT-CANTIDAD.                               
078700     MOVE WS-ACC-CORTE  TO LIN-DT-ACCIONES.                               
078800     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
078900         AFTER ADVANCING 1 LINE.                                          
079000     MOVE "COSTURA"   TO LIN-DT-TIPO.                                     
079100     MOVE WS-CANT-COSTURA TO LIN-DT-CANTIDAD.                             
079200     MOVE WS-ACC-COSTURA  TO LIN-DT-ACCIONES.                             
079300     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
079400         AFTER ADVANCING 1 LINE.                                          
079500     MOVE "PLANCHADO" TO LIN-DT-TIPO.                                     
079600     MOVE WS-CANT-PLANCHA TO LIN-DT-CANTIDAD.                             
079700     MOVE WS-ACC-PLANCHA  TO LIN-DT-ACCIONES.                             
079800     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
079900         AFTER ADVANCING 1 LINE.                                          
080000     MOVE "EMBALAJE"  TO LIN-DT-TIPO.                                     
080100     MOVE WS-CANT-EMBALA TO LIN-DT-CANTIDAD.                              
080200     MOVE WS-ACC-EMBALA  TO LIN-DT-ACCIONES.                              
080300     WRITE LIN-IMPRESION FROM LIN-DETALLE-TIPO                            
080400         AFTER ADVANCING 1 LINE.                                          
080500                                                                          
080600* IMPRIME LA LINEA DE AVANCE DE UNA ORDEN (VIA VARYING                    
080700* SOBRE LA TABLA WS-ORDENES, EN EL ORDEN CARGADO)                         
080800 3600-IMPRIMIR-ORDEN.                                                     
080900     MOVE TO-ID (IX-TO)           TO LIN-DO-ID.                           
081000     MOVE TO-REQUERIDO (IX-TO)    TO LIN-DO-EXIGIDA.                      
081100     MOVE TO-HECHO-CORTE (IX-TO)  TO LIN-DO-CORTE.                        
081200     MOVE TO-HECHO-COSTURA (IX-TO)                                        
081300         TO LIN-DO-COSTURA.                                               
081400     MOVE TO-HECHO-PLANCHA (IX-TO)                                        
081500         TO LIN-DO-PLANCHA.                                               
081600     MOVE TO-HECHO-EMBALA (IX-TO)                                         
081700         TO LIN-DO-EMBALA.                                                
081800     WRITE LIN-IMPRESION FROM LIN-DETALLE-ORDEN                           
081900         AFTER ADVANCING 1 LINE.                                          
082000 3600-EXIT.                                                               
082100     EXIT.                                                                
082200                                                                          

000100*************************************************************             
000200* CSTCFG - LAYOUT DE CONFIGURACION DE COSTOS                              
000300* SISTEMA DE PRODUCCION - OBRUS S.A.                                      
000400* EL ARCHIVO COSTCFG TRAE UN REGISTRO CABECERA CON LOS                    
000500* FACTORES ESCALARES SEGUIDO DE 8 REGISTROS DE FACTOR                     
000600* POR TIPO DE BORDE (U3 U4 U5 O1 O3 O5 OGK LA).  SI EL                    
000700* ARCHIVO NO EXISTE SE USAN LOS VALORES POR DEFECTO DE                    
000800* CSTCFG-VALORES-DEFECTO (SECCION DE ABAJO).                              
000900*************************************************************             
001000                                                                          
001100* CABECERA - FACTORES ESCALARES                                           
001200 01  REG-CONFIG-CABECERA.                                                 
001300     05  CFG-TIPO-REG        PIC X(01) VALUE "H".                         
001400     05  CFG-LAG-FACTOR       PIC S9(03)V9(04).                           
001500     05  CFG-CUTTING-FACTOR   PIC S9(03)V9(04).                           
001600     05  CFG-IRONING-FACTOR   PIC S9(03)V9(04).                           
001700     05  CFG-PREPACKING-FACTOR PIC S9(03)V9(04).                          
001800     05  CFG-PACKING-FACTOR   PIC S9(03)V9(04).                           
001900     05  FILLER               PIC X(02).                                  
002000                                                                          
002100* DETALLE - UN REGISTRO POR CADA TIPO DE BORDE                            
002200 01  REG-CONFIG-BORDE.                                                    
002300     05  CFG-B-TIPO-REG      PIC X(01) VALUE "E".                         
002400     05  CFG-EDGE-CODE        PIC X(03).                                  
002500     05  CFG-CORNER-FACTOR    PIC S9(01)V9(04).                           
002600     05  CFG-SEWING-FACTOR    PIC S9(01)V9(04).                           
002700     05  CFG-MATERIAL-WASTE   PIC S9(03).                                 
002800*         PUEDE SER NEGATIVO (OGK)                                        
002900     05  FILLER               PIC X(02).                                  
003000                                                                          
003100* VALORES POR DEFECTO (USADOS SI COSTCFG NO EXISTE O                      
003200* SI UN TIPO DE BORDE NO APARECE EN EL ARCHIVO)                           
003300 01  CSTCFG-VALORES-DEFECTO.                                              
003400     05  CFG-D-LAG-FACTOR     PIC S9(03)V9(04) VALUE 0.35.                
003500     05  CFG-D-CUTTING-FACTOR PIC S9(03)V9(04) VALUE 1.86.                
003600     05  CFG-D-IRONING-FACTOR PIC S9(03)V9(04) VALUE 0.65.                
003700     05  CFG-D-PREPACK-FACTOR PIC S9(03)V9(04) VALUE 0.3539.              
003800     05  CFG-D-PACKING-FACTOR PIC S9(03)V9(04) VALUE 0.2045.              
003900     05  CFG-D-BORDES.                                                    
004000         10  CFG-D-B-U3.                                                  
004100             15  FILLER PIC X(03) VALUE "U3 ".                            
004200             15  FILLER PIC S9(01)V9(04) VALUE 0.0840.                    
004300             15  FILLER PIC S9(01)V9(04) VALUE 0.1593.                    
004400             15  FILLER PIC S9(03) VALUE +2.                              
004500         10  CFG-D-B-U4.                                                  
004600             15  FILLER PIC X(03) VALUE "U4 ".                            
004700             15  FILLER PIC S9(01)V9(04) VALUE 0.0840.                    
004800             15  FILLER PIC S9(01)V9(04) VALUE 0.1593.                    
004900             15  FILLER PIC S9(03) VALUE +2.                              
005000         10  CFG-D-B-U5.                                                  
005100             15  FILLER PIC X(03) VALUE "U5 ".                            
005200             15  FILLER PIC S9(01)V9(04) VALUE 0.0840.                    
005300             15  FILLER PIC S9(01)V9(04) VALUE 0.1593.                    
005400             15  FILLER PIC S9(03) VALUE +2.                              
005500         10  CFG-D-B-O1.                                                  
005600             15  FILLER PIC X(03) VALUE "O1 ".                            
005700             15  FILLER PIC S9(01)V9(04) VALUE 0.1183.                    
005800             15  FILLER PIC S9(01)V9(04) VALUE 0.7847.                    
005900             15  FILLER PIC S9(03) VALUE +5.                              
006000         10  CFG-D-B-O3.                                                  
006100             15  FILLER PIC X(03) VALUE "O3 ".                            
006200             15  FILLER PIC S9(01)V9(04) VALUE 0.6708.                    
006300             15  FILLER PIC S9(01)V9(04) VALUE 1.4890.                    
006400             15  FILLER PIC S9(03) VALUE +9.                              
006500         10  CFG-D-B-O5.                                                  
006600             15  FILLER PIC X(03) VALUE "O5 ".                            
006700             15  FILLER PIC S9(01)V9(04) VALUE 0.6708.                    
006800             15  FILLER PIC S9(01)V9(04) VALUE 1.4890.                    
006900             15  FILLER PIC S9(03) VALUE +13.                             
007000         10  CFG-D-B-OGK.                                                 
007100             15  FILLER PIC X(03) VALUE "OGK".                            
007200             15  FILLER PIC S9(01)V9(04) VALUE 1.2540.                    
007300             15  FILLER PIC S9(01)V9(04) VALUE 1.9950.                    
007400             15  FILLER PIC S9(03) VALUE -16.                             
007500         10  CFG-D-B-LA.                                                  
007600             15  FILLER PIC X(03) VALUE "LA ".                            
007700             15  FILLER PIC S9(01)V9(04) VALUE 0.1183.                    
007800             15  FILLER PIC S9(01)V9(04) VALUE 2.8000.                    
007900             15  FILLER PIC S9(03) VALUE +1.                              
008000     05  CFG-D-BORDES-R REDEFINES CFG-D-BORDES.                           
008100         10  CFG-D-BORDE OCCURS 8 TIMES.                                  
008200             15  CFG-D-EDGE-CODE    PIC X(03).                            
008300             15  CFG-D-CORNER       PIC S9(01)V9(04).                     
008400             15  CFG-D-SEWING       PIC S9(01)V9(04).                     
008500             15  CFG-D-WASTE        PIC S9(03).                           
008600     05  CFG-D-DESCONOCIDO.                                               
008700*         BORDE NO LISTADO: CORNER 0.6708 SEWING 1.4890                   
008800*         WASTE 13 (MISMOS VALORES QUE O5)                                
008900         10  CFG-D-U-CORNER     PIC S9(01)V9(04) VALUE 0.6708.            
009000         10  CFG-D-U-SEWING     PIC S9(01)V9(04) VALUE 1.4890.            
009100         10  CFG-D-U-WASTE      PIC S9(03) VALUE +13.                     
009200                                                                          
